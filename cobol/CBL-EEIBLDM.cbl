000100*===============================================================*
000110* PROGRAM NAME:    EEIBLDM
000120* ORIGINAL AUTHOR: HAROLD PELLETIER
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/14/89 HAROLD PELLETIER CREATED - LOADS METRICS MASTER      TKT0100
000180* 11/02/91 HAROLD PELLETIER ADDED PER-FIELD MISSING FLAGS       TKT0142
000190* 07/19/93 R KOWALCZYK      RESTRUCTURE, REMOVED FALL THRU      TKT0190
000200* 09/30/98 R KOWALCZYK      Y2K REVIEW - NO 2-DIGIT YEARS HERE  TKT0233
000210* 02/08/01 ED ACKERMAN      CONVERTED TO CALLED SUBPROGRAM FOR  TKT0271
000220*                          EEISCRN DRIVER, ADDED LINKAGE TABLE
000230*
000240*===============================================================*
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.  EEIBLDM.
000270 AUTHOR. HAROLD PELLETIER.
000280 INSTALLATION. COBOL DEVELOPMENT CENTER.
000290 DATE-WRITTEN. 03/14/89.
000300 DATE-COMPILED.
000310 SECURITY. NON-CONFIDENTIAL.
000320*===============================================================*
000330 ENVIRONMENT DIVISION.
000340*---------------------------------------------------------------*
000350 CONFIGURATION SECTION.
000360*---------------------------------------------------------------*
000370 SOURCE-COMPUTER. IBM-3081.
000380*---------------------------------------------------------------*
000390 OBJECT-COMPUTER. IBM-3081.
000400*---------------------------------------------------------------*
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS TICKER-LETTERS IS 'A' THRU 'Z'
000440     UPSI-0 ON STATUS IS EEI-RERUN-SW
000450            OFF STATUS IS EEI-NORMAL-SW.
000460*---------------------------------------------------------------*
000470 INPUT-OUTPUT SECTION.
000480*---------------------------------------------------------------*
000482* UPSI-0 IS SET BY OPERATIONS ON A SAME-DAY RERUN SO THE JOB
000484* KNOWS THE METRICS FEED IS A REPLACEMENT, NOT A NEW BUSINESS
000486* DAY - EEIBLDM ITSELF DOES NOT TEST EEI-RERUN-SW, BUT THE
000488* SWITCH-BYTE HAS TO BE DECLARED HERE BECAUSE SPECIAL-NAMES IS
000489* COPIED VERBATIM ACROSS ALL FIVE EEIR PROGRAMS.
000490 FILE-CONTROL.
000500     SELECT STOCK-METRICS-FILE ASSIGN TO METIN
000510       ORGANIZATION IS SEQUENTIAL
000520       FILE STATUS IS METRICS-FILE-STATUS.
000530*===============================================================*
000540 DATA DIVISION.
000550 FILE SECTION.
000560*---------------------------------------------------------------*
000562* NIGHTLY VENDOR EXTRACT, ONE FIXED-LENGTH RECORD PER TICKER
000563* CURRENTLY COVERED - DELISTED ISSUES DROP OFF THE FEED RATHER
000564* THAN CARRYING A DELETE INDICATOR, SO THIS PROGRAM NEVER SEES
000565* A REASON CODE FOR WHY A TICKER IS MISSING FROM A GIVEN RUN.
000570 FD  STOCK-METRICS-FILE
000580       RECORDING MODE IS F.
000590     COPY EEIMETC.
000600*---------------------------------------------------------------*
000610 WORKING-STORAGE SECTION.
000620*---------------------------------------------------------------*
000625*---------------------------------------------------------------*
000626* WS-SWITCHES-MISC-FIELDS - THE FILE STATUS BYTES, THE READ-LOOP
000627* EOF SWITCH AND THE ONE STOCK-LEVEL VALIDITY SWITCH THE VALIDATOR
000628* PARAGRAPHS BELOW SET.  KEPT AS ONE GROUP SINCE NONE OF THEM
000629* SURVIVE PAST THE CURRENT RECORD - THEY ARE RESET, NOT ACCUMULATED.
000630 01  WS-SWITCHES-MISC-FIELDS.
000640     05  METRICS-FILE-STATUS         PIC X(02).
000650         88  METRICS-FILE-OK                    VALUE '00'.
000660         88  METRICS-FILE-EOF                    VALUE '10'.
000670     05  EOF-SWITCH                  PIC X(01)   VALUE 'N'.
000680         88  METRICS-EOF                          VALUE 'Y'.
000690     05  WS-VALID-STOCK-SW           PIC X(01)   VALUE 'Y'.
000700         88  WS-STOCK-IS-VALID                    VALUE 'Y'.
000710         88  WS-STOCK-IS-INVALID                  VALUE 'N'.
000720     05  FILLER                      PIC X(04).
000730*---------------------------------------------------------------*
000740*---------------------------------------------------------------*
000741* RUN COUNTS TAKEN TOGETHER AS A THREE-SLOT TABLE SO THE CLOSING
000742* DISPLAYS IN 0000-MAIN-PARAGRAPH CAN BE CROSS-FOOTED IN A LOOP
000743* IF THE SHOP EVER ADDS A FOURTH COUNT.                     RK
000744*---------------------------------------------------------------*
000745 01  WS-RUN-COUNT-FIELDS.
000746     05  WS-READ-COUNT               PIC S9(05) USAGE IS COMP.
000747     05  WS-VALID-COUNT              PIC S9(05) USAGE IS COMP.
000748     05  WS-EXCLUDED-COUNT           PIC S9(05) USAGE IS COMP.
000749     05  FILLER                      PIC X(04).
000750 01  WS-RUN-COUNT-TABLE REDEFINES WS-RUN-COUNT-FIELDS.
000751     05  WS-RUN-COUNT-ENTRY          PIC S9(05) USAGE IS COMP
000752                                      OCCURS 3 TIMES.
000753     05  FILLER                      PIC X(04).
000754*---------------------------------------------------------------*
000770 77  WS-VALIDATOR-INDEX              PIC S9(02) USAGE IS COMP.
000771 77  WS-VALIDATOR-INDEX-ALT REDEFINES WS-VALIDATOR-INDEX PIC XX.
000780*---------------------------------------------------------------*
000790* RUN-DATE AREA - KEPT AS TWO VIEWS SO THE HEADER CAN BE BUILT
000800* FROM THE BROKEN-OUT FORM WITHOUT UNSTRINGING THE RAW DATE.
000810*---------------------------------------------------------------*
000820 01  WS-RUN-DATE-AREA.
000830     05  WS-RUN-DATE-YMD             PIC 9(06).
000840     05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-YMD.
000850         10  WS-RUN-YEAR                  PIC 9(02).
000860         10  WS-RUN-MONTH                 PIC 9(02).
000870         10  WS-RUN-DAY                   PIC 9(02).
000880     05  FILLER                      PIC X(04).
000890*---------------------------------------------------------------*
000900* FIVE-FIELD VIEW OF THE MISSING FLAGS REDEFINED AS A TABLE SO
000910* THE VALIDATOR CAN WALK THEM IN A LOOP.  FORWARD-PE (SLOT 6) IS
000920* NEVER TESTED HERE - MODEL 3 CHECKS IT ITSELF AT SCREEN TIME.
000930*---------------------------------------------------------------*
000940 LINKAGE SECTION.
000950*---------------------------------------------------------------*
000952* THE CALLER (EEISCRN) OWNS MET-TABLE - THIS PROGRAM ONLY FILLS
000953* IT IN.  MET-TABLE-SIZE COMES IN ZERO AND GOES OUT HOLDING THE
000954* COUNT OF VALID STOCKS; MET-TABLE-INDEX IS PASSED THROUGH UNUSED
000955* SO THE LINKAGE SIGNATURE MATCHES WHAT EEISCRN'S CALL STATEMENT
000956* EXPECTS - IT WAS ADDED FOR A LATER RELEASE THAT NEVER SHIPPED.
000960     COPY EEIMETT.
000970*===============================================================*
000980 PROCEDURE DIVISION USING MET-TABLE-SIZE, MET-TABLE-INDEX,
000990     MET-TABLE.
001000*---------------------------------------------------------------*
001010 0000-MAIN-PARAGRAPH.
001020*---------------------------------------------------------------*
001022* CALLED ONCE PER RUN BY EEISCRN BEFORE ANY OF THE THREE MODELS
001023* SCREEN A SINGLE STOCK - THIS IS THE ONLY PLACE THE METRICS
001024* MASTER GETS READ.  MET-TABLE COMES BACK TO THE CALLER HOLDING
001025* EVERY STOCK THAT CLEARED THE FIVE-METRIC COMPLETENESS CHECK;
001026* MODEL-SPECIFIC SCREENING HAPPENS LATER, IN EEISCRN ITSELF.
001030     ACCEPT WS-RUN-DATE-YMD FROM DATE.
001040     PERFORM 1000-OPEN-FILES.
001050     MOVE ZERO TO MET-TABLE-SIZE, WS-READ-COUNT,
001060         WS-VALID-COUNT, WS-EXCLUDED-COUNT.
001070     PERFORM 2000-READ-METRICS-FILE
001080         UNTIL METRICS-EOF.
001090     PERFORM 3000-CLOSE-FILES.
001095* THESE FOUR DISPLAYS ARE THE ONLY RECORD OF THE LOAD THAT SHOWS
001096* UP IN THE JOB LOG - OPERATIONS FLAGS A RERUN IF EXCLUDED COUNT
001097* JUMPS SHARPLY FROM THE PRIOR DAY'S RUN.
001100     DISPLAY 'EEIBLDM - RUN DATE (YYMMDD): ' WS-RUN-DATE-YMD.
001110     DISPLAY 'EEIBLDM - RECORDS READ    : ' WS-READ-COUNT.
001120     DISPLAY 'EEIBLDM - RECORDS VALID   : ' WS-VALID-COUNT.
001130     DISPLAY 'EEIBLDM - RECORDS EXCLUDED: ' WS-EXCLUDED-COUNT.
001140     GOBACK.
001150*---------------------------------------------------------------*
001160 1000-OPEN-FILES.
001170*---------------------------------------------------------------*
001172* FORCING METRICS-FILE-STATUS TO '10' (THE EOF STATUS VALUE) ON A
001173* BAD OPEN LETS THE READ LOOP FALL STRAIGHT THROUGH WITH ZERO
001174* RECORDS INSTEAD OF ABENDING - THE JOB STILL COMPLETES AND THE
001175* CLOSING DISPLAY LINES SHOW READ COUNT ZERO, WHICH IS WHAT
001176* OPERATIONS LOOKS FOR WHEN THE FEED DIDN'T ARRIVE OVERNIGHT.
001180     OPEN INPUT STOCK-METRICS-FILE.
001190     IF NOT METRICS-FILE-OK
001200         DISPLAY 'EEIBLDM - METIN OPEN STATUS: '
001210             METRICS-FILE-STATUS
001220         MOVE '10' TO METRICS-FILE-STATUS.
001230     IF METRICS-FILE-OK
001240         PERFORM 8000-READ-NEXT-METRICS-RECORD.
001250*---------------------------------------------------------------*
001260 2000-READ-METRICS-FILE.
001270*---------------------------------------------------------------*
001272* ONE PASS OF THIS PARAGRAPH PER METRICS RECORD ALREADY IN HAND -
001274* THE NEXT RECORD ISN'T READ UNTIL THE BOTTOM, SO EOF IS ALWAYS
001276* DETECTED ONE RECORD AHEAD OF WHEN IT IS ACTED ON.  THIS IS THE
001278* SAME READ-AHEAD SHAPE EEIPORT AND EEISCR1 USE FOR THEIR FILES.
001280     ADD 1 TO WS-READ-COUNT.
001290     PERFORM 2100-VALIDATE-STOCK.
001300     IF WS-STOCK-IS-VALID
001310         ADD 1 TO WS-VALID-COUNT
001320         PERFORM 2200-ADD-TO-STOCK-TABLE
001330     ELSE
001340         ADD 1 TO WS-EXCLUDED-COUNT.
001350     PERFORM 8000-READ-NEXT-METRICS-RECORD.
001360*---------------------------------------------------------------*
001370 2100-VALIDATE-STOCK.
001380*---------------------------------------------------------------*
001390* A STOCK IS VALID ONLY IF ALL FIVE CORE METRICS (SLOTS 1-5 OF
001400* SM-MISSING-FLAG) ARE PRESENT.  SLOT 6, FORWARD-PE, IS SKIPPED.
001410*---------------------------------------------------------------*
001420     SET WS-STOCK-IS-VALID TO TRUE.
001430     PERFORM 2110-CHECK-ONE-CORE-METRIC
001440         VARYING WS-VALIDATOR-INDEX FROM 1 BY 1
001450         UNTIL WS-VALIDATOR-INDEX > 5.
001460*---------------------------------------------------------------*
001470 2110-CHECK-ONE-CORE-METRIC.
001480*---------------------------------------------------------------*
001482* SM-MISSING-FLAG IS SET BY THE VENDOR EXTRACT ITSELF, NOT
001484* COMPUTED HERE - A 'Y' MEANS THE SOURCE FEED HAD NO VALUE FOR
001486* THAT METRIC ON THIS TICKER FOR THE CURRENT RUN, WHICH IS
001488* COMMON FOR THINLY-COVERED OR RECENTLY-LISTED ISSUES.
001490     IF SM-MISSING-FLAG (WS-VALIDATOR-INDEX) = 'Y'
001500         SET WS-STOCK-IS-INVALID TO TRUE
001510     END-IF.
001520*---------------------------------------------------------------*
001530 2200-ADD-TO-STOCK-TABLE.
001540*---------------------------------------------------------------*
001542* FIELD-BY-FIELD MOVE, NOT MOVE CORRESPONDING - THE METRICS
001544* MASTER'S SM- NAMES AND THE LINKAGE TABLE'S TM- NAMES DO NOT
001546* MATCH, SO CORRESPONDING WOULD SILENTLY MOVE NOTHING.  KEEP THIS
001548* LIST IN THE SAME ORDER AS COPYLIB-EEIMETC.CPY IF A FIELD IS
001549* EVER ADDED TO THE MASTER, OR IT IS EASY TO MISS ONE HERE.
001550     ADD 1 TO MET-TABLE-SIZE.
001560     SET MET-IDX TO MET-TABLE-SIZE.
001570     MOVE SM-TICKER          TO TM-TICKER (MET-IDX).
001580     MOVE SM-COMPANY-NAME    TO TM-COMPANY-NAME (MET-IDX).
001590     MOVE SM-SECTOR          TO TM-SECTOR (MET-IDX).
001600     MOVE SM-MARKET-CAP      TO TM-MARKET-CAP (MET-IDX).
001610     MOVE SM-ROE             TO TM-ROE (MET-IDX).
001620     MOVE SM-EBITDA-MARGIN   TO TM-EBITDA-MARGIN (MET-IDX).
001630     MOVE SM-REVENUE-CAGR-5Y TO TM-REVENUE-CAGR-5Y (MET-IDX).
001640     MOVE SM-FCF-YIELD       TO TM-FCF-YIELD (MET-IDX).
001650     MOVE SM-DEBT-EQUITY     TO TM-DEBT-EQUITY (MET-IDX).
001660     MOVE SM-FORWARD-PE      TO TM-FORWARD-PE (MET-IDX).
001670     MOVE SM-CURRENT-PRICE   TO TM-CURRENT-PRICE (MET-IDX).
001680     MOVE SM-MISSING-FORWARD-PE
001690                             TO TM-FWDPE-MISSING-SW (MET-IDX).
001700*---------------------------------------------------------------*
001710 3000-CLOSE-FILES.
001720*---------------------------------------------------------------*
001730     CLOSE STOCK-METRICS-FILE.
001740*---------------------------------------------------------------*
001750 8000-READ-NEXT-METRICS-RECORD.
001760*---------------------------------------------------------------*
001762* THE SUBTRACT UNDOES THE ADD 1 TO WS-READ-COUNT THAT ALREADY
001764* HAPPENED IN 2000-READ-METRICS-FILE FOR WHAT TURNED OUT TO BE
001766* THE PHANTOM RECORD PAST END OF FILE - WITHOUT IT THE CLOSING
001768* "RECORDS READ" DISPLAY IS ALWAYS ONE HIGH.
001770     READ STOCK-METRICS-FILE
001780         AT END
001790             SET METRICS-EOF TO TRUE
001800             SUBTRACT 1 FROM WS-READ-COUNT
001810     END-READ.
