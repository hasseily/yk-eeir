000100*===============================================================*
000110* PROGRAM NAME:    EEISCR1
000120* ORIGINAL AUTHOR: HAROLD PELLETIER
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 04/02/89 HAROLD PELLETIER CREATED - APPLIES SCREEN CRITERIA   TKT0101
000180* 12/11/91 HAROLD PELLETIER ADDED DEBT/EQUITY AND FWD-PE SLOTS  TKT0142
000190* 07/19/93 R KOWALCZYK      RESTRUCTURE, REMOVED FALL THRU      TKT0190
000200* 09/30/98 R KOWALCZYK      Y2K REVIEW - NO 2-DIGIT YEARS HERE  TKT0233
000210* 02/14/01 ED ACKERMAN      CONVERTED TO CALLED SUBPROGRAM FOR  TKT0271
000220*                          EEISCRN DRIVER, ONE CALL PER MODEL
000230*
000232* THIS PROGRAM APPLIES ONE MODEL'S SIX SCREENING FILTERS TO THE
000233* METRICS TABLE EEIBLDM BUILT AND RETURNS THE SURVIVORS AS
000234* QUAL-TABLE.  IT KNOWS NOTHING ABOUT WHICH OF THE THREE MODELS
000235* IS CALLING IT - MODEL-CRITERIA CARRIES ALL SIX CUTOFFS PLUS
000236* THE TWO APPLY-SWITCHES, SO THE SAME COPY OF THIS PROGRAM
000237* SCREENS EVERY MODEL EEISCRN RUNS.  A NEW MODEL WITH DIFFERENT
000238* CUTOFFS NEEDS ONLY A NEW SET OF EEICRIT VALUES, NOT A CODE
000239* CHANGE HERE.
000240*===============================================================*
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.  EEISCR1.
000270 AUTHOR. HAROLD PELLETIER.
000280 INSTALLATION. COBOL DEVELOPMENT CENTER.
000290 DATE-WRITTEN. 04/02/89.
000300 DATE-COMPILED.
000310 SECURITY. NON-CONFIDENTIAL.
000320*===============================================================*
000330 ENVIRONMENT DIVISION.
000340*---------------------------------------------------------------*
000350 CONFIGURATION SECTION.
000360*---------------------------------------------------------------*
000370 SOURCE-COMPUTER. IBM-3081.
000380*---------------------------------------------------------------*
000390 OBJECT-COMPUTER. IBM-3081.
000400*---------------------------------------------------------------*
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS TICKER-LETTERS IS 'A' THRU 'Z'
000440     UPSI-0 ON STATUS IS EEI-RERUN-SW
000450            OFF STATUS IS EEI-NORMAL-SW.
000452* C01/TICKER-LETTERS/UPSI-0 ARE ALL CARRIED OVER FROM THE COMMON
000454* SPECIAL-NAMES BLOCK THE EEIR PROGRAMS SHARE.  THIS PROGRAM
000456* WRITES NO REPORT AND OPENS NO FILE OF ITS OWN, SO NONE OF THE
000458* THREE IS ACTUALLY REFERENCED BELOW - THEY STAY BECAUSE THE
000459* BLOCK IS COPIED VERBATIM ACROSS THE FAMILY OF PROGRAMS.
000460*===============================================================*
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490*---------------------------------------------------------------*
000492* THESE TWO COUNTERS ARE SCRATCH - RESET TO ZERO AT THE TOP OF
000494* EACH FILTER PARAGRAPH AND READ BACK OUT INTO THE PERMANENT
000496* SCREEN-RESULTS TABLE (SR-PASS-COUNT/SR-FAIL-COUNT) BEFORE THE
000498* NEXT FILTER OVERWRITES THEM.  THEY DO NOT ACCUMULATE ACROSS
000499* FILTERS THE WAY WS-READ-COUNT DOES IN EEIBLDM.
000500 01  WS-FILTER-WORK-FIELDS.
000510     05  WS-PASS-COUNT               PIC S9(04) USAGE IS COMP.
000520     05  WS-FAIL-COUNT               PIC S9(04) USAGE IS COMP.
000530     05  FILLER                      PIC X(04).
000531*---------------------------------------------------------------*
000532* PASS/FAIL COUNTS TAKEN TOGETHER AS A TWO-SLOT TABLE SO 3000-
000533* FINISH-SCREEN CAN TOTAL THEM IN ONE PERFORM VARYING INSTEAD OF
000534* NAMING EACH FIELD BY HAND.                                RK
000535*---------------------------------------------------------------*
000536 01  WS-FILTER-WORK-TABLE REDEFINES WS-FILTER-WORK-FIELDS.
000537     05  WS-FILTER-WORK-ENTRY        PIC S9(04) USAGE IS COMP
000538                                      OCCURS 2 TIMES.
000539     05  FILLER                      PIC X(04).
000540*---------------------------------------------------------------*
000542* WS-READ-INDEX AND WS-WRITE-INDEX ARE SHARED BY ALL SIX FILTER
000543* PARAGRAPHS - EACH ONE RESETS BOTH TO ZERO OR ONE BEFORE ITS OWN
000544* PERFORM VARYING, SO THERE IS NO CARRYOVER BETWEEN FILTERS.
000545* WS-SLOT-INDEX IS DIFFERENT - IT IS SET ONCE PER FILTER TO A
000546* LITERAL (1 THROUGH 6) IDENTIFYING WHICH SCREEN-RESULTS SLOT
000547* THAT FILTER OWNS, NOT WALKED IN A LOOP.
000550 77  WS-READ-INDEX                   PIC S9(04) USAGE IS COMP.
000560 77  WS-WRITE-INDEX                  PIC S9(04) USAGE IS COMP.
000570 77  WS-SLOT-INDEX                   PIC S9(02) USAGE IS COMP.
000571 77  WS-SLOT-INDEX-ALT REDEFINES WS-SLOT-INDEX PIC XX.
000580*---------------------------------------------------------------*
000590* EDITED THRESHOLD WORK AREA, USED TO STRING EACH FILTER'S CUT-
000600* OFF INTO ITS SR-FILTER-DESC LINE.  THE REDEFINE GIVES STRING
000610* AN ALPHANUMERIC SENDING FIELD INSTEAD OF THE NUMERIC-EDITED ONE.
000620*---------------------------------------------------------------*
000630 01  WS-EDIT-AREA.
000640     05  WS-EDIT-THRESH              PIC ZZ9.99.
000650     05  WS-EDIT-THRESH-ALT REDEFINES WS-EDIT-THRESH.
000660         10  WS-EDIT-THRESH-CHARS    PIC X(06).
000670     05  FILLER                      PIC X(04).
000680*---------------------------------------------------------------*
000690 LINKAGE SECTION.
000700*---------------------------------------------------------------*
000702* MET-TABLE (VIA EEIMETT) COMES IN HOLDING EVERY STOCK THAT
000704* PASSED EEIBLDM'S COMPLETENESS CHECK - THIS PROGRAM NEVER TOUCHES
000706* THE METRICS MASTER OR THE VALIDATION SWITCHES, ONLY THE TABLE.
000710     COPY EEIMETT.
000720*---------------------------------------------------------------*
000722* MODEL-CRITERIA (VIA EEICRIT) CARRIES THE ONE CALLING MODEL'S
000724* SIX CUTOFFS AND ITS TWO APPLY-SWITCHES.  EEISCRN CALLS THIS
000726* PROGRAM ONCE PER MODEL WITH A DIFFERENT MODEL-CRITERIA EACH
000728* TIME - THIS PROGRAM HAS NO IDEA WHICH MODEL NUMBER IT IS.
000730     COPY EEICRIT.
000740*===============================================================*
000742* SIX PARAMETERS, IN A FIXED ORDER THE CALLER MUST MATCH EXACTLY -
000744* COBOL LINKS BY POSITION, NOT BY NAME.  SCREEN-RESULTS AND
000745* QUAL-TABLE-SIZE/QUAL-TABLE ARE OUTPUT-ONLY AS FAR AS THIS
000746* PROGRAM IS CONCERNED; THE FIRST TWO ARE THE ONLY TRUE INPUTS.
000750 PROCEDURE DIVISION USING MET-TABLE-SIZE, MET-TABLE,
000760     MODEL-CRITERIA, SCREEN-RESULTS, QUAL-TABLE-SIZE, QUAL-TABLE.
000770*---------------------------------------------------------------*
000780 0000-MAIN-PARAGRAPH.
000790*---------------------------------------------------------------*
000792* SIX FILTERS APPLIED IN A FIXED CASCADE, EACH ONE NARROWING
000794* QUAL-TABLE FURTHER BEFORE THE NEXT FILTER EVER LOOKS AT IT -
000796* A STOCK KNOCKED OUT BY ROE NEVER GETS TESTED ON EBITDA MARGIN.
000797* THE ORDER MATTERS FOR THE PRINTED SCREEN-STATS REPORT, WHICH
000798* SHOWS EACH FILTER'S PASS/FAIL COUNT AGAINST WHAT SURVIVED THE
000799* FILTER BEFORE IT, NOT AGAINST THE ORIGINAL UNIVERSE.
000800     PERFORM 1000-INITIALIZE-SCREEN.
000810     PERFORM 2100-FILTER-1-ROE.
000820     PERFORM 2200-FILTER-2-EBITDA-MARGIN.
000830     PERFORM 2300-FILTER-3-REVENUE-CAGR.
000840     PERFORM 2400-FILTER-4-FCF-YIELD.
000850     PERFORM 2500-FILTER-5-DEBT-EQUITY.
000860     PERFORM 2600-FILTER-6-FORWARD-PE.
000870     PERFORM 3000-FINISH-SCREEN.
000872* NO PARAMETER VALIDATION HAPPENS BEFORE GOBACK - IF THE CALLER
000874* PASSED A ZERO-LENGTH MET-TABLE-SIZE, EVERY PERFORM VARYING
000876* ABOVE SIMPLY NEVER EXECUTES ITS BODY AND SCREEN-RESULTS COMES
000878* BACK WITH ZERO COUNTS EVERYWHERE, WHICH IS THE CORRECT ANSWER
000879* FOR AN EMPTY UNIVERSE, NOT AN ERROR CONDITION.
000880     GOBACK.
000890*---------------------------------------------------------------*
000900 1000-INITIALIZE-SCREEN.
000910*---------------------------------------------------------------*
000920* THE UNIVERSE ENTERING THE SCREEN IS THE FULL VALIDATED TABLE
000930* EEIBLDM BUILT.  QUAL-TABLE STARTS AS A STRAIGHT COPY OF IT AND
000940* IS THEN WHITTLED DOWN IN PLACE, FILTER BY FILTER.
000950*---------------------------------------------------------------*
000960     MOVE MET-TABLE-SIZE TO QUAL-TABLE-SIZE.
000970     PERFORM 1100-COPY-ONE-CANDIDATE
000980         VARYING WS-READ-INDEX FROM 1 BY 1
000990         UNTIL WS-READ-INDEX > QUAL-TABLE-SIZE.
000991* QUAL-TABLE-SIZE IS SET TWICE HERE ON PURPOSE - ONCE ABOVE TO
000993* DRIVE THE COPY LOOP'S UPPER BOUND, AND AGAIN IMPLICITLY EVERY
000995* TIME A LATER FILTER PARAGRAPH MOVES ITS OWN WS-WRITE-INDEX INTO
000996* IT.  SR-INITIAL-COUNT, BELOW, IS THE ONE FIELD THAT NEVER
000997* CHANGES AGAIN ONCE SET - IT IS THE BASELINE 3000-FINISH-SCREEN
000998* USES FOR THE PASS-RATE CALCULATION AT THE END OF THE RUN.
001000     MOVE MET-TABLE-SIZE TO SR-INITIAL-COUNT.
001010     MOVE ZERO TO SR-FINAL-COUNT, SR-PASS-RATE.
001020*---------------------------------------------------------------*
001030 1100-COPY-ONE-CANDIDATE.
001040*---------------------------------------------------------------*
001042* MOVE CORRESPONDING WOULD NOT WORK HERE EITHER - TM- AND TQ-
001043* PREFIXES DIFFER FIELD BY FIELD THE SAME WAY THE METRICS MASTER'S
001044* SM- NAMES DIFFER FROM TM- IN EEIBLDM.  TQ-ALLOCATION-PCT IS
001045* ZEROED HERE BECAUSE THE QUALIFIER TABLE CARRIES IT ONLY FOR
001046* WHATEVER STOCKS EVENTUALLY MAKE THE PORTFOLIO - NOTHING HAS
001047* BEEN ALLOCATED YET AT SCREEN TIME.
001050     SET MET-IDX TO WS-READ-INDEX.
001060     SET QUAL-IDX TO WS-READ-INDEX.
001070     MOVE TM-TICKER (MET-IDX)          TO TQ-TICKER (QUAL-IDX).
001080     MOVE TM-COMPANY-NAME (MET-IDX)    TO TQ-COMPANY-NAME (QUAL-IDX).
001090     MOVE TM-SECTOR (MET-IDX)          TO TQ-SECTOR (QUAL-IDX).
001100     MOVE TM-MARKET-CAP (MET-IDX)      TO TQ-MARKET-CAP (QUAL-IDX).
001110     MOVE TM-ROE (MET-IDX)             TO TQ-ROE (QUAL-IDX).
001120     MOVE TM-EBITDA-MARGIN (MET-IDX)   TO TQ-EBITDA-MARGIN (QUAL-IDX).
001130     MOVE TM-REVENUE-CAGR-5Y (MET-IDX) TO TQ-REVENUE-CAGR-5Y
001140                                               (QUAL-IDX).
001150     MOVE TM-FCF-YIELD (MET-IDX)       TO TQ-FCF-YIELD (QUAL-IDX).
001160     MOVE TM-DEBT-EQUITY (MET-IDX)     TO TQ-DEBT-EQUITY (QUAL-IDX).
001170     MOVE TM-FORWARD-PE (MET-IDX)      TO TQ-FORWARD-PE (QUAL-IDX).
001180     MOVE TM-CURRENT-PRICE (MET-IDX)   TO TQ-CURRENT-PRICE (QUAL-IDX).
001190     MOVE TM-FWDPE-MISSING-SW (MET-IDX)
001200                                 TO TQ-FWDPE-MISSING-SW (QUAL-IDX).
001210     MOVE ZERO                         TO TQ-ALLOCATION-PCT (QUAL-IDX).
001220*---------------------------------------------------------------*
001230 2100-FILTER-1-ROE.
001240*---------------------------------------------------------------*
001242* FIRST OF SIX FILTERS.  QUAL-TABLE IS COMPACTED IN PLACE HERE -
001244* WS-READ-INDEX WALKS EVERY SURVIVING ENTRY, WS-WRITE-INDEX ONLY
001246* ADVANCES ON A PASS, AND WHEN THE TWO DIVERGE THE ENTRY SLIDES
001248* DOWN TO CLOSE THE GAP LEFT BY EARLIER FAILURES.  THIS SAME
001249* READ/WRITE-INDEX SHAPE REPEATS IN EVERY FILTER PARAGRAPH BELOW.
001250     MOVE ZERO TO WS-PASS-COUNT, WS-FAIL-COUNT, WS-WRITE-INDEX.
001260     PERFORM 2110-TEST-ROE-ONE-ENTRY
001270         VARYING WS-READ-INDEX FROM 1 BY 1
001280         UNTIL WS-READ-INDEX > QUAL-TABLE-SIZE.
001290     MOVE WS-WRITE-INDEX TO QUAL-TABLE-SIZE.
001300     MOVE 1 TO WS-SLOT-INDEX.
001310     MOVE MC-ROE-MIN TO WS-EDIT-THRESH.
001320     STRING 'ROE >= ' WS-EDIT-THRESH-CHARS '%' DELIMITED BY SIZE
001330         INTO SR-FILTER-DESC (WS-SLOT-INDEX).
001340     SET SR-FILTER-WAS-APPLIED (WS-SLOT-INDEX) TO TRUE.
001350     MOVE WS-PASS-COUNT TO SR-PASS-COUNT (WS-SLOT-INDEX).
001360     MOVE WS-FAIL-COUNT TO SR-FAIL-COUNT (WS-SLOT-INDEX).
001370*---------------------------------------------------------------*
001380 2110-TEST-ROE-ONE-ENTRY.
001390*---------------------------------------------------------------*
001392* THE IF NOT = TEST BELOW SKIPS THE MOVE ENTIRELY WHEN NOTHING
001394* HAS FAILED YET, SINCE READ AND WRITE ARE STILL THE SAME SLOT -
001396* NO SENSE COPYING A NINE-FIELD TABLE ENTRY ONTO ITSELF.
001400     IF TQ-ROE (WS-READ-INDEX) >= MC-ROE-MIN
001410         ADD 1 TO WS-PASS-COUNT
001420         ADD 1 TO WS-WRITE-INDEX
001430         IF WS-WRITE-INDEX NOT = WS-READ-INDEX
001440             MOVE TBL-QUALIFIER (WS-READ-INDEX)
001450                 TO TBL-QUALIFIER (WS-WRITE-INDEX)
001460         END-IF
001470     ELSE
001480         ADD 1 TO WS-FAIL-COUNT
001490     END-IF.
001500*---------------------------------------------------------------*
001510 2200-FILTER-2-EBITDA-MARGIN.
001520*---------------------------------------------------------------*
001522* PROFITABILITY SCREEN - RUNS AGAINST WHATEVER SURVIVED THE ROE
001524* CUT ABOVE, NOT THE ORIGINAL UNIVERSE.  SAME COMPACTION SHAPE
001526* AS 2100-FILTER-1-ROE.
001530     MOVE ZERO TO WS-PASS-COUNT, WS-FAIL-COUNT, WS-WRITE-INDEX.
001540     PERFORM 2210-TEST-EBITDA-ONE-ENTRY
001550         VARYING WS-READ-INDEX FROM 1 BY 1
001560         UNTIL WS-READ-INDEX > QUAL-TABLE-SIZE.
001570     MOVE WS-WRITE-INDEX TO QUAL-TABLE-SIZE.
001580     MOVE 2 TO WS-SLOT-INDEX.
001590     MOVE MC-EBITDA-MARGIN-MIN TO WS-EDIT-THRESH.
001600     STRING 'EBITDA MARGIN >= ' WS-EDIT-THRESH-CHARS '%'
001610         DELIMITED BY SIZE INTO SR-FILTER-DESC (WS-SLOT-INDEX).
001620     SET SR-FILTER-WAS-APPLIED (WS-SLOT-INDEX) TO TRUE.
001630     MOVE WS-PASS-COUNT TO SR-PASS-COUNT (WS-SLOT-INDEX).
001640     MOVE WS-FAIL-COUNT TO SR-FAIL-COUNT (WS-SLOT-INDEX).
001650*---------------------------------------------------------------*
001660 2210-TEST-EBITDA-ONE-ENTRY.
001670*---------------------------------------------------------------*
001672* EBITDA MARGIN COMES OUT OF THE METRICS MASTER ALREADY EXPRESSED
001674* AS A PERCENT OF REVENUE - NO CONVERSION NEEDED HERE, UNLIKE
001676* SOME OF THE RATIO FIELDS EEIPORT HAS TO RESCALE FOR PRINTING.
001680     IF TQ-EBITDA-MARGIN (WS-READ-INDEX) >= MC-EBITDA-MARGIN-MIN
001690         ADD 1 TO WS-PASS-COUNT
001700         ADD 1 TO WS-WRITE-INDEX
001710         IF WS-WRITE-INDEX NOT = WS-READ-INDEX
001720             MOVE TBL-QUALIFIER (WS-READ-INDEX)
001730                 TO TBL-QUALIFIER (WS-WRITE-INDEX)
001740         END-IF
001750     ELSE
001760         ADD 1 TO WS-FAIL-COUNT
001770     END-IF.
001780*---------------------------------------------------------------*
001790 2300-FILTER-3-REVENUE-CAGR.
001800*---------------------------------------------------------------*
001802* GROWTH SCREEN - FIVE-YEAR COMPOUND ANNUAL GROWTH RATE ON
001804* REVENUE, AS SUPPLIED BY THE METRICS FEED.  THIS PROGRAM DOES
001806* NOT RECOMPUTE THE CAGR ITSELF; THAT HAPPENS UPSTREAM.
001810     MOVE ZERO TO WS-PASS-COUNT, WS-FAIL-COUNT, WS-WRITE-INDEX.
001820     PERFORM 2310-TEST-REVCAGR-ONE-ENTRY
001830         VARYING WS-READ-INDEX FROM 1 BY 1
001840         UNTIL WS-READ-INDEX > QUAL-TABLE-SIZE.
001850     MOVE WS-WRITE-INDEX TO QUAL-TABLE-SIZE.
001860     MOVE 3 TO WS-SLOT-INDEX.
001870     MOVE MC-REVENUE-CAGR-5Y-MIN TO WS-EDIT-THRESH.
001880     STRING '5-YR REVENUE CAGR >= ' WS-EDIT-THRESH-CHARS '%'
001890         DELIMITED BY SIZE INTO SR-FILTER-DESC (WS-SLOT-INDEX).
001900     SET SR-FILTER-WAS-APPLIED (WS-SLOT-INDEX) TO TRUE.
001910     MOVE WS-PASS-COUNT TO SR-PASS-COUNT (WS-SLOT-INDEX).
001920     MOVE WS-FAIL-COUNT TO SR-FAIL-COUNT (WS-SLOT-INDEX).
001930*---------------------------------------------------------------*
001940 2310-TEST-REVCAGR-ONE-ENTRY.
001950*---------------------------------------------------------------*
001952* THE COMPARISON SPANS TWO WORKING-STORAGE LINES BELOW BECAUSE
001954* THE QUALIFIER TABLE'S TQ-REVENUE-CAGR-5Y NAME RUNS LONG ENOUGH
001956* THAT THE FULL CONDITION WOULD NOT FIT ON ONE CODE LINE.
001960     IF TQ-REVENUE-CAGR-5Y (WS-READ-INDEX)
001970                               >= MC-REVENUE-CAGR-5Y-MIN
001980         ADD 1 TO WS-PASS-COUNT
001990         ADD 1 TO WS-WRITE-INDEX
002000         IF WS-WRITE-INDEX NOT = WS-READ-INDEX
002010             MOVE TBL-QUALIFIER (WS-READ-INDEX)
002020                 TO TBL-QUALIFIER (WS-WRITE-INDEX)
002030         END-IF
002040     ELSE
002050         ADD 1 TO WS-FAIL-COUNT
002060     END-IF.
002070*---------------------------------------------------------------*
002080 2400-FILTER-4-FCF-YIELD.
002090*---------------------------------------------------------------*
002092* FREE-CASH-FLOW YIELD SCREEN - THE FOURTH OF THE FOUR FILTERS
002094* ALL THREE MODELS APPLY UNCONDITIONALLY.  FILTERS 5 AND 6, BELOW,
002096* ARE THE TWO THAT SOME MODELS SKIP ENTIRELY.
002100     MOVE ZERO TO WS-PASS-COUNT, WS-FAIL-COUNT, WS-WRITE-INDEX.
002110     PERFORM 2410-TEST-FCFYIELD-ONE-ENTRY
002120         VARYING WS-READ-INDEX FROM 1 BY 1
002130         UNTIL WS-READ-INDEX > QUAL-TABLE-SIZE.
002140     MOVE WS-WRITE-INDEX TO QUAL-TABLE-SIZE.
002150     MOVE 4 TO WS-SLOT-INDEX.
002160     MOVE MC-FCF-YIELD-MIN TO WS-EDIT-THRESH.
002170     STRING 'FCF YIELD >= ' WS-EDIT-THRESH-CHARS '%'
002180         DELIMITED BY SIZE INTO SR-FILTER-DESC (WS-SLOT-INDEX).
002190     SET SR-FILTER-WAS-APPLIED (WS-SLOT-INDEX) TO TRUE.
002200     MOVE WS-PASS-COUNT TO SR-PASS-COUNT (WS-SLOT-INDEX).
002210     MOVE WS-FAIL-COUNT TO SR-FAIL-COUNT (WS-SLOT-INDEX).
002220*---------------------------------------------------------------*
002230 2410-TEST-FCFYIELD-ONE-ENTRY.
002240*---------------------------------------------------------------*
002242* FCF YIELD IS FREE CASH FLOW DIVIDED BY MARKET CAP, PRE-COMPUTED
002244* AND STORED ON THE METRICS MASTER BY THE FEED - A HIGHER NUMBER
002246* IS BETTER, SO THIS IS A MINIMUM CUTOFF LIKE ROE, NOT A CEILING
002248* LIKE THE DEBT/EQUITY AND FORWARD-PE FILTERS FURTHER DOWN.
002250     IF TQ-FCF-YIELD (WS-READ-INDEX) >= MC-FCF-YIELD-MIN
002260         ADD 1 TO WS-PASS-COUNT
002270         ADD 1 TO WS-WRITE-INDEX
002280         IF WS-WRITE-INDEX NOT = WS-READ-INDEX
002290             MOVE TBL-QUALIFIER (WS-READ-INDEX)
002300                 TO TBL-QUALIFIER (WS-WRITE-INDEX)
002310         END-IF
002320     ELSE
002330         ADD 1 TO WS-FAIL-COUNT
002340     END-IF.
002350*---------------------------------------------------------------*
002360 2500-FILTER-5-DEBT-EQUITY.
002370*---------------------------------------------------------------*
002380* MODEL 3 DOES NOT APPLY THIS FILTER.  WHEN IT DOES NOT, EVERY
002390* CANDIDATE PASSES THROUGH UNTOUCHED AND THE SLOT IS MARKED
002400* NOT-APPLIED SO THE SCREENING REPORT OMITS ITS BLOCK.
002410*---------------------------------------------------------------*
002420     MOVE 5 TO WS-SLOT-INDEX.
002430     IF MC-APPLY-DEBT-EQUITY
002440         MOVE ZERO TO WS-PASS-COUNT, WS-FAIL-COUNT, WS-WRITE-INDEX
002450         PERFORM 2510-TEST-DEBT-EQUITY-ONE-ENTRY
002460             VARYING WS-READ-INDEX FROM 1 BY 1
002470             UNTIL WS-READ-INDEX > QUAL-TABLE-SIZE
002480         MOVE WS-WRITE-INDEX TO QUAL-TABLE-SIZE
002490         MOVE MC-DEBT-EQUITY-MAX TO WS-EDIT-THRESH
002500         STRING 'DEBT/EQUITY <= ' WS-EDIT-THRESH-CHARS
002510             DELIMITED BY SIZE INTO SR-FILTER-DESC (WS-SLOT-INDEX)
002520         SET SR-FILTER-WAS-APPLIED (WS-SLOT-INDEX) TO TRUE
002530         MOVE WS-PASS-COUNT TO SR-PASS-COUNT (WS-SLOT-INDEX)
002540         MOVE WS-FAIL-COUNT TO SR-FAIL-COUNT (WS-SLOT-INDEX)
002550     ELSE
002560         MOVE 'NOT APPLIED TO THIS MODEL   '
002570                               TO SR-FILTER-DESC (WS-SLOT-INDEX)
002580         MOVE 'N' TO SR-FILTER-APPLIED (WS-SLOT-INDEX)
002590         MOVE ZERO TO SR-PASS-COUNT (WS-SLOT-INDEX),
002600                      SR-FAIL-COUNT (WS-SLOT-INDEX)
002610     END-IF.
002620*---------------------------------------------------------------*
002630 2510-TEST-DEBT-EQUITY-ONE-ENTRY.
002640*---------------------------------------------------------------*
002642* THIS PARAGRAPH ONLY EVER RUNS WHEN 2500-FILTER-5-DEBT-EQUITY
002644* FOUND MC-APPLY-DEBT-EQUITY TRUE - THE PERFORM VARYING THAT
002646* CALLS IT IS ITSELF INSIDE THE IF, NOT GUARDED HERE.
002650     IF TQ-DEBT-EQUITY (WS-READ-INDEX) <= MC-DEBT-EQUITY-MAX
002660         ADD 1 TO WS-PASS-COUNT
002670         ADD 1 TO WS-WRITE-INDEX
002680         IF WS-WRITE-INDEX NOT = WS-READ-INDEX
002690             MOVE TBL-QUALIFIER (WS-READ-INDEX)
002700                 TO TBL-QUALIFIER (WS-WRITE-INDEX)
002710         END-IF
002720     ELSE
002730         ADD 1 TO WS-FAIL-COUNT
002740     END-IF.
002750*---------------------------------------------------------------*
002760 2600-FILTER-6-FORWARD-PE.
002770*---------------------------------------------------------------*
002780* ONLY THE VALUATION MODEL APPLIES THIS ONE.  A STOCK WITH NO
002790* FORWARD-PE ON FILE FAILS THE FILTER OUTRIGHT RATHER THAN
002800* BEING GIVEN A FREE PASS.
002802* THIS IS THE SAME NOT-APPLIED SHAPE AS 2500-FILTER-5-DEBT-EQUITY
002804* JUST ABOVE - WHEN MC-APPLY-FORWARD-PE IS FALSE THE WHOLE SLOT
002806* IS STAMPED 'NOT APPLIED TO THIS MODEL' AND ITS COUNTS ZEROED,
002807* RATHER THAN LEFT AT WHATEVER THE PRIOR MODEL'S CALL LEFT
002808* BEHIND IN WORKING STORAGE - A SECOND OR THIRD MODEL IN THE
002809* SAME RUN COULD OTHERWISE PRINT STALE COUNTS FROM AN EARLIER CALL.
002810*---------------------------------------------------------------*
002820     MOVE 6 TO WS-SLOT-INDEX.
002830     IF MC-APPLY-FORWARD-PE
002840         MOVE ZERO TO WS-PASS-COUNT, WS-FAIL-COUNT, WS-WRITE-INDEX
002850         PERFORM 2610-TEST-FORWARD-PE-ONE-ENTRY
002860             VARYING WS-READ-INDEX FROM 1 BY 1
002870             UNTIL WS-READ-INDEX > QUAL-TABLE-SIZE
002880         MOVE WS-WRITE-INDEX TO QUAL-TABLE-SIZE
002890         MOVE MC-FORWARD-PE-MAX TO WS-EDIT-THRESH
002900         STRING 'FORWARD P/E <= ' WS-EDIT-THRESH-CHARS
002910             DELIMITED BY SIZE INTO SR-FILTER-DESC (WS-SLOT-INDEX)
002920         SET SR-FILTER-WAS-APPLIED (WS-SLOT-INDEX) TO TRUE
002930         MOVE WS-PASS-COUNT TO SR-PASS-COUNT (WS-SLOT-INDEX)
002940         MOVE WS-FAIL-COUNT TO SR-FAIL-COUNT (WS-SLOT-INDEX)
002950     ELSE
002960         MOVE 'NOT APPLIED TO THIS MODEL   '
002970                               TO SR-FILTER-DESC (WS-SLOT-INDEX)
002980         MOVE 'N' TO SR-FILTER-APPLIED (WS-SLOT-INDEX)
002990         MOVE ZERO TO SR-PASS-COUNT (WS-SLOT-INDEX),
003000                      SR-FAIL-COUNT (WS-SLOT-INDEX)
003010     END-IF.
003020*---------------------------------------------------------------*
003030 2610-TEST-FORWARD-PE-ONE-ENTRY.
003040*---------------------------------------------------------------*
003042* TQ-FWDPE-IS-PRESENT MUST BE TRUE BEFORE THE COMPARISON EVEN
003044* RUNS - COBOL EVALUATES THE AND LEFT TO RIGHT, SO A CANDIDATE
003046* WITH NO FORWARD-PE ON FILE NEVER TOUCHES TQ-FORWARD-PE, WHICH
003048* WOULD OTHERWISE HOLD ZERO AND FALSELY QUALIFY UNDER THE CEILING.
003050     IF TQ-FWDPE-IS-PRESENT (WS-READ-INDEX)
003060         AND TQ-FORWARD-PE (WS-READ-INDEX) <= MC-FORWARD-PE-MAX
003070         ADD 1 TO WS-PASS-COUNT
003080         ADD 1 TO WS-WRITE-INDEX
003090         IF WS-WRITE-INDEX NOT = WS-READ-INDEX
003100             MOVE TBL-QUALIFIER (WS-READ-INDEX)
003110                 TO TBL-QUALIFIER (WS-WRITE-INDEX)
003120         END-IF
003130     ELSE
003140         ADD 1 TO WS-FAIL-COUNT
003150     END-IF.
003160*---------------------------------------------------------------*
003170 3000-FINISH-SCREEN.
003180*---------------------------------------------------------------*
003182* SR-INITIAL-COUNT IS SET BACK IN 1000-INITIALIZE-SCREEN, BEFORE
003184* ANY FILTER RAN, SO SR-PASS-RATE IS THE FRACTION OF THE ENTIRE
003186* ORIGINAL UNIVERSE THAT SURVIVED ALL SIX FILTERS - NOT THE
003188* PRODUCT OF SIX PER-FILTER PASS RATES, WHICH WOULD BE A
003189* DIFFERENT (AND SMALLER) NUMBER FOR THE SAME RESULT SET.
003190     MOVE QUAL-TABLE-SIZE TO SR-FINAL-COUNT.
003200     IF SR-INITIAL-COUNT > ZERO
003210         COMPUTE SR-PASS-RATE ROUNDED =
003220             (SR-FINAL-COUNT / SR-INITIAL-COUNT) * 100
003230     ELSE
003240         MOVE ZERO TO SR-PASS-RATE
003250     END-IF.
003252*---------------------------------------------------------------*
003254* THE ZERO-DIVIDE GUARD ABOVE IS NOT JUST DEFENSIVE - IT ACTUALLY
003256* FIRES.  IF EEIBLDM READS ZERO VALID STOCKS FOR THE DAY (FEED
003257* DID NOT ARRIVE, SEE THE COMMENT AT EEIBLDM'S 1000-OPEN-FILES),
003258* SR-INITIAL-COUNT COMES IN HERE AS ZERO AND SR-PASS-RATE WOULD
003259* OTHERWISE BE A DIVIDE-BY-ZERO ABEND RATHER THAN A CLEAN REPORT.
003260*---------------------------------------------------------------*
