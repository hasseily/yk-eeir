000100*----------------------------------------------------------------*
000110* PRTCTL - PAGE AND LINE CONTROL FOR ALL EEI PRINT REPORTS.
000120* COMMON TO EEISCRN AND EEIBTCH SO THE SCREENING AND BACKTEST
000130* REPORTS PAGE THE SAME WAY.  RESET LINE-COUNT HIGH AT START-UP
000140* SO THE FIRST WRITE ALWAYS FORCES A HEADING.
000150*----------------------------------------------------------------*
000160 01  PRINT-CONTROLS.
000170     05  LINE-SPACEING            PIC 9(02) VALUE 1.
000180     05  LINE-COUNT               PIC 9(03) VALUE 999 USAGE COMP.
000190     05  LINES-ON-PAGE            PIC 9(03) VALUE 56.
000200     05  PAGE-COUNT               PIC 9(03) VALUE 1 USAGE COMP.
000210     05  FILLER                   PIC X(04).
