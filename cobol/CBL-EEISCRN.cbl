000100*===============================================================*
000110* PROGRAM NAME:    EEISCRN
000120* ORIGINAL AUTHOR: ED ACKERMAN
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 02/01/01 ED ACKERMAN      CREATED - DRIVES SCREEN AND PORTFOLIO
000180*                          BUILD FOR ALL THREE MODELS    TKT0271
000190* 02/19/01 ED ACKERMAN      ADDED SUMMARY REPORT FILE FOR ANALYSTS
000200*                                                         TKT0274
000210* 03/08/01 ED ACKERMAN      ADDED MODEL COMPARISON TABLE AT RUN
000220*                          END                            TKT0280
000230* 11/14/02 R KOWALCZYK      FIXED TRUNCATION LINE WHEN OVER 20
000240*                          HOLDINGS ON THE PRINTED TABLE  TKT0305
000250* 06/03/03 R KOWALCZYK      WIDENED HOLDINGS PRINT LINE FOR LONG
000260*                          COMPANY NAMES                  TKT0318
000262* 09/22/06 D BRENNAN        BANNER NOW SHOWS RUN CLOCK TIME, NOT
000264*                          JUST RUN DATE - COULDN'T TELL TWO
000266*                          SAME-DAY RERUNS APART OTHERWISE
000268*                                                         TKT0274A
000270*
000271* PROGRAM OVERVIEW - THE JOB-STEP LEVEL DRIVER FOR THE WHOLE
000272* SCREENING RUN.  BUILDS THE SHARED METRIC TABLE ONCE, THEN
000273* CALLS EEISCR1 AND EEIPORT ONCE PER MODEL (STRICT QUALITY,
000274* MODERATE, VALUATION), WRITING A PORTFOLIO FILE PER MODEL PLUS
000275* THE PRINTED REPORTS AND THE ANALYST SUMMARY FILE.  DOES NOT
000276* ITSELF COMPUTE ANY SCREENING RULE OR RATIO - THAT WORK IS ALL
000277* IN THE SUBPROGRAMS IT CALLS.
000278*
000280*===============================================================*
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  EEISCRN.
000310 AUTHOR. ED ACKERMAN.
000320 INSTALLATION. COBOL DEVELOPMENT CENTER.
000330 DATE-WRITTEN. 02/01/01.
000340 DATE-COMPILED.
000350 SECURITY. NON-CONFIDENTIAL.
000360*===============================================================*
000370 ENVIRONMENT DIVISION.
000380*---------------------------------------------------------------*
000390 CONFIGURATION SECTION.
000400*---------------------------------------------------------------*
000410 SOURCE-COMPUTER. IBM-3081.
000420*---------------------------------------------------------------*
000430 OBJECT-COMPUTER. IBM-3081.
000440*---------------------------------------------------------------*
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     CLASS TICKER-LETTERS IS 'A' THRU 'Z'
000480     UPSI-0 ON STATUS IS EEI-RERUN-SW
000490            OFF STATUS IS EEI-NORMAL-SW.
000491*---------------------------------------------------------------*
000492* C01 DRIVES THE ADVANCING PAGE ON THE PRINT-FILE'S TOP-OF-FORM
000493* WRITE IN 9610.  TICKER-LETTERS AND THE UPSI-0 RERUN SWITCH ARE
000494* CARRIED FROM THE SHOP STANDARD BLOCK BUT NEITHER IS TESTED IN
000495* THIS PROGRAM - THIS PROGRAM ALWAYS RUNS ALL THREE MODELS FRESH
000496* AND HAS NO PARTIAL-RERUN LOGIC OF ITS OWN.
000499*---------------------------------------------------------------*
000500*---------------------------------------------------------------*
000510 INPUT-OUTPUT SECTION.
000520*---------------------------------------------------------------*
000530 FILE-CONTROL.
000531*---------------------------------------------------------------*
000532* ONE PORTFOLIO OUTPUT FILE PER SCREENING MODEL - PORT1/2/3
000533* CORRESPOND TO MODEL IDS 1/2/3 SET IN 2100-LOAD-CURRENT-CRITERIA.
000534* SUMRPT IS THE PLAIN-TEXT ANALYST SUMMARY, LINE SEQUENTIAL SO IT
000535* CAN BE OPENED DIRECTLY IN A TERMINAL EDITOR; PRTOUT IS THE
000536* FULL PRINTED REPORT WITH PAGE BREAKS AND HEADINGS.
000539*---------------------------------------------------------------*
000540     SELECT PORTFOLIO-FILE-1 ASSIGN TO PORT1
000550       ORGANIZATION IS SEQUENTIAL
000560       FILE STATUS IS PORT1-FILE-STATUS.
000570     SELECT PORTFOLIO-FILE-2 ASSIGN TO PORT2
000580       ORGANIZATION IS SEQUENTIAL
000590       FILE STATUS IS PORT2-FILE-STATUS.
000600     SELECT PORTFOLIO-FILE-3 ASSIGN TO PORT3
000610       ORGANIZATION IS SEQUENTIAL
000620       FILE STATUS IS PORT3-FILE-STATUS.
000630     SELECT SUMMARY-REPORT-FILE ASSIGN TO SUMRPT
000640       ORGANIZATION IS LINE SEQUENTIAL
000650       FILE STATUS IS SUMRPT-FILE-STATUS.
000660     SELECT PRINT-FILE ASSIGN TO PRTOUT
000670       FILE STATUS IS PRTOUT-FILE-STATUS.
000680*===============================================================*
000690 DATA DIVISION.
000700 FILE SECTION.
000710*---------------------------------------------------------------*
000720 FD  PORTFOLIO-FILE-1
000730       RECORDING MODE IS F.
000740 01  PORT-REC-1.
000741*---------------------------------------------------------------*
000742* PORT-REC-1/2/3 ARE PLAIN PIC X SLOTS - THE ACTUAL PORTFOLIO
000743* HOLDING LAYOUT (COPYBOOK EEIPRTC, PREFIX PF-) IS MOVED IN VIA
000744* WRITE ... FROM IN 5100-WRITE-ONE-HOLDING SO ALL THREE FILES
000745* SHARE ONE RECORD DESCRIPTION WITHOUT THREE FD COPIES OF IT.
000749*---------------------------------------------------------------*
000750     05  PORT-REC-1-DATA          PIC X(132).
000760     05  FILLER                   PIC X(04).
000770*---------------------------------------------------------------*
000780 FD  PORTFOLIO-FILE-2
000790       RECORDING MODE IS F.
000800 01  PORT-REC-2.
000810     05  PORT-REC-2-DATA          PIC X(132).
000820     05  FILLER                   PIC X(04).
000830*---------------------------------------------------------------*
000840 FD  PORTFOLIO-FILE-3
000850       RECORDING MODE IS F.
000860 01  PORT-REC-3.
000870     05  PORT-REC-3-DATA          PIC X(132).
000880     05  FILLER                   PIC X(04).
000890*---------------------------------------------------------------*
000900 FD  SUMMARY-REPORT-FILE
000910       RECORDING MODE IS F.
000920 01  SUMMARY-REC.
000930     05  SUMMARY-REPORT-LINE      PIC X(128).
000940     05  FILLER                   PIC X(04).
000951*---------------------------------------------------------------*
000952* SUMRPT CARRIES THE SAME NARRATIVE AS THE PRINTED REPORT BUT
000953* WITHOUT PAGE BREAKS OR HEADINGS - IT IS THE FILE THE ANALYSTS
000954* ACTUALLY PASS AROUND, SINCE FEW OF THEM HAVE ACCESS TO WHERE
000955* PRTOUT GETS SPOOLED.
000959*---------------------------------------------------------------*
000960*---------------------------------------------------------------*
000965 FD  PRINT-FILE
000968       RECORDING MODE IS F.
000980 01  PRINT-RECORD.
000990     05  PRINT-LINE               PIC X(128).
001000     05  FILLER                   PIC X(04).
001010*---------------------------------------------------------------*
001020 WORKING-STORAGE SECTION.
001030*---------------------------------------------------------------*
001040 01  WS-SWITCHES-MISC-FIELDS.
001050     05  PORT1-FILE-STATUS        PIC X(02).
001060         88  PORT1-FILE-OK               VALUE '00'.
001070     05  PORT2-FILE-STATUS        PIC X(02).
001080         88  PORT2-FILE-OK               VALUE '00'.
001090     05  PORT3-FILE-STATUS        PIC X(02).
001100         88  PORT3-FILE-OK               VALUE '00'.
001110     05  SUMRPT-FILE-STATUS       PIC X(02).
001120         88  SUMRPT-FILE-OK               VALUE '00'.
001130     05  PRTOUT-FILE-STATUS       PIC X(02).
001140         88  PRTOUT-FILE-OK               VALUE '00'.
001145     05  WS-OPEN-ABORT-SW         PIC X(01)   VALUE 'N'.
001147         88  OPEN-ABORT-THIS-RUN          VALUE 'Y'.
001150     05  FILLER                   PIC X(03).
001160*---------------------------------------------------------------*
001161* ONE STATUS FIELD AND ONE 88-LEVEL PER FILE, GROUPED HERE SO A
001162* MAINTAINER LOOKING FOR ANY FILE'S OPEN/CLOSE RESULT KNOWS
001163* WHERE TO LOOK WITHOUT HUNTING THROUGH THE FILE SECTION.
001169*---------------------------------------------------------------*
001170 77  WS-CURRENT-MODEL             PIC S9(01) USAGE IS COMP.
001180 77  WS-MORE-STOCKS               PIC S9(04) USAGE IS COMP.
001181*---------------------------------------------------------------*
001182* WS-CURRENT-MODEL DRIVES THE VARYING ON THE MAIN MODEL LOOP AND
001183* THE EVALUATE IN 2100/5100; WS-MORE-STOCKS IS SCRATCH FOR THE
001184* '...AND N MORE STOCKS' TRUNCATION LINE IN 7500 WHEN A MODEL
001185* QUALIFIES MORE THAN THE TWENTY ROWS THE PRINTED TABLE SHOWS.
001189*---------------------------------------------------------------*
001190*---------------------------------------------------------------*
001200* RUN-DATE AREA - KEPT AS TWO VIEWS SO THE REPORT BANNER CAN BE
001210* BUILT FROM THE BROKEN-OUT FORM WITHOUT UNSTRINGING THE RAW
001220* DATE, THE SAME WAY EEIBLDM DOES IT.  WS-RUN-TIME IS BROKEN OUT
001225* THE SAME WAY SO 1200-WRITE-REPORT-BANNER CAN STAMP THE SUMMARY
001226* REPORT FILE WITH THE HH:MM:SS THE JOB ACTUALLY RAN AT, NOT JUST
001227* THE RUN DATE - ANALYSTS COMPARING TWO SAME-DAY RERUNS ASKED FOR
001228* THIS AFTER TKT0274 SHIPPED WITH DATE ONLY.               DEB
001230*---------------------------------------------------------------*
001240 01  WS-TIMESTAMP-AREA.
001250     05  WS-RUN-DATE-YMD          PIC 9(06).
001260     05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-YMD.
001270         10  WS-RUN-YEAR              PIC 9(02).
001280         10  WS-RUN-MONTH             PIC 9(02).
001290         10  WS-RUN-DAY               PIC 9(02).
001300     05  WS-RUN-TIME              PIC 9(08).
001301     05  WS-RUN-TIME-BROKEN REDEFINES WS-RUN-TIME.
001302         10  WS-RUN-HOUR              PIC 9(02).
001303         10  WS-RUN-MINUTE            PIC 9(02).
001304         10  WS-RUN-SECOND            PIC 9(02).
001305         10  WS-RUN-HUNDREDTH         PIC 9(02).
001310     05  FILLER                   PIC X(04).
001320*---------------------------------------------------------------*
001330* RULE LINES - PRE-BUILT BANNER RULES SO REPORT PARAGRAPHS DO
001340* NOT HAVE TO STRING '=' AND '-' CHARACTERS EVERY TIME.
001350*---------------------------------------------------------------*
001360 01  WS-RULE-LINES.
001370     05  WS-RULE-EQUALS-60        PIC X(60) VALUE ALL '='.
001380     05  WS-RULE-EQUALS-70        PIC X(70) VALUE ALL '='.
001390     05  WS-RULE-DASHES-70        PIC X(70) VALUE ALL '-'.
001400     05  FILLER                   PIC X(04).
001410*---------------------------------------------------------------*
001420* SCRATCH EDIT FIELDS - LOADED IMMEDIATELY BEFORE EACH STRING
001430* SO THE ALPHANUMERIC VIEW CAN BE DROPPED INTO A REPORT LINE.
001440*---------------------------------------------------------------*
001450 01  WS-EDIT-FIELDS.
001460     05  WS-ED-COUNT              PIC ZZZ9.
001470     05  WS-ED-COUNT-ALT REDEFINES WS-ED-COUNT
001480                                  PIC X(04).
001490     05  WS-ED-PCT1               PIC ZZZ9.9.
001500     05  WS-ED-PCT1-ALT REDEFINES WS-ED-PCT1
001510                                  PIC X(06).
001520     05  WS-ED-PCT2               PIC ZZZZ9.9.
001530     05  WS-ED-PCT2-ALT REDEFINES WS-ED-PCT2
001540                                  PIC X(07).
001550     05  WS-ED-ALLOC              PIC ZZZ9.99.
001560     05  WS-ED-ALLOC-ALT REDEFINES WS-ED-ALLOC
001570                                  PIC X(07).
001580     05  FILLER                   PIC X(04).
001581*---------------------------------------------------------------*
001582* EACH EDITED FIELD CARRIES AN X-PICTURE REDEFINE SO A STRING
001583* STATEMENT CAN CONCATENATE IT WITH LITERAL TEXT - STRING WILL
001584* NOT ACCEPT A NUMERIC-EDITED SENDING FIELD DIRECTLY.  PCT2 IS
001585* ONE DIGIT WIDER THAN PCT1 BECAUSE TOTAL ALLOCATION CAN RUN
001589* PAST 999.9% WHEN ROUNDING PILES UP ACROSS MANY SMALL HOLDINGS.
001590*---------------------------------------------------------------*
001600 01  NEXT-REPORT-LINE-AREA.
001610     05  NEXT-REPORT-LINE         PIC X(124).
001620     05  FILLER                   PIC X(04).
001630*---------------------------------------------------------------*
001640* HOLDINGS DETAIL LINE - SAME SHAPE AS THE SHOP'S OLD DETAIL-
001650* LINE-1 IDIOM: NAMED EDITED SUBFIELDS SEPARATED BY SPACER
001660* FILLERS SO THE PRINTED COLUMNS LINE UP.
001670*---------------------------------------------------------------*
001680 01  WS-HOLDING-DETAIL-LINE.
001690     05  WHD-TICKER               PIC X(09).
001700     05  WHD-COMPANY              PIC X(31).
001710     05  WHD-ALLOC                PIC ZZZ9.99.
001720     05  FILLER                   PIC X(02) VALUE SPACE.
001730     05  WHD-ROE                  PIC ZZ9.9.
001740     05  FILLER                   PIC X(02) VALUE SPACE.
001750     05  WHD-EBITDA               PIC ZZ9.9.
001760     05  FILLER                   PIC X(02) VALUE SPACE.
001770     05  WHD-FCF                  PIC ZZ9.9.
001780     05  FILLER                   PIC X(02) VALUE SPACE.
001790     05  WHD-DEBT-EQUITY          PIC ZZZ9.9.
001800     05  FILLER                   PIC X(04).
001801*---------------------------------------------------------------*
001802* WHD-TICKER IS ONE BYTE WIDER THAN TQ-TICKER AND WHD-COMPANY ONE
001803* BYTE WIDER THAN TQ-COMPANY-NAME - THE EXTRA BYTE IS A COLUMN
001804* SPACER LEFT AS TRAILING SPACE WHEN 7600 MOVES THE SHORTER
001805* SOURCE FIELD IN, SO NO SEPARATE SPACING MOVE IS NEEDED.
001809*---------------------------------------------------------------*
001810*---------------------------------------------------------------*
001820* SCREENING MODEL COMPARISON TABLE - ONE SLOT PER MODEL, FILLED
001830* AS EACH MODEL FINISHES ITS SCREEN AND PORTFOLIO BUILD, THEN
001840* WALKED ONCE AT THE END OF THE RUN FOR THE COMPARISON REPORT.
001850*---------------------------------------------------------------*
001860 01  WS-SCREEN-COMPARE-TABLE.
001870     05  WS-SCM-ENTRY OCCURS 3 TIMES INDEXED BY WS-SCM-IDX.
001880         10  WS-SCM-MODEL-NAME        PIC X(20).
001890         10  WS-SCM-STOCK-COUNT       PIC S9(04) USAGE IS COMP.
001900         10  WS-SCM-PASS-RATE         PIC S9(03)V9.
001910         10  WS-SCM-AVG-ROE           PIC S9(04)V9.
001920         10  WS-SCM-AVG-EBITDA        PIC S9(04)V9.
001930         10  WS-SCM-AVG-FCF           PIC S9(04)V9.
001940         10  WS-SCM-AVG-DE            PIC S9(04)V9.
001950         10  WS-SCM-EMPTY-SW          PIC X(01).
001960             88  WS-SCM-IS-EMPTY          VALUE 'Y'.
001970         10  FILLER                   PIC X(04).
001980     05  FILLER                   PIC X(04).
001990*---------------------------------------------------------------*
001991* WS-SCM-STOCK-COUNT ZERO WITH THE EMPTY SWITCH OFF IS A LEGAL
001992* STATE THIS PROGRAM NEVER PRODUCES BY ITSELF - 8500-SAVE-
001993* COMPARISON-ENTRY ALWAYS SETS THE SWITCH ONE WAY OR THE OTHER
001994* BEFORE 9100 EVER READS THE TABLE.
001999*---------------------------------------------------------------*
002000     COPY EEIMETT.
002001*---------------------------------------------------------------*
002002* EEIMETT SUPPLIES MET-TABLE (THE RAW STOCK METRICS EEIBLDM
002003* BUILDS), TBL-QUALIFIER/TQ- (WHAT EEISCR1 WRITES BACK), AND THE
002004* SCREEN-RESULTS AREA RENAMED BELOW FOR THIS PROGRAM'S OWN USE.
002009*---------------------------------------------------------------*
002010*---------------------------------------------------------------*
002020     COPY EEIPRTC.
002021*---------------------------------------------------------------*
002022* EEIPRTC SUPPLIES THE PORTFOLIO OUTPUT RECORD (PF-), PORTFOLIO-
002023* SUMMARY (PS-), SECTOR-DISTRIBUTION (SD-) AND TOP-N-TABLE (TN-)
002024* ALL PASSED THROUGH TO/FROM EEIPORT ON THE CALL IN SECTION 4000.
002029*---------------------------------------------------------------*
002030*---------------------------------------------------------------*
002040     COPY EEICRIT REPLACING ==MODEL-CRITERIA== BY
002050         ==WS-CURRENT-CRITERIA==
002060         ==SCREEN-RESULTS== BY ==WS-CURRENT-RESULTS==.
002061*---------------------------------------------------------------*
002062* THE REPLACING CLAUSE GIVES THIS PROGRAM'S COPY OF THE COPYBOOK
002063* ITS OWN WS-PREFIXED NAMES SO THE SAME EEICRIT MEMBER CAN ALSO
002064* BE COPIED UNCHANGED INTO EEISCR1 AS LINKAGE WITHOUT A CLASH.
002069*---------------------------------------------------------------*
002070*---------------------------------------------------------------*
002080     COPY PRTCTL.
002081*---------------------------------------------------------------*
002082* PRTCTL IS THE SHOP'S STANDARD PRINT-CONTROL BLOCK - LINE-COUNT,
002083* PAGE-COUNT, LINES-ON-PAGE AND LINE-SPACEING - SHARED BY EVERY
002084* EEI PROGRAM THAT WRITES A HEADED, PAGED REPORT.
002089*---------------------------------------------------------------*
002090*===============================================================*
002100 PROCEDURE DIVISION.
002110*---------------------------------------------------------------*
002120 0000-MAIN-PARAGRAPH.
002130*---------------------------------------------------------------*
002131* EEIBLDM IS CALLED EXACTLY ONCE, BEFORE THE MODEL LOOP, SINCE
002132* THE UNDERLYING STOCK METRICS DO NOT CHANGE FROM MODEL TO MODEL
002133* WITHIN A SINGLE RUN - ONLY THE SCREENING CRITERIA APPLIED TO
002134* THEM CHANGE, WHICH 2100-LOAD-CURRENT-CRITERIA HANDLES.
002139*---------------------------------------------------------------*
002140     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT.
002145     IF OPEN-ABORT-THIS-RUN
002146         GO TO 0000-MAIN-ABORT.
002150     PERFORM 1200-WRITE-REPORT-BANNER.
002160     CALL 'EEIBLDM' USING MET-TABLE-SIZE, MET-TABLE-INDEX,
002170         MET-TABLE.
002180     PERFORM 2000-PROCESS-ONE-MODEL THRU 2000-PROCESS-ONE-MODEL-EXIT
002190         VARYING WS-CURRENT-MODEL FROM 1 BY 1
002200         UNTIL WS-CURRENT-MODEL > 3.
002210     PERFORM 9000-PRINT-COMPARISON-TABLE.
002220     PERFORM 9900-CLOSE-FILES.
002230     GOBACK.
002231*---------------------------------------------------------------*
002232* TKT0284 - SAME OPEN-ABORT CONVENTION AS THE BACKTEST JOB - IF
002233* ANY OUTPUT FILE FAILS TO OPEN THERE IS NOTHING TO SCREEN OR
002234* REPORT INTO, SO WE DROP DOWN HERE INSTEAD OF FALLING THROUGH.
002235*---------------------------------------------------------------*
002236 0000-MAIN-ABORT.
002237     DISPLAY 'EEISCRN - ABORTING RUN, OUTPUT FILE OPEN FAILED'.
002238     GOBACK.
002240*---------------------------------------------------------------*
002250 1000-OPEN-FILES.
002260*---------------------------------------------------------------*
002270     OPEN OUTPUT PORTFOLIO-FILE-1.
002280     IF NOT PORT1-FILE-OK
002281         DISPLAY 'EEISCRN - PORT1 OPEN STATUS: '
002282             PORT1-FILE-STATUS
002283         MOVE 'Y' TO WS-OPEN-ABORT-SW
002284         GO TO 1000-OPEN-FILES-EXIT.
002310     OPEN OUTPUT PORTFOLIO-FILE-2.
002320     IF NOT PORT2-FILE-OK
002321         DISPLAY 'EEISCRN - PORT2 OPEN STATUS: '
002322             PORT2-FILE-STATUS
002323         MOVE 'Y' TO WS-OPEN-ABORT-SW
002324         GO TO 1000-OPEN-FILES-EXIT.
002350     OPEN OUTPUT PORTFOLIO-FILE-3.
002360     IF NOT PORT3-FILE-OK
002361         DISPLAY 'EEISCRN - PORT3 OPEN STATUS: '
002362             PORT3-FILE-STATUS
002363         MOVE 'Y' TO WS-OPEN-ABORT-SW
002364         GO TO 1000-OPEN-FILES-EXIT.
002390     OPEN OUTPUT SUMMARY-REPORT-FILE.
002400     IF NOT SUMRPT-FILE-OK
002401         DISPLAY 'EEISCRN - SUMRPT OPEN STATUS: '
002402             SUMRPT-FILE-STATUS
002403         MOVE 'Y' TO WS-OPEN-ABORT-SW
002404         GO TO 1000-OPEN-FILES-EXIT.
002430     OPEN OUTPUT PRINT-FILE.
002440     IF NOT PRTOUT-FILE-OK
002441         DISPLAY 'EEISCRN - PRTOUT OPEN STATUS: '
002442             PRTOUT-FILE-STATUS
002443         MOVE 'Y' TO WS-OPEN-ABORT-SW.
002470*---------------------------------------------------------------*
002475 1000-OPEN-FILES-EXIT.
002476     EXIT.
002479*---------------------------------------------------------------*
002480 1200-WRITE-REPORT-BANNER.
002490*---------------------------------------------------------------*
002500     ACCEPT WS-RUN-DATE-YMD FROM DATE.
002510     ACCEPT WS-RUN-TIME FROM TIME.
002520     MOVE SPACE TO SUMMARY-REPORT-LINE.
002530     MOVE WS-RULE-EQUALS-70 TO SUMMARY-REPORT-LINE (1:70).
002540     WRITE SUMMARY-REC.
002550     STRING 'EEIR STOCK SCREENING SUMMARY - RUN DATE '
002560         WS-RUN-YEAR '-' WS-RUN-MONTH '-' WS-RUN-DAY
002570         DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
002580     WRITE SUMMARY-REC.
002582     MOVE SPACE TO SUMMARY-REPORT-LINE.
002584* GENERATION TIMESTAMP - TKT0274 ASKED FOR THE CLOCK TIME TOO
002585* SINCE TWO SAME-DAY RERUNS WERE INDISTINGUISHABLE ON THE PRINTED
002586* BANNER OTHERWISE.  WS-RUN-HOUR/MINUTE/SECOND ARE THE BROKEN-OUT
002587* VIEW OF WS-RUN-TIME DECLARED WITH THE TIMESTAMP AREA ABOVE.
002588     STRING 'REPORT GENERATED AT ' WS-RUN-HOUR ':' WS-RUN-MINUTE
002589         ':' WS-RUN-SECOND
002590         DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
002592     WRITE SUMMARY-REC.
002600     MOVE SPACE TO SUMMARY-REPORT-LINE.
002605     MOVE WS-RULE-EQUALS-70 TO SUMMARY-REPORT-LINE (1:70).
002610     WRITE SUMMARY-REC.
002620*---------------------------------------------------------------*
002622* SINGLE STRAIGHT-LINE PIPELINE FOR ONE MODEL - LOAD ITS
002624* CRITERIA, SCREEN, BUILD THE PORTFOLIO, WRITE ITS FILE, THEN
002626* PRINT ITS THREE REPORT SECTIONS. 0000 PERFORMS THIS THREE
002628* TIMES, ONCE PER WS-CURRENT-MODEL VALUE 1 THROUGH 3.
002630 2000-PROCESS-ONE-MODEL.
002640*---------------------------------------------------------------*
002650     PERFORM 2100-LOAD-CURRENT-CRITERIA.
002660     PERFORM 3000-SCREEN-ONE-MODEL.
002662* TKT0284 - A MODEL THAT QUALIFIES NO TICKERS STILL GETS ITS
002664* STATS PRINTED (SO THE REPORT SHOWS A ZERO-STOCK MODEL RATHER
002665* THAN SILENTLY OMITTING IT) BUT THERE IS NO PORTFOLIO TO BUILD,
002666* WRITE, OR ADD TO THE COMPARISON TABLE - SKIP AHEAD TO THIS
002667* PASS'S EXIT ONCE THE STATS LINE IS OUT.
002670     IF QUAL-TABLE-SIZE = ZERO
002672         PERFORM 6000-PRINT-SCREEN-STATS
002674         GO TO 2000-PROCESS-ONE-MODEL-EXIT.
002680     PERFORM 4000-BUILD-PORTFOLIO.
002690     PERFORM 5000-WRITE-PORTFOLIO-FILE.
002700     PERFORM 6000-PRINT-SCREEN-STATS.
002710     PERFORM 7000-PRINT-PORTFOLIO-SUMMARY.
002720     PERFORM 7500-PRINT-HOLDINGS-TABLE.
002730     PERFORM 8000-WRITE-SUMMARY-REPORT-BLOCK.
002735     PERFORM 8500-SAVE-COMPARISON-ENTRY.
002737*---------------------------------------------------------------*
002738 2000-PROCESS-ONE-MODEL-EXIT.
002739     EXIT.
002740*---------------------------------------------------------------*
002750* MODEL CRITERIA ARE LITERAL PER TKT0271 - THE ANALYSTS SET
002760* THESE THREE MODELS AT CONVERSION TIME AND THEY DO NOT CHANGE
002770* FROM RUN TO RUN, SO THEY ARE NOT READ FROM A PARAMETER FILE.
002780*---------------------------------------------------------------*
002790 2100-LOAD-CURRENT-CRITERIA.
002800*---------------------------------------------------------------*
002810     EVALUATE WS-CURRENT-MODEL
002820         WHEN 1
002830             MOVE 1 TO MC-MODEL-ID
002840             MOVE 'STRICT QUALITY' TO MC-MODEL-NAME
002850             MOVE 20.00 TO MC-ROE-MIN
002860             MOVE 20.00 TO MC-EBITDA-MARGIN-MIN
002870             MOVE 8.00 TO MC-REVENUE-CAGR-5Y-MIN
002880             MOVE 4.00 TO MC-FCF-YIELD-MIN
002890             MOVE 80.00 TO MC-DEBT-EQUITY-MAX
002900             MOVE 'Y' TO MC-DEBT-EQUITY-APPLIES
002910             MOVE ZERO TO MC-FORWARD-PE-MAX
002920             MOVE 'N' TO MC-FORWARD-PE-APPLIES
002930         WHEN 2
002940             MOVE 2 TO MC-MODEL-ID
002950             MOVE 'MODERATE' TO MC-MODEL-NAME
002960             MOVE 15.00 TO MC-ROE-MIN
002970             MOVE 15.00 TO MC-EBITDA-MARGIN-MIN
002980             MOVE 8.00 TO MC-REVENUE-CAGR-5Y-MIN
002990             MOVE 4.00 TO MC-FCF-YIELD-MIN
003000             MOVE 80.00 TO MC-DEBT-EQUITY-MAX
003010             MOVE 'Y' TO MC-DEBT-EQUITY-APPLIES
003020             MOVE ZERO TO MC-FORWARD-PE-MAX
003030             MOVE 'N' TO MC-FORWARD-PE-APPLIES
003040         WHEN 3
003050             MOVE 3 TO MC-MODEL-ID
003060             MOVE 'VALUATION' TO MC-MODEL-NAME
003070             MOVE 20.00 TO MC-ROE-MIN
003080             MOVE 20.00 TO MC-EBITDA-MARGIN-MIN
003090             MOVE 8.00 TO MC-REVENUE-CAGR-5Y-MIN
003100             MOVE 3.00 TO MC-FCF-YIELD-MIN
003110             MOVE ZERO TO MC-DEBT-EQUITY-MAX
003120             MOVE 'N' TO MC-DEBT-EQUITY-APPLIES
003130             MOVE 25.00 TO MC-FORWARD-PE-MAX
003140             MOVE 'Y' TO MC-FORWARD-PE-APPLIES
003150     END-EVALUATE.
003160*---------------------------------------------------------------*
003170 3000-SCREEN-ONE-MODEL.
003180*---------------------------------------------------------------*
003181* QUAL-TABLE COMES BACK REBUILT FROM SCRATCH ON EVERY CALL - NO
003182* RESULT FROM A PRIOR MODEL SURVIVES INTO THE NEXT ONE'S SCREEN,
003183* SINCE EEISCR1 RESETS QUAL-TABLE-SIZE TO ZERO BEFORE IT STARTS.
003189*---------------------------------------------------------------*
003190     CALL 'EEISCR1' USING MET-TABLE-SIZE, MET-TABLE,
003200         WS-CURRENT-CRITERIA, WS-CURRENT-RESULTS,
003210         QUAL-TABLE-SIZE, QUAL-TABLE.
003220*---------------------------------------------------------------*
003230 4000-BUILD-PORTFOLIO.
003240*---------------------------------------------------------------*
003241* TOP TEN BY ROE IS FIXED ACROSS ALL THREE MODELS - THE ANALYSTS
003242* HAVE NEVER ASKED FOR A DIFFERENT LEADER-BOARD SIZE PER MODEL,
003243* SO TN-REQUESTED-N IS SET HERE RATHER THAN CARRIED IN THE
003244* CRITERIA COPYBOOK.
003249*---------------------------------------------------------------*
003250     MOVE 10 TO TN-REQUESTED-N.
003260     CALL 'EEIPORT' USING QUAL-TABLE-SIZE, QUAL-TABLE,
003270         PORTFOLIO-SUMMARY, SECTOR-DISTRIBUTION, TOP-N-TABLE.
003280*---------------------------------------------------------------*
003290 5000-WRITE-PORTFOLIO-FILE.
003300*---------------------------------------------------------------*
003310     IF QUAL-TABLE-SIZE GREATER THAN ZERO
003320         PERFORM 5100-WRITE-ONE-HOLDING
003330             VARYING QUAL-TABLE-INDEX FROM 1 BY 1
003340             UNTIL QUAL-TABLE-INDEX > QUAL-TABLE-SIZE.
003350*---------------------------------------------------------------*
003360 5100-WRITE-ONE-HOLDING.
003370*---------------------------------------------------------------*
003371* PF-MODEL-ID IS STAMPED ON EVERY OUTGOING RECORD EVEN THOUGH THE
003372* THREE PORTFOLIO FILES ARE ALREADY SEPARATED BY MODEL - IT LETS
003373* A DOWNSTREAM JOB THAT CONCATENATES ALL THREE STILL TELL WHICH
003374* MODEL EACH HOLDING CAME FROM.
003379*---------------------------------------------------------------*
003380     MOVE WS-CURRENT-MODEL TO PF-MODEL-ID.
003390     MOVE TQ-TICKER (QUAL-TABLE-INDEX) TO PF-TICKER.
003400     MOVE TQ-COMPANY-NAME (QUAL-TABLE-INDEX)
003410         TO PF-COMPANY-NAME.
003420     MOVE TQ-SECTOR (QUAL-TABLE-INDEX) TO PF-SECTOR.
003430     MOVE TQ-ALLOCATION-PCT (QUAL-TABLE-INDEX)
003440         TO PF-ALLOCATION-PCT.
003450     MOVE TQ-ROE (QUAL-TABLE-INDEX) TO PF-ROE.
003460     MOVE TQ-EBITDA-MARGIN (QUAL-TABLE-INDEX)
003470         TO PF-EBITDA-MARGIN.
003480     MOVE TQ-REVENUE-CAGR-5Y (QUAL-TABLE-INDEX)
003490         TO PF-REVENUE-CAGR-5Y.
003500     MOVE TQ-FCF-YIELD (QUAL-TABLE-INDEX) TO PF-FCF-YIELD.
003510     MOVE TQ-DEBT-EQUITY (QUAL-TABLE-INDEX) TO PF-DEBT-EQUITY.
003520     MOVE TQ-FORWARD-PE (QUAL-TABLE-INDEX) TO PF-FORWARD-PE.
003530     MOVE TQ-CURRENT-PRICE (QUAL-TABLE-INDEX)
003540         TO PF-CURRENT-PRICE.
003550     MOVE TQ-MARKET-CAP (QUAL-TABLE-INDEX) TO PF-MARKET-CAP.
003560     EVALUATE WS-CURRENT-MODEL
003570         WHEN 1
003580             WRITE PORT-REC-1 FROM EEI-PORTFOLIO-REC
003590         WHEN 2
003600             WRITE PORT-REC-2 FROM EEI-PORTFOLIO-REC
003610         WHEN 3
003620             WRITE PORT-REC-3 FROM EEI-PORTFOLIO-REC
003630     END-EVALUATE.
003640*---------------------------------------------------------------*
003641* EVALUATE FALLS THROUGH TO THE END-EVALUATE WITH NO WHEN-OTHER
003642* CLAUSE - WS-CURRENT-MODEL IS DRIVEN BY THE MAIN LOOP'S VARYING
003643* AND CAN ONLY EVER BE 1, 2 OR 3, SO NO FOURTH CASE CAN ARISE.
003649*---------------------------------------------------------------*
003650 6000-PRINT-SCREEN-STATS.
003660*---------------------------------------------------------------*
003661* SR-* FIELDS (SCREEN-RESULTS, RENAMED WS-CURRENT-RESULTS BY THE
003662* COPY REPLACING ABOVE) HOLD THE PASS/FAIL COUNT FOR EACH OF THE
003663* SIX SCREENING FILTERS - ROE, EBITDA, REVENUE CAGR, FCF YIELD,
003664* DEBT/EQUITY AND FORWARD P/E - IN THE ORDER EEISCR1 APPLIED THEM.
003669*---------------------------------------------------------------*
003670     PERFORM 9600-PRINT-HEADING-LINES.
003680     MOVE SPACE TO NEXT-REPORT-LINE.
003690     MOVE WS-RULE-EQUALS-60 TO NEXT-REPORT-LINE (1:60).
003700     PERFORM 9500-PRINT-REPORT-LINE.
003710     STRING 'SCREENING STATISTICS - MODEL ' MC-MODEL-NAME
003720         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
003730     PERFORM 9500-PRINT-REPORT-LINE.
003740     MOVE SR-INITIAL-COUNT TO WS-ED-COUNT.
003750     STRING 'INITIAL STOCK COUNT: ' WS-ED-COUNT-ALT
003760         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
003770     PERFORM 9500-PRINT-REPORT-LINE.
003780     PERFORM 6100-PRINT-ONE-FILTER-STATS
003790         VARYING SR-IDX FROM 1 BY 1 UNTIL SR-IDX > 6.
003800     MOVE SR-FINAL-COUNT TO WS-ED-COUNT.
003810     STRING 'FINAL QUALIFYING COUNT: ' WS-ED-COUNT-ALT
003820         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
003830     PERFORM 9500-PRINT-REPORT-LINE.
003840     MOVE SR-PASS-RATE TO WS-ED-PCT1.
003850     STRING 'PASS RATE: ' WS-ED-PCT1-ALT '%'
003860         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
003870     PERFORM 9500-PRINT-REPORT-LINE.
003880*---------------------------------------------------------------*
003890 6100-PRINT-ONE-FILTER-STATS.
003900*---------------------------------------------------------------*
003901* SR-FILTER-WAS-APPLIED GUARDS AGAINST A FILTER THAT DID NOT
003902* APPLY TO THIS MODEL AT ALL, SUCH AS FORWARD P/E ON A MODEL
003903* THAT DOES NOT SCREEN ON IT - NO STATISTICS LINE IS PRINTED
003904* FOR A FILTER THAT NEVER RAN.
003909*---------------------------------------------------------------*
003910     IF SR-FILTER-WAS-APPLIED (SR-IDX)
003920         MOVE SR-PASS-COUNT (SR-IDX) TO WS-ED-COUNT
003930         STRING SR-FILTER-DESC (SR-IDX) ' PASS:' WS-ED-COUNT-ALT
003940             DELIMITED BY SIZE INTO NEXT-REPORT-LINE
003950         PERFORM 9500-PRINT-REPORT-LINE
003960         MOVE SR-FAIL-COUNT (SR-IDX) TO WS-ED-COUNT
003970         STRING '   FAILED THIS STAGE: ' WS-ED-COUNT-ALT
003980             DELIMITED BY SIZE INTO NEXT-REPORT-LINE
003990         PERFORM 9500-PRINT-REPORT-LINE
004000     END-IF.
004010*---------------------------------------------------------------*
004011* PRINTS THE PS-* (PORTFOLIO-SUMMARY) ACCUMULATORS EEIPORT
004012* FILLED IN AT 4000-BUILD-PORTFOLIO ABOVE, FOLLOWED BY A CALL
004014* TO 7100 FOR EACH SECTOR ROW - NONE OF THIS PARAGRAPH DOES
004016* ANY OF ITS OWN MATH, IT ONLY EDITS AND STRINGS THE NUMBERS.
004020 7000-PRINT-PORTFOLIO-SUMMARY.
004030*---------------------------------------------------------------*
004040     PERFORM 9600-PRINT-HEADING-LINES.
004050     MOVE SPACE TO NEXT-REPORT-LINE.
004060     MOVE WS-RULE-EQUALS-60 TO NEXT-REPORT-LINE (1:60).
004070     PERFORM 9500-PRINT-REPORT-LINE.
004080     STRING 'PORTFOLIO SUMMARY - MODEL ' MC-MODEL-NAME
004090         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
004100     PERFORM 9500-PRINT-REPORT-LINE.
004110     MOVE PS-STOCK-COUNT TO WS-ED-COUNT.
004120     STRING 'STOCK COUNT: ' WS-ED-COUNT-ALT
004130         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
004140     PERFORM 9500-PRINT-REPORT-LINE.
004150     MOVE PS-TOTAL-ALLOCATION TO WS-ED-PCT2.
004160     STRING 'TOTAL ALLOCATION: ' WS-ED-PCT2-ALT '%'
004170         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
004180     PERFORM 9500-PRINT-REPORT-LINE.
004190     IF PS-STOCK-COUNT GREATER THAN ZERO
004200         MOVE PS-AVG-ROE TO WS-ED-PCT1
004210         STRING 'AVG ROE: ' WS-ED-PCT1-ALT '%'
004220             DELIMITED BY SIZE INTO NEXT-REPORT-LINE
004230         PERFORM 9500-PRINT-REPORT-LINE
004240         MOVE PS-AVG-EBITDA-MARGIN TO WS-ED-PCT1
004250         STRING 'AVG EBITDA MARGIN: ' WS-ED-PCT1-ALT '%'
004260             DELIMITED BY SIZE INTO NEXT-REPORT-LINE
004270         PERFORM 9500-PRINT-REPORT-LINE
004280         MOVE PS-AVG-FCF-YIELD TO WS-ED-PCT1
004290         STRING 'AVG FCF YIELD: ' WS-ED-PCT1-ALT '%'
004300             DELIMITED BY SIZE INTO NEXT-REPORT-LINE
004310         PERFORM 9500-PRINT-REPORT-LINE
004320         MOVE PS-AVG-REVENUE-CAGR-5Y TO WS-ED-PCT1
004330         STRING 'AVG REVENUE CAGR 5Y: ' WS-ED-PCT1-ALT '%'
004340             DELIMITED BY SIZE INTO NEXT-REPORT-LINE
004350         PERFORM 9500-PRINT-REPORT-LINE
004360         MOVE PS-AVG-DEBT-EQUITY TO WS-ED-PCT1
004370         STRING 'AVG DEBT/EQUITY: ' WS-ED-PCT1-ALT '%'
004380             DELIMITED BY SIZE INTO NEXT-REPORT-LINE
004390         PERFORM 9500-PRINT-REPORT-LINE
004400         IF PS-FORWARD-PE-AVAIL
004410             MOVE PS-AVG-FORWARD-PE TO WS-ED-PCT1
004420             STRING 'AVG FORWARD P/E: ' WS-ED-PCT1-ALT
004430                 DELIMITED BY SIZE INTO NEXT-REPORT-LINE
004440             PERFORM 9500-PRINT-REPORT-LINE
004450         END-IF
004460         PERFORM 7100-PRINT-ONE-SECTOR
004470             VARYING SD-IDX FROM 1 BY 1
004480             UNTIL SD-IDX > SD-SECTOR-COUNT
004490     END-IF.
004500*---------------------------------------------------------------*
004502* ONE LINE PER SECTOR, DRIVEN BY SD-SECTOR-COUNT AND ALREADY
004504* SORTED HIGH-TO-LOW BY STOCK COUNT BACK IN EEIPORT'S
004506* 4400-SORT-SECTORS-DESCENDING - THIS PARAGRAPH DOES NOT SORT.
004510 7100-PRINT-ONE-SECTOR.
004520*---------------------------------------------------------------*
004530     MOVE SD-SECTOR-STOCKS (SD-IDX) TO WS-ED-COUNT.
004540     MOVE SD-SECTOR-PCT (SD-IDX) TO WS-ED-PCT1.
004550     STRING SD-SECTOR-NAME (SD-IDX) ': ' WS-ED-COUNT-ALT
004560         ' STOCKS (' WS-ED-PCT1-ALT '%)'
004570         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
004580     PERFORM 9500-PRINT-REPORT-LINE.
004590*---------------------------------------------------------------*
004600 7500-PRINT-HOLDINGS-TABLE.
004610*---------------------------------------------------------------*
004611* PRINTED TABLE IS CAPPED AT TWENTY ROWS PER TKT0305 - A WIDE
004612* SCREEN CAN QUALIFY WELL OVER A HUNDRED STOCKS AND THE ANALYSTS
004613* ASKED FOR A SHORT PRINTED SAMPLE RATHER THAN A MULTI-PAGE
004614* TABLE; THE FULL LIST STILL GOES OUT ON THE PORTFOLIO FILE AND
004615* THE SUMMARY REPORT'S HOLDING LINES IN SECTION 8000/8100.
004619*---------------------------------------------------------------*
004620     PERFORM 9600-PRINT-HEADING-LINES.
004630     MOVE SPACE TO NEXT-REPORT-LINE.
004640     MOVE WS-RULE-EQUALS-60 TO NEXT-REPORT-LINE (1:60).
004650     PERFORM 9500-PRINT-REPORT-LINE.
004660     STRING 'PORTFOLIO HOLDINGS - MODEL ' MC-MODEL-NAME
004670         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
004680     PERFORM 9500-PRINT-REPORT-LINE.
004690     MOVE 'TICKER    COMPANY                          ALLOC%'
004700         TO NEXT-REPORT-LINE.
004710     PERFORM 9500-PRINT-REPORT-LINE.
004720     IF QUAL-TABLE-SIZE GREATER THAN ZERO
004730         PERFORM 7600-PRINT-ONE-HOLDING-LINE
004740             VARYING QUAL-TABLE-INDEX FROM 1 BY 1
004750             UNTIL QUAL-TABLE-INDEX > QUAL-TABLE-SIZE
004760                OR QUAL-TABLE-INDEX > 20.
004770     IF QUAL-TABLE-SIZE GREATER THAN 20
004780         COMPUTE WS-MORE-STOCKS = QUAL-TABLE-SIZE - 20
004790         MOVE WS-MORE-STOCKS TO WS-ED-COUNT
004800         STRING '...AND ' WS-ED-COUNT-ALT ' MORE STOCKS'
004810             DELIMITED BY SIZE INTO NEXT-REPORT-LINE
004820         PERFORM 9500-PRINT-REPORT-LINE
004830     END-IF.
004840*---------------------------------------------------------------*
004850 7600-PRINT-ONE-HOLDING-LINE.
004860*---------------------------------------------------------------*
004861* WHD- FIELDS ARE LOADED ONE AT A TIME RATHER THAN VIA A GROUP
004862* MOVE SO EACH NUMERIC VALUE PICKS UP ITS OWN EDITED PICTURE -
004863* WS-HOLDING-DETAIL-LINE IS THEN MOVED WHOLE TO THE REPORT LINE
004864* IN ONE SHOT ONCE ALL SEVEN SUBFIELDS ARE SET.
004869*---------------------------------------------------------------*
004870     MOVE TQ-TICKER (QUAL-TABLE-INDEX) TO WHD-TICKER.
004880     MOVE TQ-COMPANY-NAME (QUAL-TABLE-INDEX) TO WHD-COMPANY.
004890     MOVE TQ-ALLOCATION-PCT (QUAL-TABLE-INDEX) TO WHD-ALLOC.
004900     MOVE TQ-ROE (QUAL-TABLE-INDEX) TO WHD-ROE.
004910     MOVE TQ-EBITDA-MARGIN (QUAL-TABLE-INDEX) TO WHD-EBITDA.
004920     MOVE TQ-FCF-YIELD (QUAL-TABLE-INDEX) TO WHD-FCF.
004930     MOVE TQ-DEBT-EQUITY (QUAL-TABLE-INDEX) TO WHD-DEBT-EQUITY.
004940     MOVE WS-HOLDING-DETAIL-LINE TO NEXT-REPORT-LINE.
004950     PERFORM 9500-PRINT-REPORT-LINE.
004960*---------------------------------------------------------------*
004962* THIS PARAGRAPH WRITES THE ANALYST-FACING SUMRPT FILE FOR ONE
004964* MODEL - A PLAIN LINE-SEQUENTIAL FILE WITH NO PAGE BREAKS OR
004966* PRINT-CONTROL, SO IT CAN BE OPENED IN A TEXT EDITOR OR PULLED
004968* INTO A SPREADSHEET DOWNSTREAM WITHOUT REFORMATTING.
004970 8000-WRITE-SUMMARY-REPORT-BLOCK.
004980*---------------------------------------------------------------*
004990     MOVE SPACE TO SUMMARY-REPORT-LINE.
005000     WRITE SUMMARY-REC.
005010     MOVE MC-MODEL-NAME TO SUMMARY-REPORT-LINE.
005020     WRITE SUMMARY-REC.
005030     MOVE SPACE TO SUMMARY-REPORT-LINE.
005040     MOVE WS-RULE-DASHES-70 TO SUMMARY-REPORT-LINE (1:70).
005050     WRITE SUMMARY-REC.
005060     MOVE SR-FINAL-COUNT TO WS-ED-COUNT.
005070     MOVE SR-PASS-RATE TO WS-ED-PCT1.
005080     STRING 'QUALIFYING COUNT: ' WS-ED-COUNT-ALT
005090         '   PASS RATE: ' WS-ED-PCT1-ALT '%'
005100         DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
005110     WRITE SUMMARY-REC.
005120     IF PS-STOCK-COUNT GREATER THAN ZERO
005130         MOVE PS-AVG-ROE TO WS-ED-PCT1
005140         STRING 'AVG ROE: ' WS-ED-PCT1-ALT '%'
005150             DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE
005160         WRITE SUMMARY-REC
005170         MOVE PS-AVG-EBITDA-MARGIN TO WS-ED-PCT1
005180         STRING 'AVG EBITDA MARGIN: ' WS-ED-PCT1-ALT '%'
005190             DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE
005200         WRITE SUMMARY-REC
005210         MOVE PS-AVG-FCF-YIELD TO WS-ED-PCT1
005220         STRING 'AVG FCF YIELD: ' WS-ED-PCT1-ALT '%'
005230             DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE
005240         WRITE SUMMARY-REC
005250         MOVE PS-AVG-DEBT-EQUITY TO WS-ED-PCT1
005260         STRING 'AVG DEBT/EQUITY: ' WS-ED-PCT1-ALT '%'
005270             DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE
005280         WRITE SUMMARY-REC
005290     END-IF.
005292* THE AVERAGE LINES ABOVE ARE SKIPPED FOR AN EMPTY MODEL SO THE
005294* SUMMARY FILE DOES NOT SHOW MISLEADING ZERO AVERAGES FOR A
005296* MODEL THAT QUALIFIED NO STOCKS AT ALL.
005300     PERFORM 8100-WRITE-ONE-HOLDING-LINE
005310         VARYING QUAL-TABLE-INDEX FROM 1 BY 1
005320         UNTIL QUAL-TABLE-INDEX > QUAL-TABLE-SIZE.
005330*---------------------------------------------------------------*
005332* ONE LINE PER QUALIFYING STOCK, TICKER AND NAME FOLLOWED BY ITS
005334* ALLOCATION PERCENTAGE IN PARENTHESES - THE SAME QUAL-TABLE-SIZE
005336* LOOP BOUND USED THROUGHOUT THIS PROGRAM, NOT A HARD-CODED 20.
005340 8100-WRITE-ONE-HOLDING-LINE.
005350*---------------------------------------------------------------*
005360     MOVE TQ-ALLOCATION-PCT (QUAL-TABLE-INDEX) TO WS-ED-ALLOC.
005370     STRING TQ-TICKER (QUAL-TABLE-INDEX) ' - '
005380         TQ-COMPANY-NAME (QUAL-TABLE-INDEX)
005390         ' (' WS-ED-ALLOC-ALT '%)'
005400         DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
005410     WRITE SUMMARY-REC.
005420*---------------------------------------------------------------*
005422* CAPTURES ONE MODEL'S SCREENING RESULTS INTO THE WS-SCREEN-
005424* COMPARE-TABLE SLOT FOR WS-CURRENT-MODEL SO 9000 CAN PRINT
005426* ALL THREE MODELS SIDE BY SIDE AFTER THE LOOP IN 0000 FINISHES -
005428* SEE THE EMPTY-SWITCH NOTE UNDER THE TABLE DEFINITION ABOVE.
005430 8500-SAVE-COMPARISON-ENTRY.
005440*---------------------------------------------------------------*
005450     MOVE MC-MODEL-NAME TO WS-SCM-MODEL-NAME (WS-CURRENT-MODEL).
005460     MOVE PS-STOCK-COUNT
005470         TO WS-SCM-STOCK-COUNT (WS-CURRENT-MODEL).
005480     MOVE SR-PASS-RATE TO WS-SCM-PASS-RATE (WS-CURRENT-MODEL).
005490     IF PS-STOCK-COUNT GREATER THAN ZERO
005500         MOVE 'N' TO WS-SCM-EMPTY-SW (WS-CURRENT-MODEL)
005510         MOVE PS-AVG-ROE TO WS-SCM-AVG-ROE (WS-CURRENT-MODEL)
005520         MOVE PS-AVG-EBITDA-MARGIN
005530             TO WS-SCM-AVG-EBITDA (WS-CURRENT-MODEL)
005540         MOVE PS-AVG-FCF-YIELD
005550             TO WS-SCM-AVG-FCF (WS-CURRENT-MODEL)
005560         MOVE PS-AVG-DEBT-EQUITY
005570             TO WS-SCM-AVG-DE (WS-CURRENT-MODEL)
005580     ELSE
005590         MOVE 'Y' TO WS-SCM-EMPTY-SW (WS-CURRENT-MODEL)
005600         MOVE ZERO TO WS-SCM-AVG-ROE (WS-CURRENT-MODEL)
005610         MOVE ZERO TO WS-SCM-AVG-EBITDA (WS-CURRENT-MODEL)
005620         MOVE ZERO TO WS-SCM-AVG-FCF (WS-CURRENT-MODEL)
005630         MOVE ZERO TO WS-SCM-AVG-DE (WS-CURRENT-MODEL)
005640     END-IF.
005642* THE ZERO FILL IN THE ELSE LEG KEEPS THE COMPARISON TABLE'S
005644* EDITED FIELDS FROM PICKING UP WHATEVER JUNK WAS LEFT IN THE
005646* SLOT BY A PRIOR RUN OR A PRIOR MODEL - WS-SCM-EMPTY-SW IS
005648* WHAT 9100 ACTUALLY TESTS TO DECIDE HOW TO PRINT THE ROW.
005650*---------------------------------------------------------------*
005652* PRINTS THE OPTIONAL SIDE-BY-SIDE COMPARISON PAGE ON PRTOUT -
005654* ONE ROW PER MODEL, BUILT FROM THE THREE SLOTS 8500 FILLED IN
005656* DURING THE MAIN SCREENING LOOP. THIS PAGE HAS NO EQUIVALENT
005658* IN SUMRPT OR THE PORTFOLIO FILES - IT EXISTS ONLY ON PRTOUT.
005660 9000-PRINT-COMPARISON-TABLE.
005670*---------------------------------------------------------------*
005680     PERFORM 9600-PRINT-HEADING-LINES.
005690     MOVE SPACE TO NEXT-REPORT-LINE.
005700     MOVE WS-RULE-EQUALS-70 TO NEXT-REPORT-LINE (1:70).
005710     PERFORM 9500-PRINT-REPORT-LINE.
005720     MOVE 'SCREENING MODEL COMPARISON' TO NEXT-REPORT-LINE.
005730     PERFORM 9500-PRINT-REPORT-LINE.
005740     PERFORM 9100-PRINT-ONE-COMPARE-ROW
005750         VARYING WS-SCM-IDX FROM 1 BY 1 UNTIL WS-SCM-IDX > 3.
005760*---------------------------------------------------------------*
005762* WS-SCM-IDX RUNS 1 TO 3, ONE PASS PER MODEL SLOT FILLED BY
005764* 8500 EARLIER IN THE RUN - THE EMPTY-MODEL BRANCH PRINTS A
005766* SHORT N/A LINE INSTEAD OF FOUR LINES OF ZERO AVERAGES.
005770 9100-PRINT-ONE-COMPARE-ROW.
005780*---------------------------------------------------------------*
005790     IF WS-SCM-IS-EMPTY (WS-SCM-IDX)
005800         STRING WS-SCM-MODEL-NAME (WS-SCM-IDX)
005810             ' - NO QUALIFYING STOCKS (N/A)'
005820             DELIMITED BY SIZE INTO NEXT-REPORT-LINE
005830         PERFORM 9500-PRINT-REPORT-LINE
005840     ELSE
005850         MOVE WS-SCM-STOCK-COUNT (WS-SCM-IDX) TO WS-ED-COUNT
005860         MOVE WS-SCM-PASS-RATE (WS-SCM-IDX) TO WS-ED-PCT1
005870         STRING WS-SCM-MODEL-NAME (WS-SCM-IDX)
005880             ' COUNT:' WS-ED-COUNT-ALT
005890             ' PASS:' WS-ED-PCT1-ALT '%'
005900             DELIMITED BY SIZE INTO NEXT-REPORT-LINE
005910         PERFORM 9500-PRINT-REPORT-LINE
005920         MOVE WS-SCM-AVG-ROE (WS-SCM-IDX) TO WS-ED-PCT1
005930         STRING '   AVG ROE:' WS-ED-PCT1-ALT '%'
005940             DELIMITED BY SIZE INTO NEXT-REPORT-LINE
005950         PERFORM 9500-PRINT-REPORT-LINE
005960         MOVE WS-SCM-AVG-EBITDA (WS-SCM-IDX) TO WS-ED-PCT1
005970         STRING '   AVG EBITDA:' WS-ED-PCT1-ALT '%'
005980             DELIMITED BY SIZE INTO NEXT-REPORT-LINE
005990         PERFORM 9500-PRINT-REPORT-LINE
006000         MOVE WS-SCM-AVG-FCF (WS-SCM-IDX) TO WS-ED-PCT1
006010         STRING '   AVG FCF YIELD:' WS-ED-PCT1-ALT '%'
006020             DELIMITED BY SIZE INTO NEXT-REPORT-LINE
006030         PERFORM 9500-PRINT-REPORT-LINE
006040         MOVE WS-SCM-AVG-DE (WS-SCM-IDX) TO WS-ED-PCT1
006050         STRING '   AVG DEBT/EQUITY:' WS-ED-PCT1-ALT '%'
006060             DELIMITED BY SIZE INTO NEXT-REPORT-LINE
006070         PERFORM 9500-PRINT-REPORT-LINE
006080     END-IF.
006090*---------------------------------------------------------------*
006100* GENERIC REPORT-LINE PRINTER - SAME SHAPE AS THE SHOP'S OLD
006110* 9000/9100/9110/9120 PRINT-LINE FAMILY, JUST RENUMBERED SO IT
006120* DOES NOT COLLIDE WITH THE 9000-PRINT-COMPARISON-TABLE STEP.
006130*---------------------------------------------------------------*
006140 9500-PRINT-REPORT-LINE.
006150*---------------------------------------------------------------*
006152* CHECKS PRTCTL'S LINE-COUNT AGAINST LINES-ON-PAGE BEFORE EVERY
006154* LINE SO THE COMPARISON PAGE PAGE-BREAKS ON ITS OWN, THE SAME
006156* WAY THE HOLDINGS TABLE DOES IN 7500 - CALLERS JUST HAND IT A
006158* LINE IN NEXT-REPORT-LINE AND DO NOT WORRY ABOUT PAGE COUNTING.
006160     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
006170         PERFORM 9600-PRINT-HEADING-LINES.
006180     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
006190     PERFORM 9620-WRITE-PRINT-LINE.
006200*---------------------------------------------------------------*
006202* STARTS A NEW PRTOUT PAGE AND RESETS LINE-COUNT TO 1 - PAGE-
006204* COUNT KEEPS CLIMBING FOR THE LIFE OF THE RUN, IT IS NEVER
006206* RESET BACK TO ZERO BETWEEN MODELS OR BETWEEN REPORT SECTIONS.
006210 9600-PRINT-HEADING-LINES.
006220*---------------------------------------------------------------*
006230     PERFORM 9610-WRITE-TOP-OF-PAGE.
006240     ADD 1 TO PAGE-COUNT.
006250     MOVE 1 TO LINE-COUNT.
006260*---------------------------------------------------------------*
006262* WRITES A BLANK LINE ADVANCING TO A NEW PAGE - THE ACTUAL
006264* REPORT TITLE AND COLUMN HEADINGS ARE NOT BUILT HERE, THIS
006266* PARAGRAPH ONLY THROWS THE PAGE; CALLERS PRINT THEIR OWN
006268* HEADING TEXT RIGHT AFTER PERFORMING 9600.
006270 9610-WRITE-TOP-OF-PAGE.
006280*---------------------------------------------------------------*
006290     MOVE SPACE TO PRINT-LINE.
006300     WRITE PRINT-RECORD AFTER ADVANCING PAGE.
006310*---------------------------------------------------------------*
006312* LOWEST-LEVEL PRINT PRIMITIVE - LINE-SPACEING IS NORMALLY 1
006314* BUT CAN BE SET HIGHER BY A CALLER BEFORE PERFORMING 9500 TO
006316* FORCE A BLANK LINE AHEAD OF A HEADING; IT IS RESET TO 1 HERE
006318* SO THE NEXT CALLER DOES NOT INHERIT AN UNEXPECTED SPACING.
006320 9620-WRITE-PRINT-LINE.
006330*---------------------------------------------------------------*
006340     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
006350     ADD LINE-SPACEING TO LINE-COUNT.
006360     MOVE 1 TO LINE-SPACEING.
006370     MOVE SPACE TO PRINT-LINE.
006380*---------------------------------------------------------------*
006382* END-OF-JOB CLEANUP - CLOSES ALL FIVE FILES THIS PROGRAM
006384* OPENED IN 1000-OPEN-FILES. NO FILE STATUS CHECK IS MADE HERE
006386* EITHER, MATCHING THE OPEN PARAGRAPH'S CONVENTION.
006390 9900-CLOSE-FILES.
006400*---------------------------------------------------------------*
006410     CLOSE PORTFOLIO-FILE-1.
006420     CLOSE PORTFOLIO-FILE-2.
006430     CLOSE PORTFOLIO-FILE-3.
006440     CLOSE SUMMARY-REPORT-FILE.
006450     CLOSE PRINT-FILE.
