000100*----------------------------------------------------------------*
000110* EEIVALT - DAILY PORTFOLIO/BENCHMARK VALUE SERIES.  EEIBTCH
000120* BUILDS ONE ENTRY PER TRADING DAY WHILE IT RUNS THE SIMULATION;
000130* THE WHOLE TABLE IS THEN PASSED TO EEIPERF ON ONE CALL TO GET
000140* BACK THE NINE PERFORMANCE-METRICS FIGURES FOR THAT MODEL.
000150*----------------------------------------------------------------*
000160 77  VS-DAY-COUNT             PIC S9(04) USAGE IS COMP.
000170 01  VALUE-SERIES-TABLE.
000180     05  VS-DAY OCCURS 1 TO 3000 TIMES
000190             DEPENDING ON VS-DAY-COUNT
000200             INDEXED BY VS-IDX.
000210         10  VS-VALUE-DATE        PIC 9(08).
000220         10  VS-PORTFOLIO-VALUE   PIC S9(11)V99.
000230         10  VS-BENCHMARK-VALUE   PIC S9(11)V99.
000240         10  FILLER               PIC X(04).
