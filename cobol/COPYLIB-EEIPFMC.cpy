000100*----------------------------------------------------------------*
000110* EEIPFMC - PERFORMANCE-METRICS RECORD, RETURNED BY EEIPERF, AND
000120* THE MODEL-COMPARE-TABLE EEIBTCH ACCUMULATES ACROSS ALL THREE
000130* MODELS FOR THE BACKTEST COMPARISON REPORT AND COMPARISON FILE.
000140*----------------------------------------------------------------*
000150 01  EEI-PERFORMANCE-REC.
000160     05  PM-MODEL-ID              PIC 9(01).
000170     05  PM-CUM-RETURN            PIC S9(05)V99.
000180     05  PM-BENCHMARK-CUM-RETURN  PIC S9(05)V99.
000190     05  PM-EXCESS-RETURN         PIC S9(05)V99.
000200     05  PM-SHARPE-RATIO          PIC S9(03)V9999.
000210     05  PM-SORTINO-RATIO         PIC S9(03)V9999.
000220     05  PM-MAX-DRAWDOWN          PIC S9(03)V99.
000230     05  PM-VOLATILITY            PIC S9(03)V99.
000240     05  PM-JENSENS-ALPHA         PIC S9(03)V9999.
000250     05  PM-INFORMATION-RATIO     PIC S9(03)V9999.
000260     05  PM-BETA                  PIC S9(03)V9999.
000270     05  PM-NUM-STOCKS            PIC 9(04).
000280     05  FILLER                   PIC X(08).
000290 01  MODEL-COMPARE-TABLE.
000300     05  MCT-ENTRY OCCURS 3 TIMES INDEXED BY MCT-IDX.
000310         10  MCT-MODEL-ID         PIC 9(01).
000320         10  MCT-MODEL-NAME       PIC X(20).
000330         10  MCT-NUM-STOCKS       PIC 9(04).
000340         10  MCT-CUM-RETURN       PIC S9(05)V99.
000350         10  MCT-EXCESS-RETURN    PIC S9(05)V99.
000360         10  MCT-SHARPE-RATIO     PIC S9(03)V9999.
000370         10  MCT-SORTINO-RATIO    PIC S9(03)V9999.
000380         10  MCT-MAX-DRAWDOWN     PIC S9(03)V99.
000390         10  MCT-VOLATILITY       PIC S9(03)V99.
000395         10  FILLER               PIC X(04).
