000100*----------------------------------------------------------------*
000110* EEIPVLC - PORTFOLIO-VALUE FILE RECORD.  ONE ROW PER MODEL PER
000120* TRADING DAY, WRITTEN BY EEIBTCH AS THE DAILY SIMULATION RUNS.
000130*----------------------------------------------------------------*
000140 01  EEI-PORT-VALUE-REC.
000150     05  PV-MODEL-ID              PIC 9(01).
000160     05  PV-VALUE-DATE            PIC 9(08).
000170     05  PV-PORTFOLIO-VALUE       PIC S9(11)V99.
000180     05  PV-BENCHMARK-VALUE       PIC S9(11)V99.
000190     05  FILLER                   PIC X(09).
