000100*===============================================================*
000110* PROGRAM NAME:    EEIPORT
000120* ORIGINAL AUTHOR: HAROLD PELLETIER
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 04/19/89 HAROLD PELLETIER CREATED - EQUAL WEIGHT PORTFOLIO     TKT0102
000180* 01/08/92 HAROLD PELLETIER ADDED SECTOR DISTRIBUTION BREAKOUT   TKT0148
000190* 07/19/93 R KOWALCZYK      RESTRUCTURE, REMOVED FALL THRU       TKT0190
000200* 09/30/98 R KOWALCZYK      Y2K REVIEW - NO 2-DIGIT YEARS HERE   TKT0233
000210* 03/01/01 ED ACKERMAN      CONVERTED TO CALLED SUBPROGRAM, ADDED
000220*                          TOP-N LEADER LIST FOR THE ANALYSTS    TKT0271
000230*
000231* PROGRAM OVERVIEW - TAKES THE SCREENED QUALIFIER TABLE BUILT BY
000232* EEISCR1/EEISCRN AND TURNS IT INTO THE THREE THINGS THE MODEL
000233* ACTUALLY NEEDS TO TRADE ON - AN ALLOCATION PERCENT PER STOCK,
000234* A ROLLED-UP PORTFOLIO SUMMARY, A SECTOR BREAKOUT, AND A TOP-N
000235* LEADER BOARD.  NO FILES ARE OPENED HERE - EVERYTHING COMES IN
000236* AND GOES OUT THROUGH LINKAGE.  CALLED ONCE PER MODEL PER RUN.
000239*
000240*===============================================================*
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.  EEIPORT.
000270 AUTHOR. HAROLD PELLETIER.
000280 INSTALLATION. COBOL DEVELOPMENT CENTER.
000290 DATE-WRITTEN. 04/19/89.
000300 DATE-COMPILED.
000310 SECURITY. NON-CONFIDENTIAL.
000320*===============================================================*
000330 ENVIRONMENT DIVISION.
000340*---------------------------------------------------------------*
000350 CONFIGURATION SECTION.
000360*---------------------------------------------------------------*
000370 SOURCE-COMPUTER. IBM-3081.
000380*---------------------------------------------------------------*
000390 OBJECT-COMPUTER. IBM-3081.
000400*---------------------------------------------------------------*
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS TICKER-LETTERS IS 'A' THRU 'Z'
000440     UPSI-0 ON STATUS IS EEI-RERUN-SW
000450            OFF STATUS IS EEI-NORMAL-SW.
000451*---------------------------------------------------------------*
000452* THIS PROGRAM WRITES NO REPORT OF ITS OWN, SO C01 IS NEVER
000453* REFERENCED HERE - IT RIDES ALONG BECAUSE THE SHOP'S STANDARD
000454* SPECIAL-NAMES PARAGRAPH IS COPIED INTO EVERY EEI PROGRAM.
000455* TICKER-LETTERS AND THE UPSI-0 RERUN SWITCH ARE LIKEWISE UNUSED
000456* IN A CALLED SUBPROGRAM - EEIBTCH ALREADY MADE THOSE DECISIONS
000457* BEFORE CALLING DOWN HERE.
000459*---------------------------------------------------------------*
000460*===============================================================*
000470 DATA DIVISION.
000480 WORKING-STORAGE SECTION.
000490*---------------------------------------------------------------*
000500 77  WS-SORT-OUTER                   PIC S9(04) USAGE IS COMP.
000510 77  WS-SORT-INNER                   PIC S9(04) USAGE IS COMP.
000520 77  WS-MIN-INDEX                    PIC S9(04) USAGE IS COMP.
000530 77  WS-SECT-OUTER                   PIC S9(02) USAGE IS COMP.
000540 77  WS-SECT-INNER                   PIC S9(02) USAGE IS COMP.
000550 77  WS-SECT-MAX-INDEX               PIC S9(02) USAGE IS COMP.
000560 77  WS-TOPN-SLOT                    PIC S9(02) USAGE IS COMP.
000570 77  WS-TOPN-BEST-INDEX              PIC S9(04) USAGE IS COMP.
000580*---------------------------------------------------------------*
000581* WS-SORT-OUTER/INNER/MIN-INDEX DRIVE THE TICKER SORT IN SECTION
000582* 2000.  WS-SECT-OUTER/INNER/MAX-INDEX DRIVE THE SEPARATE SECTOR
000583* SORT IN SECTION 4000 - TWO SETS BECAUSE THE TWO SORTS RUN
000584* AGAINST TABLES OF DIFFERENT SIZE AND SHAPE.  WS-TOPN-SLOT AND
000585* WS-TOPN-BEST-INDEX BELONG TO THE TOP-N SELECTION IN SECTION
000586* 5000 AND ARE KEPT SEPARATE AGAIN FOR THE SAME REASON.
000589*---------------------------------------------------------------*
000590 01  WS-EQUAL-WEIGHT-AREA.
000600     05  WS-EQUAL-WEIGHT             PIC S9(03)V9999.
000610     05  FILLER                      PIC X(04).
000611*---------------------------------------------------------------*
000612* EQUAL WEIGHT IS THE SAME PERCENT FOR EVERY QUALIFIER - 100
000613* DIVIDED BY THE STOCK COUNT.  1000-ALLOCATE-EQUAL-WEIGHTS IS
000614* THE ONLY MODEL SUPPORTED TODAY, BUT THE ALLOCATION IS COMPUTED
000615* HERE RATHER THAN LEFT TO THE SCREEN SO A FUTURE WEIGHTING
000616* SCHEME NEEDS ONLY A NEW PARAGRAPH, NOT A NEW CALLER.
000618*---------------------------------------------------------------*
000620*---------------------------------------------------------------*
000630* ACCUMULATORS FOR THE PORTFOLIO-SUMMARY AVERAGES.  KEPT COMP
000640* REGARDLESS OF THE DISPLAY PICTURES THEY FEED, SINCE THESE ARE
000650* WORKING ACCUMULATORS AND NOT VALUES THAT LEAVE THE PROGRAM.
000660*---------------------------------------------------------------*
000670 01  WS-SUMMARY-ACCUMULATORS.
000680     05  WS-SUM-CORE-BLOCK.
000690         10  WS-SUM-ROE              PIC S9(07)V99 USAGE IS COMP.
000700         10  WS-SUM-EBITDA-MARGIN    PIC S9(07)V99 USAGE IS COMP.
000710         10  WS-SUM-REVENUE-CAGR-5Y  PIC S9(07)V99 USAGE IS COMP.
000720         10  WS-SUM-FCF-YIELD        PIC S9(07)V99 USAGE IS COMP.
000730         10  WS-SUM-DEBT-EQUITY      PIC S9(07)V99 USAGE IS COMP.
000740     05  WS-SUM-CORE-TABLE REDEFINES WS-SUM-CORE-BLOCK.
000750         10  WS-SUM-CORE-VALUE       PIC S9(07)V99 USAGE IS COMP
000760                                      OCCURS 5 TIMES.
000761*---------------------------------------------------------------*
000762* THE REDEFINE LETS A LOOP TOTAL THE FIVE CORE ACCUMULATORS BY
000763* SUBSCRIPT WHEN A CROSS-CHECK IS NEEDED, INSTEAD OF NAMING ALL
000764* FIVE FIELDS BY HAND - FORWARD PE IS KEPT OUTSIDE THE TABLE
000765* SINCE ITS COUNT DENOMINATOR DIFFERS FROM THE OTHER FOUR.
000769*---------------------------------------------------------------*
000770     05  WS-SUM-FORWARD-PE           PIC S9(07)V99 USAGE IS COMP.
000780     05  WS-FORWARD-PE-COUNT         PIC S9(04) USAGE IS COMP.
000790     05  FILLER                      PIC X(04).
000800*---------------------------------------------------------------*
000810* SWAP AREAS FOR THE TWO SELECTION SORTS BELOW.  THE QUALIFIER
000820* SWAP AREA CARRIES A REDEFINE SO THE SORT CAN MOVE A WHOLE
000830* ENTRY IN ONE SHOT WHEN THE SHOP LATER WIDENS THE RECORD.
000840*---------------------------------------------------------------*
000850 01  WS-QUAL-SWAP-AREA.
000860     05  WS-SWP-TICKER               PIC X(08).
000870     05  WS-SWP-COMPANY-NAME         PIC X(30).
000880     05  WS-SWP-SECTOR                PIC X(24).
000890     05  WS-SWP-MARKET-CAP           PIC S9(13).
000900     05  WS-SWP-ROE                  PIC S9(04)V99.
000910     05  WS-SWP-EBITDA-MARGIN        PIC S9(04)V99.
000920     05  WS-SWP-REVENUE-CAGR-5Y      PIC S9(04)V99.
000930     05  WS-SWP-FCF-YIELD            PIC S9(04)V99.
000940     05  WS-SWP-DEBT-EQUITY          PIC S9(04)V99.
000950     05  WS-SWP-FORWARD-PE           PIC S9(04)V99.
000960     05  WS-SWP-CURRENT-PRICE        PIC S9(07)V9999.
000970     05  WS-SWP-ALLOCATION-PCT       PIC S9(03)V9999.
000980     05  WS-SWP-FWDPE-MISSING-SW     PIC X(01).
000990     05  WS-QUAL-SWAP-ALT REDEFINES WS-SWP-FWDPE-MISSING-SW.
001000         10  WS-SWP-FWDPE-CHAR       PIC X(01).
001010     05  FILLER                      PIC X(04).
001011*---------------------------------------------------------------*
001012* WS-QUAL-SWAP-ALT GIVES THE MISSING-FORWARD-PE FLAG AN
001013* ALPHANUMERIC ALIAS SO A TRACE DISPLAY CAN SHOW IT ALONGSIDE
001014* THE REST OF THE SWAP RECORD WITHOUT A SEPARATE MOVE.
001019*---------------------------------------------------------------*
001020*---------------------------------------------------------------*
001030 01  WS-SECTOR-SWAP-AREA.
001040     05  WS-SECT-SWP-NAME            PIC X(24).
001050     05  WS-SECT-SWP-STOCKS          PIC S9(04) USAGE IS COMP.
001060     05  WS-SECT-SWP-PCT             PIC S9(03)V9.
001070     05  FILLER                      PIC X(04).
001071*---------------------------------------------------------------*
001072* PRINTABLE VIEW OF THE SECTOR SWAP AREA - LETS 4100-SWAP-TWO-
001073* SECTORS TRACE A BAD SORT PASS WITH A SINGLE DISPLAY OF THE
001074* WHOLE ENTRY INSTEAD OF FIELD BY FIELD.                    DEB
001075*---------------------------------------------------------------*
001076 01  WS-SECTOR-SWAP-PRINT REDEFINES WS-SECTOR-SWAP-AREA.
001077     05  WS-SECT-SWP-PRINT-LINE      PIC X(32).
001080*---------------------------------------------------------------*
001090* TOP-N WORK TABLE - ONE 'USED' FLAG PER POSSIBLE QUALIFIER SLOT
001100* SO 5100-SELECT-ONE-TOP-STOCK NEVER PICKS THE SAME STOCK TWICE.
001110*---------------------------------------------------------------*
001120 01  WS-TOPN-WORK-AREA.
001130     05  WS-TOPN-USED PIC X(01) OCCURS 600 TIMES.
001140     05  FILLER                      PIC X(04).
001141*---------------------------------------------------------------*
001142* 600 MATCHES THE QUALIFIER TABLE SIZE IN COPYBOOK EEIMETT SO
001143* THE 'USED' FLAG CAN BE SUBSCRIPTED BY QUAL-IDX DIRECTLY, WITH
001144* NO SEPARATE BOUNDS CHECK NEEDED IN 5010 OR 5110.
001149*---------------------------------------------------------------*
001150*---------------------------------------------------------------*
001160 LINKAGE SECTION.
001170*---------------------------------------------------------------*
001180     COPY EEIMETT.
001181*---------------------------------------------------------------*
001182* EEIMETT CARRIES THE QUALIFIER TABLE (TBL-QUALIFIER, PREFIX
001183* TQ-) BUILT BY THE SCREENING PROGRAMS, PLUS PORTFOLIO-SUMMARY
001184* AND SECTOR-DISTRIBUTION (PREFIXES PS- AND SD-) THAT THIS
001185* PROGRAM FILLS IN AND HANDS BACK.
001189*---------------------------------------------------------------*
001190*---------------------------------------------------------------*
001200     COPY EEIPRTC.
001201*---------------------------------------------------------------*
001202* EEIPRTC CARRIES TOP-N-TABLE (PREFIX TN-) - THE REQUESTED SIZE
001203* COMES IN SET, THE TICKER/METRIC PAIRS COME OUT SET BY SECTION
001204* 5000.
001209*---------------------------------------------------------------*
001210*===============================================================*
001220 PROCEDURE DIVISION USING QUAL-TABLE-SIZE, QUAL-TABLE,
001230     PORTFOLIO-SUMMARY, SECTOR-DISTRIBUTION, TOP-N-TABLE.
001240*---------------------------------------------------------------*
001250 0000-MAIN-PARAGRAPH.
001260*---------------------------------------------------------------*
001261* FIVE STRAIGHT-LINE STEPS, NO CONDITIONAL SKIPPING - EACH ONE
001262* GUARDS ITSELF AGAINST AN EMPTY QUALIFIER TABLE INTERNALLY SO
001263* THIS PARAGRAPH NEVER HAS TO ASK QUAL-TABLE-SIZE ITSELF.
001269*---------------------------------------------------------------*
001270     PERFORM 1000-ALLOCATE-EQUAL-WEIGHTS.
001280     PERFORM 2000-SORT-BY-TICKER.
001290     PERFORM 3000-BUILD-SUMMARY.
001300     PERFORM 4000-BUILD-SECTOR-DISTRIBUTION.
001310     PERFORM 5000-BUILD-TOP-N-LIST.
001320     GOBACK.
001330*---------------------------------------------------------------*
001340 1000-ALLOCATE-EQUAL-WEIGHTS.
001350*---------------------------------------------------------------*
001360* EQUAL WEIGHT = 100 / N.  AN EMPTY SCREEN RESULT LEAVES THE
001370* TABLE EMPTY AND THIS PARAGRAPH HAS NOTHING TO WALK.
001380*---------------------------------------------------------------*
001390     IF QUAL-TABLE-SIZE > ZERO
001400         COMPUTE WS-EQUAL-WEIGHT ROUNDED =
001410             100 / QUAL-TABLE-SIZE
001420         PERFORM 1100-SET-ONE-ALLOCATION
001430             VARYING QUAL-IDX FROM 1 BY 1
001440             UNTIL QUAL-IDX > QUAL-TABLE-SIZE
001450     END-IF.
001460*---------------------------------------------------------------*
001470 1100-SET-ONE-ALLOCATION.
001480*---------------------------------------------------------------*
001490     MOVE WS-EQUAL-WEIGHT TO TQ-ALLOCATION-PCT (QUAL-IDX).
001500*---------------------------------------------------------------*
001501* THE ALLOCATION IS STAMPED BACK INTO THE QUALIFIER TABLE ITSELF
001502* SO EEIBTCH CAN READ TQ-ALLOCATION-PCT DIRECTLY WHEN IT SIZES
001503* THE OPENING BUY - NO SEPARATE ALLOCATION TABLE IS PASSED BACK.
001509*---------------------------------------------------------------*
001510 2000-SORT-BY-TICKER.
001520*---------------------------------------------------------------*
001530* PLAIN SELECTION SORT, ASCENDING ON TICKER.  THE TABLE NEVER
001540* HOLDS MORE THAN 600 ENTRIES SO THE N-SQUARED COST IS NOT
001550* WORTH TROUBLING THE OPERATOR ABOUT.
001551* SORTED PURELY SO THE PORTFOLIO AND HOLDINGS REPORTS COME OUT
001552* IN A PREDICTABLE ORDER FOR THE ANALYSTS - THE SORT HAS NO
001553* EFFECT ON THE DOLLAR RESULTS EEIBTCH COMPUTES DOWNSTREAM.
001560*---------------------------------------------------------------*
001570     IF QUAL-TABLE-SIZE > 1
001580         PERFORM 2100-SORT-OUTER-PASS
001590             VARYING WS-SORT-OUTER FROM 1 BY 1
001600             UNTIL WS-SORT-OUTER >= QUAL-TABLE-SIZE
001610     END-IF.
001620*---------------------------------------------------------------*
001630 2100-SORT-OUTER-PASS.
001640*---------------------------------------------------------------*
001650     MOVE WS-SORT-OUTER TO WS-MIN-INDEX.
001660     COMPUTE WS-SORT-INNER = WS-SORT-OUTER + 1.
001670     PERFORM 2110-FIND-MIN-TICKER
001680         VARYING WS-SORT-INNER FROM WS-SORT-INNER BY 1
001690         UNTIL WS-SORT-INNER > QUAL-TABLE-SIZE.
001700     IF WS-MIN-INDEX NOT = WS-SORT-OUTER
001710         PERFORM 2120-SWAP-ENTRIES
001720     END-IF.
001730*---------------------------------------------------------------*
001740 2110-FIND-MIN-TICKER.
001741*---------------------------------------------------------------*
001742* WS-MIN-INDEX TRACKS THE LOWEST TICKER SEEN SO FAR IN THE
001743* REMAINING UNSORTED PORTION OF THE TABLE - IT ONLY MOVES
001744* FORWARD, NEVER BACK, AS THE INNER LOOP ADVANCES.
001749*---------------------------------------------------------------*
001750*---------------------------------------------------------------*
001760     IF TQ-TICKER (WS-SORT-INNER) < TQ-TICKER (WS-MIN-INDEX)
001770         MOVE WS-SORT-INNER TO WS-MIN-INDEX
001780     END-IF.
001790*---------------------------------------------------------------*
001800 2120-SWAP-ENTRIES.
001810*---------------------------------------------------------------*
001820     MOVE TQ-TICKER (WS-SORT-OUTER)          TO WS-SWP-TICKER.
001830     MOVE TQ-COMPANY-NAME (WS-SORT-OUTER)    TO
001840                                            WS-SWP-COMPANY-NAME.
001850     MOVE TQ-SECTOR (WS-SORT-OUTER)          TO WS-SWP-SECTOR.
001860     MOVE TQ-MARKET-CAP (WS-SORT-OUTER)      TO
001870                                            WS-SWP-MARKET-CAP.
001880     MOVE TQ-ROE (WS-SORT-OUTER)             TO WS-SWP-ROE.
001890     MOVE TQ-EBITDA-MARGIN (WS-SORT-OUTER)   TO
001900                                            WS-SWP-EBITDA-MARGIN.
001910     MOVE TQ-REVENUE-CAGR-5Y (WS-SORT-OUTER) TO
001920                                        WS-SWP-REVENUE-CAGR-5Y.
001930     MOVE TQ-FCF-YIELD (WS-SORT-OUTER)       TO
001940                                            WS-SWP-FCF-YIELD.
001950     MOVE TQ-DEBT-EQUITY (WS-SORT-OUTER)     TO
001960                                            WS-SWP-DEBT-EQUITY.
001970     MOVE TQ-FORWARD-PE (WS-SORT-OUTER)      TO
001980                                            WS-SWP-FORWARD-PE.
001990     MOVE TQ-CURRENT-PRICE (WS-SORT-OUTER)   TO
002000                                            WS-SWP-CURRENT-PRICE.
002010     MOVE TQ-ALLOCATION-PCT (WS-SORT-OUTER)  TO
002020                                            WS-SWP-ALLOCATION-PCT.
002030     MOVE TQ-FWDPE-MISSING-SW (WS-SORT-OUTER) TO
002040                                        WS-SWP-FWDPE-MISSING-SW.
002050     MOVE TBL-QUALIFIER (WS-MIN-INDEX)  TO
002060                                        TBL-QUALIFIER (WS-SORT-OUTER).
002070     MOVE WS-SWP-TICKER           TO TQ-TICKER (WS-MIN-INDEX).
002080     MOVE WS-SWP-COMPANY-NAME     TO TQ-COMPANY-NAME (WS-MIN-INDEX).
002090     MOVE WS-SWP-SECTOR           TO TQ-SECTOR (WS-MIN-INDEX).
002100     MOVE WS-SWP-MARKET-CAP       TO TQ-MARKET-CAP (WS-MIN-INDEX).
002110     MOVE WS-SWP-ROE              TO TQ-ROE (WS-MIN-INDEX).
002120     MOVE WS-SWP-EBITDA-MARGIN    TO
002130                                 TQ-EBITDA-MARGIN (WS-MIN-INDEX).
002140     MOVE WS-SWP-REVENUE-CAGR-5Y  TO
002150                             TQ-REVENUE-CAGR-5Y (WS-MIN-INDEX).
002160     MOVE WS-SWP-FCF-YIELD        TO TQ-FCF-YIELD (WS-MIN-INDEX).
002170     MOVE WS-SWP-DEBT-EQUITY      TO
002180                                 TQ-DEBT-EQUITY (WS-MIN-INDEX).
002190     MOVE WS-SWP-FORWARD-PE       TO TQ-FORWARD-PE (WS-MIN-INDEX).
002200     MOVE WS-SWP-CURRENT-PRICE    TO
002210                                 TQ-CURRENT-PRICE (WS-MIN-INDEX).
002220     MOVE WS-SWP-ALLOCATION-PCT   TO
002230                                 TQ-ALLOCATION-PCT (WS-MIN-INDEX).
002240     MOVE WS-SWP-FWDPE-MISSING-SW TO
002250                            TQ-FWDPE-MISSING-SW (WS-MIN-INDEX).
002260*---------------------------------------------------------------*
002261* 2120-SWAP-ENTRIES MOVES THE WHOLE TABLE ENTRY THROUGH THE SWAP
002262* AREA FIELD BY FIELD RATHER THAN GROUP-MOVING THE 01, SINCE THE
002263* QUALIFIER ENTRY LAYOUT ITSELF HOLDS NO GROUP LEVEL THAT SPANS
002264* ALL THE FIELDS BEING SWAPPED.
002269*---------------------------------------------------------------*
002270 3000-BUILD-SUMMARY.
002280*---------------------------------------------------------------*
002281* AVERAGES FOR EVERY CORE METRIC ACROSS THE WHOLE QUALIFIER
002282* TABLE, PLUS FORWARD P/E WHICH IS AVERAGED OVER ONLY THE STOCKS
002283* THAT ACTUALLY REPORTED ONE - A GROWTH STOCK WITH NO EARNINGS
002284* HAS NO FORWARD P/E AND MUST NOT DRAG THE AVERAGE TO ZERO.
002289*---------------------------------------------------------------*
002290     MOVE QUAL-TABLE-SIZE TO PS-STOCK-COUNT.
002300     MOVE ZERO TO PS-TOTAL-ALLOCATION, WS-SUM-ROE,
002310         WS-SUM-EBITDA-MARGIN, WS-SUM-REVENUE-CAGR-5Y,
002320         WS-SUM-FCF-YIELD, WS-SUM-DEBT-EQUITY, WS-SUM-FORWARD-PE,
002330         WS-FORWARD-PE-COUNT.
002340     IF QUAL-TABLE-SIZE > ZERO
002350         PERFORM 3100-ACCUMULATE-ONE-STOCK
002360             VARYING QUAL-IDX FROM 1 BY 1
002370             UNTIL QUAL-IDX > QUAL-TABLE-SIZE
002380         COMPUTE PS-AVG-ROE ROUNDED =
002390             WS-SUM-ROE / QUAL-TABLE-SIZE
002400         COMPUTE PS-AVG-EBITDA-MARGIN ROUNDED =
002410             WS-SUM-EBITDA-MARGIN / QUAL-TABLE-SIZE
002420         COMPUTE PS-AVG-REVENUE-CAGR-5Y ROUNDED =
002430             WS-SUM-REVENUE-CAGR-5Y / QUAL-TABLE-SIZE
002440         COMPUTE PS-AVG-FCF-YIELD ROUNDED =
002450             WS-SUM-FCF-YIELD / QUAL-TABLE-SIZE
002460         COMPUTE PS-AVG-DEBT-EQUITY ROUNDED =
002470             WS-SUM-DEBT-EQUITY / QUAL-TABLE-SIZE
002480         IF WS-FORWARD-PE-COUNT > ZERO
002490             COMPUTE PS-AVG-FORWARD-PE ROUNDED =
002500                 WS-SUM-FORWARD-PE / WS-FORWARD-PE-COUNT
002510             SET PS-FORWARD-PE-AVAIL TO TRUE
002520         ELSE
002530             MOVE ZERO TO PS-AVG-FORWARD-PE
002540             MOVE 'N' TO PS-AVG-FORWARD-PE-SW
002550         END-IF
002560     ELSE
002570         MOVE ZERO TO PS-AVG-ROE, PS-AVG-EBITDA-MARGIN,
002580             PS-AVG-REVENUE-CAGR-5Y, PS-AVG-FCF-YIELD,
002590             PS-AVG-DEBT-EQUITY, PS-AVG-FORWARD-PE
002600         MOVE 'N' TO PS-AVG-FORWARD-PE-SW
002610     END-IF.
002620*---------------------------------------------------------------*
002621* PS-TOTAL-ALLOCATION SHOULD SUM TO ROUGHLY 100 PERCENT IF SECTION
002622* 1000 RAN FIRST - IT IS PRINTED ON THE PORTFOLIO SUMMARY REPORT
002623* AS A ROUNDING SANITY CHECK, NOT BECAUSE THE PROGRAM ACTS ON IT.
002629*---------------------------------------------------------------*
002630 3100-ACCUMULATE-ONE-STOCK.
002640*---------------------------------------------------------------*
002650     ADD TQ-ALLOCATION-PCT (QUAL-IDX) TO PS-TOTAL-ALLOCATION.
002660     ADD TQ-ROE (QUAL-IDX)            TO WS-SUM-ROE.
002670     ADD TQ-EBITDA-MARGIN (QUAL-IDX)  TO WS-SUM-EBITDA-MARGIN.
002680     ADD TQ-REVENUE-CAGR-5Y (QUAL-IDX)
002690                                  TO WS-SUM-REVENUE-CAGR-5Y.
002700     ADD TQ-FCF-YIELD (QUAL-IDX)      TO WS-SUM-FCF-YIELD.
002710     ADD TQ-DEBT-EQUITY (QUAL-IDX)    TO WS-SUM-DEBT-EQUITY.
002720     IF TQ-FWDPE-IS-PRESENT (QUAL-IDX)
002730         ADD TQ-FORWARD-PE (QUAL-IDX) TO WS-SUM-FORWARD-PE
002740         ADD 1 TO WS-FORWARD-PE-COUNT
002750     END-IF.
002760*---------------------------------------------------------------*
002761* PS-STOCK-COUNT IS MOVED FROM QUAL-TABLE-SIZE AT THE TOP OF
002762* 3000 SO IT PRINTS EVEN WHEN THE TABLE IS EMPTY, WHERE THE ELSE
002763* BRANCH ZEROES OUT EVERY AVERAGE BUT LEAVES THE COUNT ALONE.
002769*---------------------------------------------------------------*
002770 4000-BUILD-SECTOR-DISTRIBUTION.
002780*---------------------------------------------------------------*
002781* SD-SECTOR-TABLE IS BUILT FRESH ON EVERY CALL - SECTOR NAMES
002782* ARE DISCOVERED AS THE QUALIFIER TABLE IS WALKED, NOT LOADED
002783* FROM ANY FIXED LIST, SO A NEW GICS SECTOR NEEDS NO CODE CHANGE.
002789*---------------------------------------------------------------*
002790     MOVE ZERO TO SD-SECTOR-COUNT.
002800     INITIALIZE SD-SECTOR-TABLE
002810         REPLACING NUMERIC DATA BY 0
002820                   ALPHANUMERIC DATA BY SPACE.
002830     IF QUAL-TABLE-SIZE > ZERO
002840         PERFORM 4100-ACCUMULATE-ONE-SECTOR
002850             VARYING QUAL-IDX FROM 1 BY 1
002860             UNTIL QUAL-IDX > QUAL-TABLE-SIZE
002870         PERFORM 4300-COMPUTE-SECTOR-PERCENTAGE
002880             VARYING SD-IDX FROM 1 BY 1
002890             UNTIL SD-IDX > SD-SECTOR-COUNT
002900         PERFORM 4400-SORT-SECTORS-DESCENDING
002910     END-IF.
002920*---------------------------------------------------------------*
002930 4100-ACCUMULATE-ONE-SECTOR.
002940*---------------------------------------------------------------*
002950     SET SD-IDX TO 1.
002960     SEARCH SD-SECTOR-TABLE
002970         AT END
002980             PERFORM 4200-ADD-NEW-SECTOR
002990         WHEN SD-SECTOR-NAME (SD-IDX) = TQ-SECTOR (QUAL-IDX)
003000             ADD 1 TO SD-SECTOR-STOCKS (SD-IDX).
003010*---------------------------------------------------------------*
003011* SEARCH FALLS TO ITS AT-END PHRASE THE FIRST TIME A GIVEN
003012* SECTOR NAME IS SEEN, WHICH IS THE NORMAL CASE FOR ANY SECTOR
003013* NOT ALREADY IN THE TABLE - IT IS NOT AN ERROR CONDITION HERE.
003019*---------------------------------------------------------------*
003020 4200-ADD-NEW-SECTOR.
003030*---------------------------------------------------------------*
003040     ADD 1 TO SD-SECTOR-COUNT.
003050     SET SD-IDX TO SD-SECTOR-COUNT.
003060     MOVE TQ-SECTOR (QUAL-IDX) TO SD-SECTOR-NAME (SD-IDX).
003070     MOVE 1 TO SD-SECTOR-STOCKS (SD-IDX).
003080*---------------------------------------------------------------*
003090 4300-COMPUTE-SECTOR-PERCENTAGE.
003100*---------------------------------------------------------------*
003110     COMPUTE SD-SECTOR-PCT (SD-IDX) ROUNDED =
003120         (SD-SECTOR-STOCKS (SD-IDX) / QUAL-TABLE-SIZE) * 100.
003130*---------------------------------------------------------------*
003140 4400-SORT-SECTORS-DESCENDING.
003150*---------------------------------------------------------------*
003160* SAME SELECTION-SORT SHAPE AS 2000-SORT-BY-TICKER, ONLY THIS
003170* ONE RUNS DESCENDING ON STOCK COUNT AND THE TABLE IS SHORT.
003180*---------------------------------------------------------------*
003190     IF SD-SECTOR-COUNT > 1
003200         PERFORM 4410-SECTOR-OUTER-PASS
003210             VARYING WS-SECT-OUTER FROM 1 BY 1
003220             UNTIL WS-SECT-OUTER >= SD-SECTOR-COUNT
003230     END-IF.
003240*---------------------------------------------------------------*
003250 4410-SECTOR-OUTER-PASS.
003260*---------------------------------------------------------------*
003270     MOVE WS-SECT-OUTER TO WS-SECT-MAX-INDEX.
003280     COMPUTE WS-SECT-INNER = WS-SECT-OUTER + 1.
003290     PERFORM 4420-FIND-MAX-SECTOR
003300         VARYING WS-SECT-INNER FROM WS-SECT-INNER BY 1
003310         UNTIL WS-SECT-INNER > SD-SECTOR-COUNT.
003320     IF WS-SECT-MAX-INDEX NOT = WS-SECT-OUTER
003330         PERFORM 4430-SWAP-SECTORS
003340     END-IF.
003350*---------------------------------------------------------------*
003360 4420-FIND-MAX-SECTOR.
003370*---------------------------------------------------------------*
003380     IF SD-SECTOR-STOCKS (WS-SECT-INNER) >
003390                            SD-SECTOR-STOCKS (WS-SECT-MAX-INDEX)
003400         MOVE WS-SECT-INNER TO WS-SECT-MAX-INDEX
003410     END-IF.
003420*---------------------------------------------------------------*
003430 4430-SWAP-SECTORS.
003440*---------------------------------------------------------------*
003450     MOVE SD-SECTOR-NAME (WS-SECT-OUTER)   TO WS-SECT-SWP-NAME.
003460     MOVE SD-SECTOR-STOCKS (WS-SECT-OUTER) TO WS-SECT-SWP-STOCKS.
003470     MOVE SD-SECTOR-PCT (WS-SECT-OUTER)    TO WS-SECT-SWP-PCT.
003480     MOVE SD-SECTOR-NAME (WS-SECT-MAX-INDEX) TO
003490                                 SD-SECTOR-NAME (WS-SECT-OUTER).
003500     MOVE SD-SECTOR-STOCKS (WS-SECT-MAX-INDEX) TO
003510                               SD-SECTOR-STOCKS (WS-SECT-OUTER).
003520     MOVE SD-SECTOR-PCT (WS-SECT-MAX-INDEX) TO
003530                                  SD-SECTOR-PCT (WS-SECT-OUTER).
003540     MOVE WS-SECT-SWP-NAME   TO SD-SECTOR-NAME (WS-SECT-MAX-INDEX).
003550     MOVE WS-SECT-SWP-STOCKS TO
003560                              SD-SECTOR-STOCKS (WS-SECT-MAX-INDEX).
003570     MOVE WS-SECT-SWP-PCT    TO SD-SECTOR-PCT (WS-SECT-MAX-INDEX).
003580*---------------------------------------------------------------*
003581* THIS SELECTION SORT SWAPS THE ENTIRE TABLE ROW, INCLUDING THE
003582* PERCENT, SO SD-SECTOR-NAME AND ITS STOCK COUNT NEVER DRIFT
003583* APART THE WAY THEY WOULD IF ONLY ONE FIELD WERE MOVED.
003589*---------------------------------------------------------------*
003590 5000-BUILD-TOP-N-LIST.
003600*---------------------------------------------------------------*
003610* RANKS ON ROE, DESCENDING, TAKING THE TOP TN-REQUESTED-N.  A
003620* 'USED' FLAG PER SLOT KEEPS 5110 FROM PICKING A STOCK TWICE.
003621* TN-REQUESTED-N IS SET BY THE CALLER BEFORE THE CALL - IF THE
003622* SCREEN QUALIFIED FEWER STOCKS THAN REQUESTED, THE LOOP BELOW
003623* STOPS AT QUAL-TABLE-SIZE AND TN-COUNT COMES BACK SHORT.
003630*---------------------------------------------------------------*
003640     MOVE ZERO TO TN-COUNT.
003650     IF QUAL-TABLE-SIZE > ZERO
003660         PERFORM 5010-RESET-TOPN-USED
003670             VARYING QUAL-IDX FROM 1 BY 1
003680             UNTIL QUAL-IDX > QUAL-TABLE-SIZE
003690         PERFORM 5100-SELECT-ONE-TOP-STOCK
003700             VARYING WS-TOPN-SLOT FROM 1 BY 1
003710             UNTIL WS-TOPN-SLOT > TN-REQUESTED-N
003720                 OR WS-TOPN-SLOT > QUAL-TABLE-SIZE
003730     END-IF.
003740*---------------------------------------------------------------*
003750 5010-RESET-TOPN-USED.
003760*---------------------------------------------------------------*
003770     MOVE 'N' TO WS-TOPN-USED (QUAL-IDX).
003780*---------------------------------------------------------------*
003790 5100-SELECT-ONE-TOP-STOCK.
003800*---------------------------------------------------------------*
003810     MOVE ZERO TO WS-TOPN-BEST-INDEX.
003820     PERFORM 5110-FIND-BEST-UNUSED
003830         VARYING QUAL-IDX FROM 1 BY 1
003840         UNTIL QUAL-IDX > QUAL-TABLE-SIZE.
003850     IF WS-TOPN-BEST-INDEX > ZERO
003860         MOVE 'Y' TO WS-TOPN-USED (WS-TOPN-BEST-INDEX)
003870         ADD 1 TO TN-COUNT
003880         SET TN-IDX TO TN-COUNT
003890         MOVE TQ-TICKER (WS-TOPN-BEST-INDEX) TO TN-TICKER (TN-IDX)
003900         MOVE TQ-ROE (WS-TOPN-BEST-INDEX)
003910                                  TO TN-METRIC-VALUE (TN-IDX)
003920     END-IF.
003930*---------------------------------------------------------------*
003940 5110-FIND-BEST-UNUSED.
003950*---------------------------------------------------------------*
003960     IF WS-TOPN-USED (QUAL-IDX) = 'N'
003970         IF WS-TOPN-BEST-INDEX = ZERO
003980             MOVE QUAL-IDX TO WS-TOPN-BEST-INDEX
003990         ELSE
004000             IF TQ-ROE (QUAL-IDX) >
004010                                 TQ-ROE (WS-TOPN-BEST-INDEX)
004020                 MOVE QUAL-IDX TO WS-TOPN-BEST-INDEX
004030             END-IF
004040         END-IF
004050     END-IF.
