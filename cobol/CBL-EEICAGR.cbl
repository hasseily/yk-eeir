000100*===============================================================*
000110* PROGRAM NAME:    EEICAGR
000120* ORIGINAL AUTHOR: HAROLD PELLETIER
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 04/02/89 HAROLD PELLETIER CREATED - 5YR REVENUE CAGR UTILITY   TKT0104
000180* 08/11/91 HAROLD PELLETIER SWITCHED TO ABSOLUTE DAY NUMBER FOR  TKT0146
000190*                          SPAN CALC, DROPPED 30/360 ASSUMPTION
000200* 07/19/93 R KOWALCZYK      RESTRUCTURE, REMOVED FALL THRU       TKT0190
000210* 09/30/98 R KOWALCZYK      Y2K REVIEW - 8 DIGIT DATES THROUGHOUT TKT0233
000220* 02/22/01 ED ACKERMAN      RELINKED FOR EEIR METRICS PIPELINE,  TKT0273
000230*                          MISSING-VALUE SWITCH ADDED TO OUTPUT
000232*
000233* COMPUTES A SINGLE FIGURE PER TICKER - THE FIVE-YEAR COMPOUND
000234* ANNUAL GROWTH RATE ON REVENUE - AND WRITES IT TO A FLAT FILE
000235* THE OVERNIGHT VENDOR EXTRACT PICKS UP BEFORE BUILDING THE
000236* METRICS MASTER EEIBLDM LOADS.  RUNS AS ITS OWN JOB STEP, NOT
000237* CALLED FROM ANY OTHER EEIR PROGRAM.
000240*===============================================================*
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.  EEICAGR.
000270 AUTHOR. HAROLD PELLETIER.
000280 INSTALLATION. COBOL DEVELOPMENT CENTER.
000290 DATE-WRITTEN. 04/02/89.
000300 DATE-COMPILED.
000310 SECURITY. NON-CONFIDENTIAL.
000320*===============================================================*
000330 ENVIRONMENT DIVISION.
000340*---------------------------------------------------------------*
000350 CONFIGURATION SECTION.
000360*---------------------------------------------------------------*
000370 SOURCE-COMPUTER. IBM-3081.
000380*---------------------------------------------------------------*
000390 OBJECT-COMPUTER. IBM-3081.
000400*---------------------------------------------------------------*
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS TICKER-LETTERS IS 'A' THRU 'Z'
000440     UPSI-0 ON STATUS IS EEI-RERUN-SW
000450            OFF STATUS IS EEI-NORMAL-SW.
000452* THIS PROGRAM PRINTS NOTHING, SO C01 AND TICKER-LETTERS ARE
000454* CARRIED PURELY FOR CONSISTENCY WITH THE REST OF THE EEIR
000456* FAMILY'S SPECIAL-NAMES BLOCK - NEITHER IS REFERENCED BELOW.
000460*---------------------------------------------------------------*
000470 INPUT-OUTPUT SECTION.
000480*---------------------------------------------------------------*
000490 FILE-CONTROL.
000500     SELECT REVENUE-HISTORY-FILE ASSIGN TO REVHST
000510       ORGANIZATION IS SEQUENTIAL
000520       FILE STATUS IS REVHST-FILE-STATUS.
000530     SELECT CAGR-OUTPUT-FILE ASSIGN TO CAGROUT
000540       ORGANIZATION IS SEQUENTIAL
000550       FILE STATUS IS CAGROUT-FILE-STATUS.
000560*===============================================================*
000570 DATA DIVISION.
000580 FILE SECTION.
000590*---------------------------------------------------------------*
000600* REVENUE-HISTORY-FILE - ONE RECORD PER STOCK PER FISCAL YEAR,
000610* SORTED BY TICKER ASCENDING THEN OBSERVATION DATE DESCENDING
000620* (MOST RECENT FISCAL YEAR FIRST WITHIN A TICKER).  THIS IS THE
000630* ORDER THE SPEC'S "COUNTING FROM MOST-RECENT-FIRST" RULE WANTS,
000640* SO THE TABLE BELOW CAN BE LOADED STRAIGHT OFF THE READ LOOP.
000650*---------------------------------------------------------------*
000660 FD  REVENUE-HISTORY-FILE
000670       RECORDING MODE IS F.
000680 01  REVENUE-HISTORY-RECORD.
000690     05  RH-TICKER                PIC X(08).
000700     05  RH-OBS-DATE               PIC 9(08).
000710     05  RH-OBS-DATE-BROKEN REDEFINES RH-OBS-DATE.
000720         10  RH-OBS-YEAR                PIC 9(04).
000730         10  RH-OBS-MONTH               PIC 9(02).
000740         10  RH-OBS-DAY                 PIC 9(02).
000750     05  RH-REVENUE-AMT            PIC S9(13)V99.
000760     05  FILLER                    PIC X(04).
000770*---------------------------------------------------------------*
000780 FD  CAGR-OUTPUT-FILE
000790       RECORDING MODE IS F.
000800 01  CAGR-OUTPUT-RECORD.
000810     05  CO-TICKER                 PIC X(08).
000820     05  CO-CAGR-PCT               PIC S9(04)V99.
000830     05  CO-CAGR-MISSING-SW        PIC X(01).
000840         88  CO-CAGR-IS-MISSING            VALUE 'Y'.
000850         88  CO-CAGR-IS-PRESENT            VALUE 'N'.
000860     05  CO-OBS-USED-COUNT         PIC S9(02).
000870     05  FILLER                    PIC X(04).
000872* CO-OBS-USED-COUNT LETS THE PORTFOLIO/BACKTEST PROGRAMS TELL A
000874* SOLID FIVE-YEAR CAGR FROM ONE COMPUTED OFF A THIN TWO-OR-THREE
000876* YEAR FEED APART, WITHOUT HAVING TO RE-READ REVHST THEMSELVES.
000880*---------------------------------------------------------------*
000890 WORKING-STORAGE SECTION.
000900*---------------------------------------------------------------*
000910 01  WS-SWITCHES-MISC-FIELDS.
000920     05  REVHST-FILE-STATUS        PIC X(02).
000930         88  REVHST-FILE-OK                VALUE '00'.
000940         88  REVHST-FILE-EOF                VALUE '10'.
000950     05  CAGROUT-FILE-STATUS       PIC X(02).
000960         88  CAGROUT-FILE-OK                VALUE '00'.
000970     05  EOF-SWITCH                PIC X(01)   VALUE 'N'.
000980         88  REVHST-EOF                        VALUE 'Y'.
000990     05  WS-YEAR-LEAP-SW           PIC X(01)   VALUE 'N'.
001000         88  WS-YEAR-IS-LEAP                    VALUE 'Y'.
001010         88  WS-YEAR-IS-NOT-LEAP                VALUE 'N'.
001020     05  FILLER                    PIC X(04).
001030*---------------------------------------------------------------*
001040 77  WS-TICKER-COUNT               PIC S9(05) USAGE IS COMP.
001050 77  WS-OBS-COUNT                  PIC S9(02) USAGE IS COMP.
001060 77  WS-OLDEST-IDX                 PIC S9(02) USAGE IS COMP.
001062* WS-TICKER-COUNT IS AN END-OF-RUN TALLY ONLY (SHOWS UP ON THE
001064* CLOSING DISPLAY), WS-OBS-COUNT IS HOW MANY SLOTS OF THE CURRENT
001066* TICKER'S TABLE ARE ACTUALLY LOADED, AND WS-OLDEST-IDX POINTS AT
001068* WHICHEVER OF THOSE SLOTS 2300-COMPUTE-SPAN-YEARS TREATS AS THE
001070* "OLDEST OBSERVATION USED" END OF THE SPAN - NOT NECESSARILY THE
001072* LAST SLOT LOADED, SINCE THE TABLE CAN HOLD MORE YEARS THAN THE
001074* FORMULA WANTS.
001080*---------------------------------------------------------------*
001090 01  WS-BREAK-TICKER               PIC X(08).
001100*---------------------------------------------------------------*
001110* OBSERVATION TABLE - CARRIES ONE TICKER'S FISCAL-YEAR REVENUE
001120* HISTORY, MOST RECENT ENTRY IN SLOT 1.  TWENTY YEARS IS FAR MORE
001130* THAN THE FIVE-TO-SIX THE FORMULA EVER LOOKS AT, BUT THE READ
001140* LOOP HAS TO PARK LATE-ARRIVING HISTORY SOMEWHERE UNTIL THE
001150* TICKER BREAK, IN CASE A FEED CARRIES A DEEPER BACK-HISTORY.
001160*---------------------------------------------------------------*
001170 01  WS-OBSERVATION-TABLE.
001180     05  WS-OBS-ENTRY OCCURS 20 TIMES INDEXED BY WS-TAB-IDX.
001190         10  WS-OBS-DATE               PIC 9(08).
001200         10  WS-OBS-REVENUE            PIC S9(13)V99.
001210         10  FILLER                    PIC X(04).
001220*---------------------------------------------------------------*
001230* CUMULATIVE-DAYS-BEFORE-MONTH, NON-LEAP-YEAR VIEW.  BUILT AS A
001240* FILLER BLOCK WITH VALUE CLAUSES, THEN REDEFINED AS AN OCCURS
001250* TABLE SO 2400-COMPUTE-DAY-NUMBER CAN SUBSCRIPT IT ON MONTH -
001260* SAME TRICK THE SHOP USES FOR THE FIVE-METRIC BLOCK IN EEIMETT.
001270*---------------------------------------------------------------*
001280 01  WS-CUM-DAYS-BLOCK.
001290     05  FILLER                    PIC 9(03) VALUE 000.
001300     05  FILLER                    PIC 9(03) VALUE 031.
001310     05  FILLER                    PIC 9(03) VALUE 059.
001320     05  FILLER                    PIC 9(03) VALUE 090.
001330     05  FILLER                    PIC 9(03) VALUE 120.
001340     05  FILLER                    PIC 9(03) VALUE 151.
001350     05  FILLER                    PIC 9(03) VALUE 181.
001360     05  FILLER                    PIC 9(03) VALUE 212.
001370     05  FILLER                    PIC 9(03) VALUE 243.
001380     05  FILLER                    PIC 9(03) VALUE 273.
001390     05  FILLER                    PIC 9(03) VALUE 304.
001400     05  FILLER                    PIC 9(03) VALUE 334.
001410 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-BLOCK.
001420     05  WS-CUM-DAYS-VALUE         PIC 9(03) OCCURS 12 TIMES.
001430*---------------------------------------------------------------*
001440* DAY-NUMBER WORK AREA - 2400-COMPUTE-DAY-NUMBER IS PERFORMED
001450* TWICE PER TICKER (ONCE FOR THE NEWEST OBSERVATION, ONCE FOR THE
001460* OLDEST ONE USED), READING WS-DN-YEAR/MONTH/DAY AND LEAVING THE
001470* RESULT IN WS-DN-DAY-NUMBER FOR THE CALLER TO SAVE OFF.
001480*---------------------------------------------------------------*
001490 01  WS-DAY-NUMBER-WORK-AREA.
001500     05  WS-DN-YEAR-MONTH-DAY-HOLDER PIC 9(08).
001510     05  WS-DN-DATE-BROKEN REDEFINES
001520                              WS-DN-YEAR-MONTH-DAY-HOLDER.
001530         10  WS-DN-YEAR                 PIC 9(04).
001540         10  WS-DN-MONTH                PIC 9(02).
001550         10  WS-DN-DAY                  PIC 9(02).
001560     05  WS-DN-DAY-NUMBER          PIC S9(07) USAGE IS COMP.
001570     05  WS-YEAR-DIV4              PIC S9(07) USAGE IS COMP.
001580     05  WS-YEAR-DIV100            PIC S9(07) USAGE IS COMP.
001590     05  WS-YEAR-DIV400            PIC S9(07) USAGE IS COMP.
001600     05  WS-YEAR-REMAINDER         PIC S9(07) USAGE IS COMP.
001610     05  WS-LEAP-DAY-ADJ           PIC S9(01) USAGE IS COMP.
001615     05  FILLER                    PIC X(04).
001616* THE WS-YEAR-DIV4/DIV100/DIV400/REMAINDER FIELDS ARE SCRATCH FOR
001617* 2410-CHECK-LEAP-YEAR'S GREGORIAN DIVISIBILITY TEST AND HAVE NO
001619* MEANING OUTSIDE THAT ONE PARAGRAPH.
001620*---------------------------------------------------------------*
001630 01  WS-CAGR-WORK-AREA.
001640     05  WS-NEWEST-DAY-NUMBER      PIC S9(07) USAGE IS COMP.
001650     05  WS-OLDEST-DAY-NUMBER      PIC S9(07) USAGE IS COMP.
001660     05  WS-SPAN-DAYS              PIC S9(07) USAGE IS COMP.
001670     05  WS-SPAN-YEARS             PIC S9(03)V9(04).
001680     05  WS-GROWTH-RATIO           PIC S9(05)V9(06).
001685     05  FILLER                    PIC X(04).
001686* WS-GROWTH-RATIO HOLDS THE (NEWEST / OLDEST) RATIO BEFORE
001687* 2200-COMPUTE-CAGR TAKES ITS ROOT - KEPT SEPARATE FROM
001688* CO-CAGR-PCT SO A NEGATIVE-OLDEST-REVENUE CASE CAN BE CAUGHT
001689* BEFORE ANYTHING IS MOVED TO THE OUTPUT RECORD.
001690*---------------------------------------------------------------*
001700 PROCEDURE DIVISION.
001710*---------------------------------------------------------------*
001720 0000-MAIN-PARAGRAPH.
001730*---------------------------------------------------------------*
001732* STAND-ALONE UTILITY, NOT CALLED BY EEISCRN - IT RUNS AS ITS OWN
001734* STEP AHEAD OF THE METRICS LOAD AND WRITES CO-CAGR-PCT ONTO
001736* CAGR-OUTPUT-FILE, WHICH THE VENDOR EXTRACT FEEDING EEIBLDM
001738* PICKS UP AND FOLDS INTO SM-REVENUE-CAGR-5Y BEFORE THE METRICS
001739* MASTER IS BUILT.  THIS PROGRAM NEVER TOUCHES THE METRICS FILE.
001740     PERFORM 1000-OPEN-FILES.
001750     MOVE ZERO TO WS-TICKER-COUNT.
001760     PERFORM 2000-PROCESS-ONE-TICKER
001770         UNTIL REVHST-EOF.
001780     PERFORM 3000-CLOSE-FILES.
001790     DISPLAY 'EEICAGR - TICKERS PROCESSED: ' WS-TICKER-COUNT.
001800     GOBACK.
001810*---------------------------------------------------------------*
001820 1000-OPEN-FILES.
001830*---------------------------------------------------------------*
001832* SAME '10'-FORCE ON A BAD OPEN AS EEIBLDM USES - LETS THE JOB
001834* COMPLETE WITH ZERO TICKERS PROCESSED INSTEAD OF ABENDING WHEN
001836* THE REVENUE HISTORY FEED IS MISSING FOR THE DAY.
001840     OPEN INPUT  REVENUE-HISTORY-FILE.
001850     OPEN OUTPUT CAGR-OUTPUT-FILE.
001860     IF NOT REVHST-FILE-OK
001870         DISPLAY 'EEICAGR - REVHST OPEN STATUS: '
001880             REVHST-FILE-STATUS
001890         MOVE '10' TO REVHST-FILE-STATUS.
001900     IF REVHST-FILE-OK
001910         PERFORM 8000-READ-NEXT-HISTORY-RECORD.
001920*---------------------------------------------------------------*
001930 2000-PROCESS-ONE-TICKER.
001940*---------------------------------------------------------------*
001942* CONTROL BREAK ON TICKER.  THE FILE IS SORTED TICKER-MAJOR SO
001944* ALL OF ONE STOCK'S FISCAL-YEAR RECORDS ARE CONTIGUOUS - THIS
001946* PARAGRAPH LOADS THEM ALL INTO WS-OBSERVATION-TABLE, COMPUTES
001948* THE CAGR ONCE THE BREAK IS HIT, AND WRITES ONE OUTPUT RECORD
001949* PER TICKER REGARDLESS OF HOW MANY YEARS OF HISTORY IT HAD.
001950     ADD 1 TO WS-TICKER-COUNT.
001960     MOVE RH-TICKER TO WS-BREAK-TICKER.
001970     MOVE ZERO TO WS-OBS-COUNT.
001980     PERFORM 2100-LOAD-ONE-OBSERVATION
001990         UNTIL REVHST-EOF
002000         OR RH-TICKER NOT = WS-BREAK-TICKER.
002010     PERFORM 2200-COMPUTE-CAGR.
002020     PERFORM 2500-WRITE-CAGR-RECORD.
002030*---------------------------------------------------------------*
002040 2100-LOAD-ONE-OBSERVATION.
002050*---------------------------------------------------------------*
002052* THE <= 20 GUARD IS A SAFETY NET, NOT A REAL LIMIT - NO STOCK IN
002054* THE VENDOR FEED HAS EVER CARRIED MORE THAN A DOZEN FISCAL YEARS
002056* OF HISTORY, BUT WS-OBS-COUNT STILL KEEPS COUNTING PAST 20 SO
002058* CO-OBS-USED-COUNT REFLECTS THE TRUE NUMBER OF RECORDS SEEN, NOT
002059* JUST THE NUMBER THE TABLE HAD ROOM TO KEEP.
002060     ADD 1 TO WS-OBS-COUNT.
002070     IF WS-OBS-COUNT <= 20
002080         SET WS-TAB-IDX TO WS-OBS-COUNT
002090         MOVE RH-OBS-DATE   TO WS-OBS-DATE (WS-TAB-IDX)
002100         MOVE RH-REVENUE-AMT TO WS-OBS-REVENUE (WS-TAB-IDX)
002110     END-IF.
002120     PERFORM 8000-READ-NEXT-HISTORY-RECORD.
002130*---------------------------------------------------------------*
002140 2200-COMPUTE-CAGR.
002150*---------------------------------------------------------------*
002160* FIVE-YEAR REVENUE CAGR PER THE ANALYTICS DESK'S SPEC SHEET -
002170* NEEDS AT LEAST 3 OBSERVATIONS, BOTH ENDPOINTS POSITIVE, AND A
002180* SPAN OF AT LEAST ONE FULL YEAR.  "OLDEST" IS THE OBSERVATION
002190* SIX SLOTS BACK (SLOT 1 = NEWEST), OR THE LAST SLOT LOADED WHEN
002200* FEWER THAN SIX YEARS OF HISTORY CAME THROUGH.
002210*---------------------------------------------------------------*
002220     MOVE ZERO TO CO-CAGR-PCT.
002230     SET CO-CAGR-IS-MISSING TO TRUE.
002240     MOVE WS-OBS-COUNT TO CO-OBS-USED-COUNT.
002250     IF WS-OBS-COUNT >= 3
002260         IF WS-OBS-COUNT > 6
002270             MOVE 6 TO WS-OLDEST-IDX
002280         ELSE
002290             MOVE WS-OBS-COUNT TO WS-OLDEST-IDX
002300         END-IF
002310         IF WS-OBS-REVENUE (1) > ZERO
002320             AND WS-OBS-REVENUE (WS-OLDEST-IDX) > ZERO
002330             PERFORM 2300-COMPUTE-SPAN-YEARS
002340             IF WS-SPAN-YEARS >= 1
002350                 COMPUTE WS-GROWTH-RATIO ROUNDED =
002360                     WS-OBS-REVENUE (1) /
002370                     WS-OBS-REVENUE (WS-OLDEST-IDX)
002380                 COMPUTE CO-CAGR-PCT ROUNDED =
002390                     (WS-GROWTH-RATIO **
002400                         (1 / WS-SPAN-YEARS) - 1) * 100
002402* CO-CAGR-PCT COMES OUT AS A GROWTH RATE, NOT A RATIO - MULTIPLY
002404* BY 100 HERE SO THE OUTPUT RECORD MATCHES THE "PERCENT" SPELLED
002406* OUT IN THE FIELD NAME, THE SAME CONVENTION EEIBLDM AND EEIPERF
002408* USE FOR THEIR OWN PERCENTAGE FIELDS.
002410                 SET CO-CAGR-IS-PRESENT TO TRUE
002420             END-IF
002430         END-IF
002440     END-IF.
002450*---------------------------------------------------------------*
002460 2300-COMPUTE-SPAN-YEARS.
002470*---------------------------------------------------------------*
002472* 365.25 IS THE AVERAGE GREGORIAN YEAR LENGTH INCLUDING LEAP
002474* DAYS - GOOD ENOUGH FOR A SPAN THAT WILL ALMOST ALWAYS COME OUT
002476* TO FOUR OR FIVE YEARS, WHERE A QUARTER-DAY OF DRIFT PER YEAR
002478* NEVER MOVES CO-CAGR-PCT BY A VISIBLE DIGIT.
002480     MOVE WS-OBS-DATE (1) TO WS-DN-YEAR-MONTH-DAY-HOLDER.
002490     PERFORM 2400-COMPUTE-DAY-NUMBER.
002500     MOVE WS-DN-DAY-NUMBER TO WS-NEWEST-DAY-NUMBER.
002510     MOVE WS-OBS-DATE (WS-OLDEST-IDX)
002520                              TO WS-DN-YEAR-MONTH-DAY-HOLDER.
002530     PERFORM 2400-COMPUTE-DAY-NUMBER.
002540     MOVE WS-DN-DAY-NUMBER TO WS-OLDEST-DAY-NUMBER.
002550     COMPUTE WS-SPAN-DAYS =
002560         WS-NEWEST-DAY-NUMBER - WS-OLDEST-DAY-NUMBER.
002570     COMPUTE WS-SPAN-YEARS ROUNDED = WS-SPAN-DAYS / 365.25.
002580*---------------------------------------------------------------*
002590 2400-COMPUTE-DAY-NUMBER.
002600*---------------------------------------------------------------*
002610* ABSOLUTE DAY NUMBER (PROLEPTIC GREGORIAN ORDINAL) FOR
002620* WS-DN-YEAR/MONTH/DAY.  ONLY EVER USED AS A DIFFERENCE BETWEEN
002630* TWO CALLS, SO THE EPOCH DOES NOT MATTER - JUST THE DAY COUNT.
002640*---------------------------------------------------------------*
002650     PERFORM 2410-CHECK-LEAP-YEAR.
002652* THE THREE DIVIDES BELOW ARE RECOMPUTED HERE EVEN THOUGH
002654* 2410-CHECK-LEAP-YEAR JUST DID SIMILAR DIVISION - THEY FEED THE
002656* DAY-NUMBER FORMULA DIRECTLY AS TRUNCATED QUOTIENTS (LEAP-DAYS
002658* ELAPSED SINCE YEAR 0), WHILE 2410'S DIVIDES ONLY CARE ABOUT THE
002659* REMAINDER.  SAME DIVISOR, DIFFERENT PART OF THE ANSWER.
002660     COMPUTE WS-YEAR-DIV4   = WS-DN-YEAR / 4.
002670     COMPUTE WS-YEAR-DIV100 = WS-DN-YEAR / 100.
002680     COMPUTE WS-YEAR-DIV400 = WS-DN-YEAR / 400.
002690     MOVE ZERO TO WS-LEAP-DAY-ADJ.
002700     IF WS-DN-MONTH > 2 AND WS-YEAR-IS-LEAP
002710         MOVE 1 TO WS-LEAP-DAY-ADJ
002720     END-IF.
002730     COMPUTE WS-DN-DAY-NUMBER =
002740         (WS-DN-YEAR * 365) + WS-YEAR-DIV4 - WS-YEAR-DIV100
002750             + WS-YEAR-DIV400
002760             + WS-CUM-DAYS-VALUE (WS-DN-MONTH)
002770             + WS-DN-DAY + WS-LEAP-DAY-ADJ.
002780*---------------------------------------------------------------*
002790 2410-CHECK-LEAP-YEAR.
002800*---------------------------------------------------------------*
002802* STANDARD GREGORIAN RULE - DIVISIBLE BY 4 IS LEAP UNLESS ALSO
002804* DIVISIBLE BY 100, UNLESS ALSO DIVISIBLE BY 400.  THE NESTED
002806* IF BELOW WALKS THAT EXCEPTION CHAIN ONE REMAINDER TEST AT A
002807* TIME RATHER THAN AS A SINGLE COMPOUND CONDITION, WHICH IS HOW
002808* THIS SHOP WROTE LEAP-YEAR LOGIC BEFORE INTRINSIC FUNCTIONS.
002810     DIVIDE WS-DN-YEAR BY 4 GIVING WS-YEAR-DIV4
002820         REMAINDER WS-YEAR-REMAINDER.
002830     IF WS-YEAR-REMAINDER NOT = ZERO
002840         SET WS-YEAR-IS-NOT-LEAP TO TRUE
002850     ELSE
002860         DIVIDE WS-DN-YEAR BY 100 GIVING WS-YEAR-DIV100
002870             REMAINDER WS-YEAR-REMAINDER
002880         IF WS-YEAR-REMAINDER NOT = ZERO
002890             SET WS-YEAR-IS-LEAP TO TRUE
002900         ELSE
002910             DIVIDE WS-DN-YEAR BY 400 GIVING WS-YEAR-DIV400
002920                 REMAINDER WS-YEAR-REMAINDER
002930             IF WS-YEAR-REMAINDER = ZERO
002940                 SET WS-YEAR-IS-LEAP TO TRUE
002950             ELSE
002960                 SET WS-YEAR-IS-NOT-LEAP TO TRUE
002970             END-IF
002980         END-IF
002990     END-IF.
003000*---------------------------------------------------------------*
003010 2500-WRITE-CAGR-RECORD.
003020*---------------------------------------------------------------*
003022* ONE RECORD WRITTEN PER TICKER EVEN WHEN CO-CAGR-IS-MISSING -
003024* THE VENDOR EXTRACT ON THE RECEIVING END EXPECTS A ROW FOR EVERY
003026* TICKER IT SENT, MISSING OR NOT, SO IT CAN TELL A GENUINE ZERO
003027* GROWTH RATE APART FROM "NOT ENOUGH HISTORY TO COMPUTE ONE."
003030     MOVE WS-BREAK-TICKER TO CO-TICKER.
003040     WRITE CAGR-OUTPUT-RECORD.
003050*---------------------------------------------------------------*
003060 3000-CLOSE-FILES.
003070*---------------------------------------------------------------*
003072* NO FILE-STATUS CHECK AFTER EITHER CLOSE - A BAD CLOSE HERE HAS
003074* NEVER ONCE COST US ANYTHING WORTH AN ABEND, SINCE BOTH FILES
003076* HAVE ALREADY BEEN FULLY WRITTEN OR READ BY THIS POINT IN THE RUN.
003080     CLOSE REVENUE-HISTORY-FILE.
003090     CLOSE CAGR-OUTPUT-FILE.
003100*---------------------------------------------------------------*
003110 8000-READ-NEXT-HISTORY-RECORD.
003120*---------------------------------------------------------------*
003122* READ-AHEAD SHAPE, SAME AS EEIBLDM - THE RECORD IN HAND WHEN
003124* 2000-PROCESS-ONE-TICKER'S LOOP EXITS ALREADY BELONGS TO THE
003126* NEXT TICKER (OR IS THE EOF SIGNAL), NEVER TO THE ONE JUST
003127* FINISHED.
003130     READ REVENUE-HISTORY-FILE
003140         AT END
003150             SET REVHST-EOF TO TRUE
003160     END-READ.
