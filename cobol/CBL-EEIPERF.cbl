000100*===============================================================*
000110* PROGRAM NAME:    EEIPERF
000120* ORIGINAL AUTHOR: R KOWALCZYK
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 05/06/94 R KOWALCZYK      CREATED - RISK/RETURN STATS SUBPGM   TKT0201
000180* 09/30/98 R KOWALCZYK      Y2K REVIEW - 8 DIGIT DATES THROUGHOUT TKT0233
000190* 03/15/01 ED ACKERMAN      ADDED SORTINO, INFO RATIO FOR EEIR    TKT0281
000200* 03/22/01 ED ACKERMAN      REPLACED FUNCTION SQRT WITH IN-LINE  TKT0282
000210*                          NEWTON ITERATION - SHOP STANDARD IS
000220*                          NO INTRINSIC FUNCTIONS IN BATCH CODE
000221*
000222* PROGRAM OVERVIEW - CALLED SUBPROGRAM, NOT A STANDALONE JOB STEP.
000223* TAKES ONE MODEL'S DAY-BY-DAY PORTFOLIO/BENCHMARK VALUE SERIES
000224* FROM EEIBTCH AND RETURNS THE FULL RISK/RETURN STATISTIC SET -
000225* CUMULATIVE AND EXCESS RETURN, SHARPE, SORTINO, INFORMATION
000226* RATIO, MAX DRAWDOWN, BETA AND JENSEN'S ALPHA - IN ONE PASS.
000227* NOTHING IS WRITTEN TO A FILE OR PRINTED FROM HERE; THE CALLER
000228* OWNS EEI-PERFORMANCE-REC ONCE THIS SUBPROGRAM RETURNS IT.
000230*===============================================================*
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.  EEIPERF.
000260 AUTHOR. R KOWALCZYK.
000270 INSTALLATION. COBOL DEVELOPMENT CENTER.
000280 DATE-WRITTEN. 05/06/94.
000290 DATE-COMPILED.
000300 SECURITY. NON-CONFIDENTIAL.
000310*===============================================================*
000320 ENVIRONMENT DIVISION.
000330*---------------------------------------------------------------*
000340 CONFIGURATION SECTION.
000350*---------------------------------------------------------------*
000360 SOURCE-COMPUTER. IBM-3081.
000370*---------------------------------------------------------------*
000380 OBJECT-COMPUTER. IBM-3081.
000390*---------------------------------------------------------------*
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     CLASS TICKER-LETTERS IS 'A' THRU 'Z'
000430     UPSI-0 ON STATUS IS EEI-RERUN-SW
000440            OFF STATUS IS EEI-NORMAL-SW.
000442* NONE OF THE THREE SPECIAL-NAMES ENTRIES ARE ACTUALLY EXERCISED
000444* IN THIS SUBPROGRAM - THEY ARE CARRIED VERBATIM FROM THE SHARED
000446* EEIR SPECIAL-NAMES BLOCK BECAUSE THIS PROGRAM NEITHER PRINTS
000448* NOR CHECKS THE RERUN SWITCH.
000450*===============================================================*
000460 DATA DIVISION.
000470*---------------------------------------------------------------*
000480 WORKING-STORAGE SECTION.
000490*---------------------------------------------------------------*
000495* WS-RISK-FREE-RATE IS A LITERAL, NOT A PARAMETER PASSED IN FROM
000496* THE CALLER - IF THE DESK EVER WANTS A DIFFERENT RATE FOR A
000497* DIFFERENT RUN THEY WILL NEED A RECOMPILE, SAME AS EEIBTCH'S
000498* OWN WS-RUN-PARAMETERS BLOCK.
000500 01  WS-CONSTANTS-BLOCK.
000510     05  WS-RISK-FREE-RATE         PIC S9(01)V9(04) VALUE .0200.
000520     05  WS-PERIODS-PER-YEAR       PIC S9(03) USAGE IS COMP
000530                                               VALUE 252.
000540     05  FILLER                    PIC X(04).
000550*---------------------------------------------------------------*
000560* SQRT(252), CARRIED HERE AT THE SAME 20-ITERATION NEWTON
000570* PRECISION THE SHOP'S 8500-COMPUTE-SQUARE-ROOT PARAGRAPH USES,
000580* SO EVERY CALLER OF THIS SUBPROGRAM SEES THE SAME ANNUALIZING
000590* FACTOR REGARDLESS OF HOW MANY TRADING DAYS IT PASSES IN.
000600*---------------------------------------------------------------*
000610 77  WS-SQRT-PERIODS               PIC S9(03)V9(08).
000620*---------------------------------------------------------------*
000630 77  WS-DAY-IDX                    PIC S9(04) USAGE IS COMP.
000640 77  WS-NEG-COUNT                  PIC S9(04) USAGE IS COMP.
000650 77  WS-STAT-IDX                   PIC S9(02) USAGE IS COMP.
000660*---------------------------------------------------------------*
000670* RETURN-SERIES TABLE - ONE ENTRY PER TRADING DAY, PARALLEL TO
000680* VALUE-SERIES-TABLE.  SLOT 1 IS r(0) = 0 PER THE ANALYTICS
000690* DESK'S DEFINITION; ALL NINE STATISTICS BELOW ARE TAKEN ACROSS
000700* THE FULL SLOT RANGE, SLOT 1 INCLUDED, EXACTLY AS SPECIFIED.
000710*---------------------------------------------------------------*
000720 01  WS-RETURN-SERIES-TABLE.
000730     05  WS-RETURN-ENTRY OCCURS 1 TO 3000 TIMES
000740             DEPENDING ON VS-DAY-COUNT
000750             INDEXED BY WS-RET-IDX.
000760         10  WS-PORT-RETURN            PIC S9(03)V9(08).
000770         10  WS-BENCH-RETURN           PIC S9(03)V9(08).
000780         10  WS-EXCESS-RETURN-DLY      PIC S9(03)V9(08).
000790         10  FILLER                    PIC X(04).
000800*---------------------------------------------------------------*
000810 01  WS-ACCUMULATOR-BLOCK.
000820     05  WS-PORT-RETURN-SUM        PIC S9(07)V9(08) USAGE COMP.
000830     05  WS-BENCH-RETURN-SUM       PIC S9(07)V9(08) USAGE COMP.
000840     05  WS-EXCESS-RETURN-SUM      PIC S9(07)V9(08) USAGE COMP.
000850     05  WS-NEG-RETURN-SUM         PIC S9(07)V9(08) USAGE COMP.
000860     05  WS-SUM-SQ-DEV-PORT        PIC S9(09)V9(08) USAGE COMP.
000870     05  WS-SUM-SQ-DEV-BENCH       PIC S9(09)V9(08) USAGE COMP.
000880     05  WS-SUM-SQ-DEV-EXCESS      PIC S9(09)V9(08) USAGE COMP.
000890     05  WS-SUM-SQ-DEV-NEG         PIC S9(09)V9(08) USAGE COMP.
000900     05  WS-SUM-CROSS-DEV          PIC S9(09)V9(08) USAGE COMP.
000905     05  FILLER                    PIC X(04).
000910*---------------------------------------------------------------*
000920 01  WS-MEAN-BLOCK.
000930     05  WS-PORT-RETURN-MEAN       PIC S9(03)V9(08).
000940     05  WS-BENCH-RETURN-MEAN      PIC S9(03)V9(08).
000950     05  WS-EXCESS-RETURN-MEAN     PIC S9(03)V9(08).
000960     05  WS-NEG-RETURN-MEAN        PIC S9(03)V9(08).
000965     05  FILLER                    PIC X(04).
000970*---------------------------------------------------------------*
000980 01  WS-VARIANCE-BLOCK.
000990     05  WS-PORT-VARIANCE          PIC S9(05)V9(08).
001000     05  WS-BENCH-VARIANCE         PIC S9(05)V9(08).
001010     05  WS-EXCESS-VARIANCE        PIC S9(05)V9(08).
001020     05  WS-NEG-VARIANCE           PIC S9(05)V9(08).
001030     05  WS-COVARIANCE             PIC S9(05)V9(08).
001040*---------------------------------------------------------------*
001050* STDEV-BLOCK REDEFINES THE VARIANCE BLOCK'S FOUR "PLAIN" SLOTS
001060* SO 8500-COMPUTE-SQUARE-ROOT CAN BE PERFORMED ONCE PER SLOT
001070* WITHOUT FOUR SEPARATE PARAGRAPHS - THE VARIANCES GO IN, THE
001080* SQUARE ROOTS COME BACK OUT THE SAME FOUR WORDS.
001090*---------------------------------------------------------------*
001100 01  WS-STDEV-BLOCK REDEFINES WS-VARIANCE-BLOCK.
001110     05  WS-PORT-STDEV             PIC S9(05)V9(08).
001120     05  WS-BENCH-STDEV            PIC S9(05)V9(08).
001130     05  WS-EXCESS-STDEV           PIC S9(05)V9(08).
001140     05  WS-NEG-STDEV              PIC S9(05)V9(08).
001150     05  FILLER                    PIC S9(05)V9(08).
001160*---------------------------------------------------------------*
001170* VARIANCE-TABLE GIVES 4500-COMPUTE-STANDARD-DEVIATIONS A
001180* SUBSCRIPTED VIEW OF THE SAME FOUR SLOTS SO ONE SMALL LOOP CAN
001190* DO THE NEWTON CALL FOR ALL FOUR INSTEAD OF FOUR COPIES OF THE
001200* SAME THREE LINES - THE COVARIANCE SLOT IS SKIPPED BY BOUNDING
001210* THE LOOP AT 4, NOT 5.
001220*---------------------------------------------------------------*
001230 01  WS-VARIANCE-TABLE REDEFINES WS-VARIANCE-BLOCK.
001240     05  WS-VARIANCE-ENTRY OCCURS 5 TIMES
001250             PIC S9(05)V9(08).
001260*---------------------------------------------------------------*
001270 01  WS-DRAWDOWN-WORK-AREA.
001280     05  WS-RUNNING-PEAK           PIC S9(11)V99.
001290     05  WS-CURRENT-DRAWDOWN       PIC S9(03)V9(04).
001300     05  WS-WORST-DRAWDOWN         PIC S9(03)V9(04).
001305     05  FILLER                    PIC X(04).
001310*---------------------------------------------------------------*
001320 01  WS-RESULT-BLOCK.
001330     05  WS-BETA-VALUE             PIC S9(03)V9(04).
001340     05  WS-SHARPE-VALUE           PIC S9(03)V9(04).
001350     05  WS-SORTINO-VALUE          PIC S9(03)V9(04).
001360     05  WS-INFO-RATIO-VALUE       PIC S9(03)V9(04).
001370     05  WS-ALPHA-VALUE            PIC S9(03)V9(04).
001380*---------------------------------------------------------------*
001390* SUBSCRIPTED VIEW OF THE SAME FIVE RATIOS, USED ONLY FOR THE
001400* TRACE DISPLAY IN 7000 SO A RERUN CAN BE CHECKED AGAINST THE
001410* JOB LOG WITHOUT PULLING THE OUTPUT FILE.
001420*---------------------------------------------------------------*
001430 01  WS-RESULT-TABLE REDEFINES WS-RESULT-BLOCK.
001440     05  WS-RESULT-ENTRY OCCURS 5 TIMES
001450             PIC S9(03)V9(04).
001460*---------------------------------------------------------------*
001470 01  WS-SQUARE-ROOT-WORK-AREA.
001480     05  WS-SQRT-INPUT             PIC S9(09)V9(08).
001490     05  WS-SQRT-GUESS             PIC S9(09)V9(08).
001500     05  WS-SQRT-RESULT            PIC S9(09)V9(08).
001505     05  FILLER                    PIC X(04).
001510*---------------------------------------------------------------*
001520 LINKAGE SECTION.
001530*---------------------------------------------------------------*
001532* VS-DAY-COUNT AND VALUE-SERIES-TABLE (VS-) COME FROM EEIVALT -
001533* THE SAME DAY-BY-DAY VALUE HISTORY EEIBTCH BUILT FOR THE MODEL
001534* JUST SIMULATED.  EEI-PERFORMANCE-REC (PM-) IS FILLED IN HERE
001535* AND HANDED BACK UNCHANGED IN SHAPE TO THE CALLER.
001540     COPY EEIVALT.
001550     COPY EEIPFMC.
001560*===============================================================*
001570 PROCEDURE DIVISION USING VS-DAY-COUNT, VALUE-SERIES-TABLE,
001580     EEI-PERFORMANCE-REC.
001590*---------------------------------------------------------------*
001600 0000-MAIN-PARAGRAPH.
001610*---------------------------------------------------------------*
001612* SQRT(PERIODS-PER-YEAR) IS COMPUTED ONCE UP FRONT SINCE BOTH
001613* SHARPE AND SORTINO ANNUALIZE BY THE SAME FACTOR - NO SENSE
001614* RUNNING THE NEWTON ITERATION TWICE FOR THE SAME NUMBER.
001620     MOVE ZERO TO WS-SQRT-INPUT.
001630     COMPUTE WS-SQRT-INPUT = WS-PERIODS-PER-YEAR.
001640     PERFORM 8500-COMPUTE-SQUARE-ROOT.
001650     MOVE WS-SQRT-RESULT TO WS-SQRT-PERIODS.
001660     PERFORM 1000-BUILD-RETURN-SERIES.
001670     PERFORM 2000-COMPUTE-CUMULATIVE-RETURNS.
001680     PERFORM 3000-COMPUTE-MEANS.
001690     PERFORM 4000-COMPUTE-VARIANCES-COVARIANCE.
001700     PERFORM 4500-COMPUTE-STANDARD-DEVIATIONS.
001710     PERFORM 5000-COMPUTE-SHARPE-SORTINO.
001720     PERFORM 5500-COMPUTE-MAX-DRAWDOWN.
001730     PERFORM 6000-COMPUTE-BETA-AND-ALPHA.
001740     PERFORM 6500-COMPUTE-INFORMATION-RATIO.
001750     PERFORM 7000-MOVE-RESULTS-TO-OUTPUT.
001760     GOBACK.
001770*---------------------------------------------------------------*
001780 1000-BUILD-RETURN-SERIES.
001790*---------------------------------------------------------------*
001800* SLOT 1 (t=0) IS ALWAYS r=0/rb=0 PER THE FORMULA.  EVERY OTHER
001810* SLOT IS THE DAY-OVER-DAY PERCENT CHANGE IN THE VALUE SERIES.
001820*---------------------------------------------------------------*
001830     SET WS-RET-IDX TO 1.
001840     MOVE ZERO TO WS-PORT-RETURN (1).
001850     MOVE ZERO TO WS-BENCH-RETURN (1).
001860     MOVE ZERO TO WS-EXCESS-RETURN-DLY (1).
001870     PERFORM 1100-BUILD-ONE-RETURN
001880         VARYING WS-DAY-IDX FROM 2 BY 1
001890         UNTIL WS-DAY-IDX > VS-DAY-COUNT.
001900*---------------------------------------------------------------*
001910 1100-BUILD-ONE-RETURN.
001920*---------------------------------------------------------------*
001922* ZERO-PRIOR-VALUE GUARD ON BOTH THE PORTFOLIO AND BENCHMARK
001924* SIDES INDEPENDENTLY - A GAP IN ONE SERIES DOES NOT FORCE A
001926* ZERO RETURN ON THE OTHER FOR THE SAME TRADING DAY.
001930     SET WS-RET-IDX  TO WS-DAY-IDX.
001940     SET VS-IDX      TO WS-DAY-IDX.
001950     IF VS-PORTFOLIO-VALUE (VS-IDX - 1) NOT = ZERO
001960         COMPUTE WS-PORT-RETURN (WS-RET-IDX) =
001970             (VS-PORTFOLIO-VALUE (VS-IDX) /
001980              VS-PORTFOLIO-VALUE (VS-IDX - 1)) - 1
001990     ELSE
002000         MOVE ZERO TO WS-PORT-RETURN (WS-RET-IDX)
002010     END-IF.
002020     IF VS-BENCHMARK-VALUE (VS-IDX - 1) NOT = ZERO
002030         COMPUTE WS-BENCH-RETURN (WS-RET-IDX) =
002040             (VS-BENCHMARK-VALUE (VS-IDX) /
002050              VS-BENCHMARK-VALUE (VS-IDX - 1)) - 1
002060     ELSE
002070         MOVE ZERO TO WS-BENCH-RETURN (WS-RET-IDX)
002080     END-IF.
002090     COMPUTE WS-EXCESS-RETURN-DLY (WS-RET-IDX) =
002100         WS-PORT-RETURN (WS-RET-IDX) - WS-BENCH-RETURN (WS-RET-IDX).
002110*---------------------------------------------------------------*
002120 2000-COMPUTE-CUMULATIVE-RETURNS.
002130*---------------------------------------------------------------*
002132* CUMULATIVE RETURN IS TAKEN STRAIGHT FROM THE FIRST AND LAST
002134* VALUE-SERIES ENTRIES, NOT BY COMPOUNDING THE DAILY RETURN
002136* SERIES BUILT IN 1000 ABOVE - BOTH METHODS AGREE TO WITHIN
002138* ROUNDING, BUT THIS IS THE MORE DIRECT OF THE TWO.
002140     SET VS-IDX TO VS-DAY-COUNT.
002150     IF VS-PORTFOLIO-VALUE (1) NOT = ZERO
002160         COMPUTE PM-CUM-RETURN ROUNDED =
002170             ((VS-PORTFOLIO-VALUE (VS-IDX) /
002180               VS-PORTFOLIO-VALUE (1)) - 1) * 100
002190     ELSE
002200         MOVE ZERO TO PM-CUM-RETURN
002210     END-IF.
002220     IF VS-BENCHMARK-VALUE (1) NOT = ZERO
002230         COMPUTE PM-BENCHMARK-CUM-RETURN ROUNDED =
002240             ((VS-BENCHMARK-VALUE (VS-IDX) /
002250               VS-BENCHMARK-VALUE (1)) - 1) * 100
002260     ELSE
002270         MOVE ZERO TO PM-BENCHMARK-CUM-RETURN
002280     END-IF.
002290     COMPUTE PM-EXCESS-RETURN ROUNDED =
002300         PM-CUM-RETURN - PM-BENCHMARK-CUM-RETURN.
002310*---------------------------------------------------------------*
002312* WS-NEG-RETURN-MEAN AND WS-NEG-COUNT ONLY COVER THE DOWN DAYS
002314* IN THE PORTFOLIO'S OWN RETURN SERIES - THIS IS SORTINO'S
002316* DOWNSIDE-DEVIATION INPUT, COMPUTED SEPARATELY FROM THE FULL-
002318* SERIES MEANS USED BY SHARPE AND THE OTHER RATIOS BELOW.
002320 3000-COMPUTE-MEANS.
002330*---------------------------------------------------------------*
002340     MOVE ZERO TO WS-PORT-RETURN-SUM, WS-BENCH-RETURN-SUM,
002350         WS-EXCESS-RETURN-SUM, WS-NEG-RETURN-SUM, WS-NEG-COUNT.
002360     PERFORM 3100-ACCUMULATE-ONE-DAY-SUM
002370         VARYING WS-RET-IDX FROM 1 BY 1
002380         UNTIL WS-RET-IDX > VS-DAY-COUNT.
002390     COMPUTE WS-PORT-RETURN-MEAN =
002400         WS-PORT-RETURN-SUM / VS-DAY-COUNT.
002410     COMPUTE WS-BENCH-RETURN-MEAN =
002420         WS-BENCH-RETURN-SUM / VS-DAY-COUNT.
002430     COMPUTE WS-EXCESS-RETURN-MEAN =
002440         WS-EXCESS-RETURN-SUM / VS-DAY-COUNT.
002450     IF WS-NEG-COUNT > ZERO
002460         COMPUTE WS-NEG-RETURN-MEAN =
002470             WS-NEG-RETURN-SUM / WS-NEG-COUNT
002480     ELSE
002490         MOVE ZERO TO WS-NEG-RETURN-MEAN
002500     END-IF.
002510*---------------------------------------------------------------*
002512* SUMS ALL THREE RETURN SERIES IN ONE PASS OVER WS-RET-IDX, PLUS
002514* THE SEPARATE NEGATIVE-DAY SUM SORTINO NEEDS - ONE PARAGRAPH
002516* WALKING THE TABLE ONCE RATHER THAN FOUR SEPARATE PASSES.
002520 3100-ACCUMULATE-ONE-DAY-SUM.
002530*---------------------------------------------------------------*
002540     ADD WS-PORT-RETURN (WS-RET-IDX)   TO WS-PORT-RETURN-SUM.
002550     ADD WS-BENCH-RETURN (WS-RET-IDX)  TO WS-BENCH-RETURN-SUM.
002560     ADD WS-EXCESS-RETURN-DLY (WS-RET-IDX)
002570                                        TO WS-EXCESS-RETURN-SUM.
002580     IF WS-PORT-RETURN (WS-RET-IDX) < ZERO
002590         ADD 1 TO WS-NEG-COUNT
002600         ADD WS-PORT-RETURN (WS-RET-IDX) TO WS-NEG-RETURN-SUM
002610     END-IF.
002620*---------------------------------------------------------------*
002630 4000-COMPUTE-VARIANCES-COVARIANCE.
002640*---------------------------------------------------------------*
002650* SAMPLE (N-1) VARIANCES AND COVARIANCE, PER THE ANALYTICS
002660* DESK'S STANDARD - DIVISOR IS DAY-COUNT LESS ONE, NEVER ZERO
002670* SINCE A ONE-DAY SERIES NEVER REACHES THIS SUBPROGRAM IN
002680* PRACTICE, BUT GUARDED HERE ANYWAY.
002690*---------------------------------------------------------------*
002700     MOVE ZERO TO WS-SUM-SQ-DEV-PORT, WS-SUM-SQ-DEV-BENCH,
002710         WS-SUM-SQ-DEV-EXCESS, WS-SUM-SQ-DEV-NEG,
002720         WS-SUM-CROSS-DEV.
002730     PERFORM 4100-ACCUMULATE-ONE-DEVIATION
002740         VARYING WS-RET-IDX FROM 1 BY 1
002750         UNTIL WS-RET-IDX > VS-DAY-COUNT.
002760     IF VS-DAY-COUNT > 1
002770         COMPUTE WS-PORT-VARIANCE =
002780             WS-SUM-SQ-DEV-PORT / (VS-DAY-COUNT - 1)
002790         COMPUTE WS-BENCH-VARIANCE =
002800             WS-SUM-SQ-DEV-BENCH / (VS-DAY-COUNT - 1)
002810         COMPUTE WS-EXCESS-VARIANCE =
002820             WS-SUM-SQ-DEV-EXCESS / (VS-DAY-COUNT - 1)
002830         COMPUTE WS-COVARIANCE =
002840             WS-SUM-CROSS-DEV / (VS-DAY-COUNT - 1)
002850     ELSE
002860         MOVE ZERO TO WS-PORT-VARIANCE, WS-BENCH-VARIANCE,
002870             WS-EXCESS-VARIANCE, WS-COVARIANCE
002880     END-IF.
002890     IF WS-NEG-COUNT > 1
002900         COMPUTE WS-NEG-VARIANCE =
002910             WS-SUM-SQ-DEV-NEG / (WS-NEG-COUNT - 1)
002920     ELSE
002930         MOVE ZERO TO WS-NEG-VARIANCE
002940     END-IF.
002950*---------------------------------------------------------------*
002960 4100-ACCUMULATE-ONE-DEVIATION.
002970*---------------------------------------------------------------*
002980     COMPUTE WS-SUM-SQ-DEV-PORT = WS-SUM-SQ-DEV-PORT +
002990         (WS-PORT-RETURN (WS-RET-IDX) - WS-PORT-RETURN-MEAN) ** 2.
003000     COMPUTE WS-SUM-SQ-DEV-BENCH = WS-SUM-SQ-DEV-BENCH +
003010         (WS-BENCH-RETURN (WS-RET-IDX) - WS-BENCH-RETURN-MEAN) ** 2.
003020     COMPUTE WS-SUM-SQ-DEV-EXCESS = WS-SUM-SQ-DEV-EXCESS +
003030         (WS-EXCESS-RETURN-DLY (WS-RET-IDX)
003040             - WS-EXCESS-RETURN-MEAN) ** 2.
003050     COMPUTE WS-SUM-CROSS-DEV = WS-SUM-CROSS-DEV +
003060         ((WS-PORT-RETURN (WS-RET-IDX) - WS-PORT-RETURN-MEAN) *
003070          (WS-BENCH-RETURN (WS-RET-IDX) - WS-BENCH-RETURN-MEAN)).
003080     IF WS-PORT-RETURN (WS-RET-IDX) < ZERO
003090         COMPUTE WS-SUM-SQ-DEV-NEG = WS-SUM-SQ-DEV-NEG +
003100             (WS-PORT-RETURN (WS-RET-IDX)
003110                 - WS-NEG-RETURN-MEAN) ** 2
003120     END-IF.
003130*---------------------------------------------------------------*
003140 4500-COMPUTE-STANDARD-DEVIATIONS.
003150*---------------------------------------------------------------*
003152* THE LOOP BOUND OF 4, NOT 5, IS DELIBERATE - WS-VARIANCE-TABLE'S
003154* FIFTH SLOT IS THE COVARIANCE, WHICH HAS NO STANDARD-DEVIATION
003156* COUNTERPART AND MUST NOT BE ROOTED.
003160     PERFORM 4510-ROOT-ONE-VARIANCE-SLOT
003170         VARYING WS-STAT-IDX FROM 1 BY 1
003180         UNTIL WS-STAT-IDX > 4.
003190*---------------------------------------------------------------*
003200 4510-ROOT-ONE-VARIANCE-SLOT.
003210*---------------------------------------------------------------*
003220     MOVE WS-VARIANCE-ENTRY (WS-STAT-IDX) TO WS-SQRT-INPUT.
003230     PERFORM 8500-COMPUTE-SQUARE-ROOT.
003240     MOVE WS-SQRT-RESULT TO WS-VARIANCE-ENTRY (WS-STAT-IDX).
003250*---------------------------------------------------------------*
003260 5000-COMPUTE-SHARPE-SORTINO.
003270*---------------------------------------------------------------*
003272* BOTH RATIOS USE THE SAME NUMERATOR (MEAN EXCESS DAILY RETURN
003274* OVER THE DAILY RISK-FREE RATE) BUT DIFFERENT DENOMINATORS -
003276* SHARPE DIVIDES BY TOTAL VOLATILITY, SORTINO ONLY BY DOWNSIDE
003278* (NEGATIVE-DAY) VOLATILITY, WHICH IS WHY A ZERO WS-NEG-STDEV
003279* DOES NOT ALSO ZERO OUT THE SHARPE FIGURE.
003280     IF VS-DAY-COUNT > 1 AND WS-PORT-STDEV NOT = ZERO
003290         COMPUTE WS-SHARPE-VALUE ROUNDED = WS-SQRT-PERIODS *
003300             (WS-PORT-RETURN-MEAN -
003310                 (WS-RISK-FREE-RATE / WS-PERIODS-PER-YEAR))
003320             / WS-PORT-STDEV
003330     ELSE
003340         MOVE ZERO TO WS-SHARPE-VALUE
003350     END-IF.
003360     IF WS-NEG-COUNT > 1 AND WS-NEG-STDEV NOT = ZERO
003370         COMPUTE WS-SORTINO-VALUE ROUNDED = WS-SQRT-PERIODS *
003380             (WS-PORT-RETURN-MEAN -
003390                 (WS-RISK-FREE-RATE / WS-PERIODS-PER-YEAR))
003400             / WS-NEG-STDEV
003410     ELSE
003420         MOVE ZERO TO WS-SORTINO-VALUE
003430     END-IF.
003440     IF VS-DAY-COUNT > 1
003450         COMPUTE PM-VOLATILITY ROUNDED =
003460             WS-PORT-STDEV * WS-SQRT-PERIODS * 100
003470     ELSE
003480         MOVE ZERO TO PM-VOLATILITY
003490     END-IF.
003500*---------------------------------------------------------------*
003510 5500-COMPUTE-MAX-DRAWDOWN.
003520*---------------------------------------------------------------*
003530* WALKS THE VALUE SERIES ONCE, TRACKING THE RUNNING HIGH-WATER
003540* MARK AND THE DEEPEST PULLBACK FROM IT SEEN SO FAR.
003550*---------------------------------------------------------------*
003560     SET VS-IDX TO 1.
003570     MOVE VS-PORTFOLIO-VALUE (1) TO WS-RUNNING-PEAK.
003580     MOVE ZERO TO WS-WORST-DRAWDOWN.
003590     PERFORM 5600-CHECK-ONE-DAY-DRAWDOWN
003600         VARYING WS-DAY-IDX FROM 1 BY 1
003610         UNTIL WS-DAY-IDX > VS-DAY-COUNT.
003620     COMPUTE PM-MAX-DRAWDOWN ROUNDED = WS-WORST-DRAWDOWN * 100.
003630*---------------------------------------------------------------*
003640 5600-CHECK-ONE-DAY-DRAWDOWN.
003650*---------------------------------------------------------------*
003660     SET VS-IDX TO WS-DAY-IDX.
003670     IF VS-PORTFOLIO-VALUE (VS-IDX) > WS-RUNNING-PEAK
003680         MOVE VS-PORTFOLIO-VALUE (VS-IDX) TO WS-RUNNING-PEAK
003690     END-IF.
003700     IF WS-RUNNING-PEAK NOT = ZERO
003710         COMPUTE WS-CURRENT-DRAWDOWN =
003720             (VS-PORTFOLIO-VALUE (VS-IDX) - WS-RUNNING-PEAK)
003730                 / WS-RUNNING-PEAK
003740         IF WS-CURRENT-DRAWDOWN < WS-WORST-DRAWDOWN
003750             MOVE WS-CURRENT-DRAWDOWN TO WS-WORST-DRAWDOWN
003760         END-IF
003770     END-IF.
003780*---------------------------------------------------------------*
003790 6000-COMPUTE-BETA-AND-ALPHA.
003800*---------------------------------------------------------------*
003802* BETA DEFAULTS TO 1 (MOVES WITH THE MARKET) RATHER THAN ZERO
003804* WHEN THE BENCHMARK HAD NO VARIANCE TO DIVIDE BY - A ZERO BETA
003806* WOULD WRONGLY IMPLY THE PORTFOLIO IS UNCORRELATED WITH THE
003808* MARKET, WHICH IS NOT A SAFE ASSUMPTION FOR A DEGENERATE INPUT.
003810     IF WS-BENCH-VARIANCE NOT = ZERO AND VS-DAY-COUNT > 1
003820         COMPUTE WS-BETA-VALUE ROUNDED =
003830             WS-COVARIANCE / WS-BENCH-VARIANCE
003840     ELSE
003850         MOVE 1 TO WS-BETA-VALUE
003860     END-IF.
003870     COMPUTE WS-ALPHA-VALUE ROUNDED =
003880         (WS-PORT-RETURN-MEAN -
003890             (WS-RISK-FREE-RATE +
003900                 WS-BETA-VALUE *
003910                     (WS-BENCH-RETURN-MEAN - WS-RISK-FREE-RATE)))
003920         * 100.
003930*---------------------------------------------------------------*
003940 6500-COMPUTE-INFORMATION-RATIO.
003950*---------------------------------------------------------------*
003960     IF WS-EXCESS-STDEV NOT = ZERO AND VS-DAY-COUNT > 1
003970         COMPUTE WS-INFO-RATIO-VALUE ROUNDED =
003980             WS-EXCESS-RETURN-MEAN / WS-EXCESS-STDEV
003990     ELSE
004000         MOVE ZERO TO WS-INFO-RATIO-VALUE
004010     END-IF.
004020*---------------------------------------------------------------*
004030 7000-MOVE-RESULTS-TO-OUTPUT.
004040*---------------------------------------------------------------*
004042* THE TRACE DISPLAY BELOW IS THE FIVE RATIOS ONLY - CUMULATIVE
004044* RETURN, EXCESS RETURN, VOLATILITY AND MAX DRAWDOWN WERE ALREADY
004046* MOVED DIRECTLY INTO EEI-PERFORMANCE-REC BY EARLIER PARAGRAPHS
004048* AND ARE NOT REPEATED HERE.
004050     MOVE WS-SHARPE-VALUE      TO PM-SHARPE-RATIO.
004060     MOVE WS-SORTINO-VALUE     TO PM-SORTINO-RATIO.
004070     MOVE WS-BETA-VALUE        TO PM-BETA.
004080     MOVE WS-ALPHA-VALUE       TO PM-JENSENS-ALPHA.
004090     MOVE WS-INFO-RATIO-VALUE  TO PM-INFORMATION-RATIO.
004100     PERFORM 7010-TRACE-ONE-RATIO
004110         VARYING WS-STAT-IDX FROM 1 BY 1
004120         UNTIL WS-STAT-IDX > 5.
004130*---------------------------------------------------------------*
004140 7010-TRACE-ONE-RATIO.
004150*---------------------------------------------------------------*
004160     DISPLAY 'EEIPERF RATIO SLOT ' WS-STAT-IDX ' = '
004170         WS-RESULT-ENTRY (WS-STAT-IDX).
004180*---------------------------------------------------------------*
004190 8500-COMPUTE-SQUARE-ROOT.
004200*---------------------------------------------------------------*
004210* NEWTON-RAPHSON SQUARE ROOT - NO FUNCTION SQRT IN BATCH CODE
004220* PER SHOP STANDARD (TKT0282).  TWENTY ITERATIONS IS FAR MORE
004230* THAN ENOUGH TO CONVERGE AT THIS FIELD'S DECIMAL PRECISION FOR
004240* ANY INPUT THIS SUBPROGRAM EVER SEES.
004250*---------------------------------------------------------------*
004260     IF WS-SQRT-INPUT <= ZERO
004270         MOVE ZERO TO WS-SQRT-RESULT
004280     ELSE
004290         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
004300         PERFORM 8510-SQUARE-ROOT-ITERATION 20 TIMES
004310         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
004320     END-IF.
004330*---------------------------------------------------------------*
004340 8510-SQUARE-ROOT-ITERATION.
004350*---------------------------------------------------------------*
004352* ONE STEP OF NEWTON'S METHOD FOR SQUARE ROOT: EACH GUESS IS THE
004354* AVERAGE OF ITSELF AND INPUT/GUESS, WHICH CONVERGES QUADRATICALLY
004356* ON SQRT(INPUT) - CALLED 20 TIMES BY 8500 ABOVE, FAR PAST THE
004357* POINT OF ANY VISIBLE CHANGE IN THE RESULT.
004360     COMPUTE WS-SQRT-GUESS ROUNDED =
004370         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
