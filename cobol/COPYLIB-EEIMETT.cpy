000100*----------------------------------------------------------------*
000110* EEIMETT - IN-MEMORY STOCK TABLE, PASSED ON THE USING/LINKAGE
000120* BETWEEN EEIBLDM, EEISCRN, EEISCR1 AND EEIPORT.  SAME SHAPE AS
000130* THE SHOP'S OLD UNEMT TABLE COPYBOOK: A SIZE COUNTER, AN INDEX,
000140* AND AN OCCURS-DEPENDING-ON TABLE OF WHOLE RECORDS.  MET-TABLE
000150* HOLDS THE FULL UNIVERSE AFTER VALIDATION; QUAL-TABLE HOLDS THE
000160* SUBSET THAT SURVIVED A MODEL'S SCREEN AND FEEDS EEIPORT.
000170*----------------------------------------------------------------*
000180 77  MET-TABLE-SIZE          PIC S9(04) USAGE IS COMP.
000190 77  MET-TABLE-INDEX         PIC S9(04) USAGE IS COMP.
000200 01  MET-TABLE.
000210     05  TBL-STOCK-METRICS OCCURS 1 TO 600 TIMES
000220             DEPENDING ON MET-TABLE-SIZE
000230             INDEXED BY MET-IDX.
000240         10  TM-TICKER            PIC X(08).
000250         10  TM-COMPANY-NAME      PIC X(30).
000260         10  TM-SECTOR            PIC X(24).
000270         10  TM-MARKET-CAP        PIC S9(13).
000275         10  TM-CORE-METRICS-BLOCK.
000276             15  TM-ROE               PIC S9(04)V99.
000277             15  TM-EBITDA-MARGIN     PIC S9(04)V99.
000278             15  TM-REVENUE-CAGR-5Y   PIC S9(04)V99.
000279             15  TM-FCF-YIELD         PIC S9(04)V99.
000280             15  TM-DEBT-EQUITY       PIC S9(04)V99.
000281         10  TM-CORE-METRICS-TABLE REDEFINES
000282                                    TM-CORE-METRICS-BLOCK.
000283             15  TM-CORE-METRIC-VALUE PIC S9(04)V99
000284                                       OCCURS 5 TIMES.
000330         10  TM-FORWARD-PE        PIC S9(04)V99.
000340         10  TM-CURRENT-PRICE     PIC S9(07)V9999.
000350         10  TM-FWDPE-MISSING-SW  PIC X(01).
000360             88  TM-FWDPE-IS-MISSING     VALUE 'Y'.
000370             88  TM-FWDPE-IS-PRESENT     VALUE 'N'.
000375         10  FILLER               PIC X(04).
000380 77  QUAL-TABLE-SIZE          PIC S9(04) USAGE IS COMP.
000390 77  QUAL-TABLE-INDEX         PIC S9(04) USAGE IS COMP.
000400 01  QUAL-TABLE.
000410     05  TBL-QUALIFIER OCCURS 1 TO 600 TIMES
000420             DEPENDING ON QUAL-TABLE-SIZE
000430             INDEXED BY QUAL-IDX.
000440         10  TQ-TICKER            PIC X(08).
000450         10  TQ-COMPANY-NAME      PIC X(30).
000460         10  TQ-SECTOR            PIC X(24).
000470         10  TQ-MARKET-CAP        PIC S9(13).
000480         10  TQ-ROE               PIC S9(04)V99.
000490         10  TQ-EBITDA-MARGIN     PIC S9(04)V99.
000500         10  TQ-REVENUE-CAGR-5Y   PIC S9(04)V99.
000510         10  TQ-FCF-YIELD         PIC S9(04)V99.
000520         10  TQ-DEBT-EQUITY       PIC S9(04)V99.
000530         10  TQ-FORWARD-PE        PIC S9(04)V99.
000540         10  TQ-CURRENT-PRICE     PIC S9(07)V9999.
000550         10  TQ-ALLOCATION-PCT    PIC S9(03)V9999.
000555         10  TQ-FWDPE-MISSING-SW  PIC X(01).
000556             88  TQ-FWDPE-IS-MISSING     VALUE 'Y'.
000557             88  TQ-FWDPE-IS-PRESENT     VALUE 'N'.
000560         10  FILLER               PIC X(04).
