000100*----------------------------------------------------------------*
000110* EEIPRTC - PORTFOLIO OUTPUT RECORD, PLUS THE SUMMARY, SECTOR
000120* AND TOP-N TABLES EEIPORT BUILDS AND EEISCRN/EEIBTCH PRINT.
000130* THE PRINTED HOLDINGS LINE ITSELF IS EEISCRN'S OWN WS-HOLDING-
000140* DETAIL-LINE (WHD-*) - IT IS NOT CARRIED IN THIS COPYBOOK.
000150*----------------------------------------------------------------*
000160 01  EEI-PORTFOLIO-REC.
000170     05  PF-MODEL-ID              PIC 9(01).
000180     05  PF-TICKER                PIC X(08).
000190     05  PF-COMPANY-NAME          PIC X(30).
000200     05  PF-SECTOR                PIC X(24).
000210     05  PF-ALLOCATION-PCT        PIC S9(03)V9999.
000220     05  PF-ROE                   PIC S9(04)V99.
000230     05  PF-EBITDA-MARGIN         PIC S9(04)V99.
000240     05  PF-REVENUE-CAGR-5Y       PIC S9(04)V99.
000250     05  PF-FCF-YIELD             PIC S9(04)V99.
000260     05  PF-DEBT-EQUITY           PIC S9(04)V99.
000270     05  PF-FORWARD-PE            PIC S9(04)V99.
000280     05  PF-CURRENT-PRICE         PIC S9(07)V9999.
000290     05  PF-MARKET-CAP            PIC S9(13).
000300     05  FILLER                   PIC X(06).
000390 01  PORTFOLIO-SUMMARY.
000400     05  PS-STOCK-COUNT           PIC S9(04) USAGE IS COMP.
000410     05  PS-TOTAL-ALLOCATION      PIC S9(05)V9.
000420     05  PS-AVG-ROE               PIC S9(04)V9.
000430     05  PS-AVG-EBITDA-MARGIN     PIC S9(04)V9.
000440     05  PS-AVG-FCF-YIELD         PIC S9(04)V9.
000450     05  PS-AVG-REVENUE-CAGR-5Y   PIC S9(04)V9.
000460     05  PS-AVG-DEBT-EQUITY       PIC S9(04)V9.
000470     05  PS-AVG-FORWARD-PE        PIC S9(04)V9.
000480     05  PS-AVG-FORWARD-PE-SW     PIC X(01).
000490         88  PS-FORWARD-PE-AVAIL      VALUE 'Y'.
000495     05  FILLER                   PIC X(04).
000500 01  SECTOR-DISTRIBUTION.
000510     05  SD-SECTOR-COUNT          PIC S9(02) USAGE IS COMP.
000520     05  SD-SECTOR-TABLE OCCURS 24 TIMES INDEXED BY SD-IDX.
000530         10  SD-SECTOR-NAME       PIC X(24).
000540         10  SD-SECTOR-STOCKS     PIC S9(04) USAGE IS COMP.
000550         10  SD-SECTOR-PCT        PIC S9(03)V9.
000560         10  FILLER               PIC X(04).
000570*----------------------------------------------------------------*
000580* TOP-N-TABLE - THE N STOCKS WITH THE HIGHEST VALUE OF THE
000590* CALLER'S CHOSEN METRIC.  EEIPORT ALWAYS RANKS ON ROE; TN-
000600* REQUESTED-N LETS THE CALLER ASK FOR FEWER THAN THE TEN SLOTS
000610* THE TABLE CARRIES.
000620*----------------------------------------------------------------*
000630 01  TOP-N-TABLE.
000640     05  TN-REQUESTED-N           PIC S9(02) USAGE IS COMP.
000650     05  TN-COUNT                 PIC S9(02) USAGE IS COMP.
000660     05  TN-ENTRY OCCURS 10 TIMES INDEXED BY TN-IDX.
000670         10  TN-TICKER            PIC X(08).
000680         10  TN-METRIC-VALUE      PIC S9(04)V99.
000690         10  FILLER               PIC X(04).
000700     05  FILLER                   PIC X(04).
