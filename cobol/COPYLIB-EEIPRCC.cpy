000100*----------------------------------------------------------------*
000110* EEIPRCC - PRICE FILE RECORD, PLUS THE DAILY-VALUE TABLE EEIBTCH
000120* BUILDS FROM IT FOR ONE MODEL'S RUN.  INPUT IS SORTED BY DATE
000130* THEN TICKER; DPT-TABLE HOLDS ONE ENTRY PER TRADING DAY IN THE
000140* WINDOW, EACH CARRYING THE PORTFOLIO'S TICKERS PLUS SPX.
000150*----------------------------------------------------------------*
000160 01  EEI-PRICE-REC.
000170     05  PR-PRICE-DATE            PIC 9(08).
000180     05  PR-TICKER                PIC X(08).
000190     05  PR-ADJ-CLOSE             PIC S9(07)V9999.
000200     05  FILLER                   PIC X(07).
000210 77  DPT-DAY-COUNT                PIC S9(04) USAGE IS COMP.
000220 77  DPT-DAY-INDEX                PIC S9(04) USAGE IS COMP.
000230 77  DPT-TICKER-COUNT             PIC S9(02) USAGE IS COMP.
000240 01  DPT-TABLE.
000250     05  DPT-DAY OCCURS 1 TO 3000 TIMES
000260             DEPENDING ON DPT-DAY-COUNT
000270             INDEXED BY DPT-IDX.
000280         10  DPT-VALUE-DATE       PIC 9(08).
000290         10  DPT-IS-REBAL-DATE    PIC X(01).
000300             88  DPT-REBAL-DATE       VALUE 'Y'.
000310         10  DPT-BENCHMARK-PRICE  PIC S9(07)V9999.
000315         10  FILLER               PIC X(03).
000320         10  DPT-TICKER-PRICE OCCURS 1 TO 40 TIMES
000330                 DEPENDING ON DPT-TICKER-COUNT
000340                 INDEXED BY DPT-TIX.
000350             15  DPT-PRICE            PIC S9(07)V9999.
000360             15  DPT-PRICE-IS-KNOWN   PIC X(01).
000370                 88  DPT-PRICE-KNOWN      VALUE 'Y'.
000375             15  FILLER               PIC X(02).
000380 01  HOLDING-TABLE.
000390     05  HT-TICKER-COUNT          PIC S9(02) USAGE IS COMP.
000400     05  HT-ENTRY OCCURS 1 TO 40 TIMES
000410             DEPENDING ON HT-TICKER-COUNT
000420             INDEXED BY HT-IDX.
000430         10  HT-TICKER            PIC X(08).
000440         10  HT-SHARES            PIC S9(09)V9(06).
000450         10  FILLER               PIC X(04).
