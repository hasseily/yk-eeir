000100*----------------------------------------------------------------*
000110* EEICRIT - MODEL CRITERIA AND SCREENING RESULTS.
000120* PASSED TO EEISCR1 ON EACH CALL; ONE CALL PER MODEL.  THE SIX
000130* FILTER SLOTS ARE APPLIED IN THE FIXED ORDER EEISCR1 WALKS THEM
000140* IN, REGARDLESS OF WHICH ONES A GIVEN MODEL ACTUALLY USES.
000150*----------------------------------------------------------------*
000160 01  MODEL-CRITERIA.
000170     05  MC-MODEL-ID              PIC 9(01).
000180     05  MC-MODEL-NAME            PIC X(20).
000185     05  MC-CORE-MINS-BLOCK.
000186         10  MC-ROE-MIN               PIC S9(04)V99.
000187         10  MC-EBITDA-MARGIN-MIN     PIC S9(04)V99.
000188         10  MC-REVENUE-CAGR-5Y-MIN   PIC S9(04)V99.
000189         10  MC-FCF-YIELD-MIN         PIC S9(04)V99.
000191     05  MC-CORE-MINS-TABLE REDEFINES MC-CORE-MINS-BLOCK.
000192         10  MC-CORE-MIN-VALUE        PIC S9(04)V99
000193                                       OCCURS 4 TIMES.
000230     05  MC-VALUATION-BLOCK.
000231         10  MC-DEBT-EQUITY-MAX       PIC S9(04)V99.
000232         10  MC-DEBT-EQUITY-APPLIES   PIC X(01).
000233             88  MC-APPLY-DEBT-EQUITY     VALUE 'Y'.
000234         10  MC-FORWARD-PE-MAX        PIC S9(04)V99.
000235         10  MC-FORWARD-PE-APPLIES    PIC X(01).
000236             88  MC-APPLY-FORWARD-PE      VALUE 'Y'.
000237     05  MC-VALUATION-TABLE REDEFINES MC-VALUATION-BLOCK.
000238         10  MC-VALUATION-ENTRY OCCURS 2 TIMES.
000239             15  MC-VALUATION-MAX     PIC S9(04)V99.
000240             15  MC-VALUATION-APPLIES PIC X(01).
000241                 88  MC-VALUATION-IS-APPLIED  VALUE 'Y'.
000285     05  FILLER                   PIC X(04).
000290 01  SCREEN-RESULTS.
000300     05  SR-INITIAL-COUNT         PIC S9(04) USAGE IS COMP.
000310     05  SR-FINAL-COUNT           PIC S9(04) USAGE IS COMP.
000320     05  SR-PASS-RATE             PIC S9(03)V9(01).
000330     05  SR-FILTER-STATS OCCURS 6 TIMES INDEXED BY SR-IDX.
000340         10  SR-FILTER-DESC       PIC X(28).
000350         10  SR-FILTER-APPLIED    PIC X(01).
000360             88  SR-FILTER-WAS-APPLIED   VALUE 'Y'.
000370         10  SR-PASS-COUNT        PIC S9(04) USAGE IS COMP.
000380         10  SR-FAIL-COUNT        PIC S9(04) USAGE IS COMP.
000390         10  FILLER               PIC X(04).
