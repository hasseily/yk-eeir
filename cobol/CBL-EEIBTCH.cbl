000100*===============================================================*
000110* PROGRAM NAME:    EEIBTCH
000120* ORIGINAL AUTHOR: ED ACKERMAN
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/29/01 ED ACKERMAN      CREATED - DRIVES THE THREE-MODEL
000180*                          PORTFOLIO BACKTEST AGAINST SPX    TKT0290
000190* 04/17/01 ED ACKERMAN      ADDED FORWARD/BACKWARD GAP FILL FOR
000200*                          TICKERS WITH THIN PRICE HISTORY   TKT0293
000210* 05/02/01 ED ACKERMAN      ADDED MONTHLY/ANNUAL REBALANCE DATE
000220*                          CALENDAR LOGIC                    TKT0296
000230* 09/11/02 R KOWALCZYK      REBALANCE NOW REDEPLOYS THE PRIOR
000240*                          DAY'S VALUE, NOT TODAY'S          TKT0301
000250* 02/14/05 R KOWALCZYK      WIDENED PRICE FIELDS FOR ISSUES
000260*                          TRADING OVER $1000 A SHARE        TKT0344
000270* 07/30/07 ED ACKERMAN      ADDED BACKTEST MODEL COMPARISON
000280*                          TABLE AND COMPARISON FILE         TKT0361
000281* 11/14/07 R KOWALCZYK      DROPS TICKERS WITH NO PRICE DATA
000282*                          BEFORE SIZING THE CAPITAL SLICE      TKT0378
000284* 03/18/08 D BRENNAN        REMOVED UNUSED RUN-TIME ACCEPT/FIELD -
000286*                          THIS DRIVER'S REPORTS ONLY EVER STAMPED
000288*                          RUN DATE, TIME WAS NEVER PRINTED TKT0274A
000290*
000292* PROGRAM OVERVIEW - THIS IS THE BACKTEST ENGINE.  IT SCREENS AND
000293* BACKTESTS THE SAME THREE MODELS EEISCRN REPORTS ON (STRICT
000294* QUALITY, MODERATE, VALUATION) ONE AT A TIME, RELOADING THE DAILY
000295* PRICE FEED FRESH FOR EACH MODEL'S OWN QUALIFYING TICKER LIST AND
000296* WALKING IT DAY BY DAY.  EVERY MODEL'S PORTFOLIO IS EQUAL-WEIGHT
000297* AT EVERY BUY OR REBALANCE - THE THREE MODELS DIFFER ONLY IN WHICH
000298* STOCKS QUALIFY, NOT IN HOW CAPITAL IS SPLIT ACROSS THEM.  BETWEEN
000299* REBALANCES EACH PORTFOLIO'S SHARE COUNTS ARE FROZEN AND ITS VALUE
000300* JUST FLOATS WITH THE MARKET.  EACH MODEL'S PVALn FILE IS WRITTEN
000301* ONE DAY AT A TIME AS ITS OWN SIMULATION RUNS; THE COMPARISON FILE
000302* IS WRITTEN ONCE AT THE END, AFTER ALL THREE MODELS HAVE FINISHED.
000304*===============================================================*
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID.  EEIBTCH.
000330 AUTHOR. ED ACKERMAN.
000340 INSTALLATION. COBOL DEVELOPMENT CENTER.
000350 DATE-WRITTEN. 03/29/01.
000360 DATE-COMPILED.
000370 SECURITY. NON-CONFIDENTIAL.
000380*===============================================================*
000390 ENVIRONMENT DIVISION.
000400*---------------------------------------------------------------*
000410 CONFIGURATION SECTION.
000420*---------------------------------------------------------------*
000430 SOURCE-COMPUTER. IBM-3081.
000440*---------------------------------------------------------------*
000450 OBJECT-COMPUTER. IBM-3081.
000460*---------------------------------------------------------------*
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS TICKER-LETTERS IS 'A' THRU 'Z'
000500     UPSI-0 ON STATUS IS EEI-RERUN-SW
000510            OFF STATUS IS EEI-NORMAL-SW.
000512* THIS PROGRAM ALSO PRINTS NOTHING - C01 AND TICKER-LETTERS ARE
000514* CARRIED FOR CONSISTENCY WITH THE REST OF THE EEIR FAMILY'S
000515* SPECIAL-NAMES BLOCK ONLY.  UPSI-0 IS EQUALLY UNUSED HERE; THE
000516* BACKTEST HAS NO RERUN SWITCH OF ITS OWN AND SIMPLY REPROCESSES
000518* THE ENTIRE PRICE FEED EVERY TIME IT IS RUN.
000520*---------------------------------------------------------------*
000530 INPUT-OUTPUT SECTION.
000540*---------------------------------------------------------------*
000550 FILE-CONTROL.
000560     SELECT PRICE-FILE ASSIGN TO PRCIN
000570       ORGANIZATION IS SEQUENTIAL
000580       FILE STATUS IS PRCIN-FILE-STATUS.
000590     SELECT PORTFOLIO-VALUE-FILE-1 ASSIGN TO PVAL1
000600       ORGANIZATION IS SEQUENTIAL
000610       FILE STATUS IS PVAL1-FILE-STATUS.
000620     SELECT PORTFOLIO-VALUE-FILE-2 ASSIGN TO PVAL2
000630       ORGANIZATION IS SEQUENTIAL
000640       FILE STATUS IS PVAL2-FILE-STATUS.
000650     SELECT PORTFOLIO-VALUE-FILE-3 ASSIGN TO PVAL3
000660       ORGANIZATION IS SEQUENTIAL
000670       FILE STATUS IS PVAL3-FILE-STATUS.
000680     SELECT COMPARISON-FILE ASSIGN TO CMPOUT
000690       ORGANIZATION IS SEQUENTIAL
000700       FILE STATUS IS CMPOUT-FILE-STATUS.
000710     SELECT PRINT-FILE ASSIGN TO PRTOUT
000720       FILE STATUS IS PRTOUT-FILE-STATUS.
000730*===============================================================*
000740 DATA DIVISION.
000750 FILE SECTION.
000760*---------------------------------------------------------------*
000770* PRICE-REC-1 IS A PLAIN BYTE-FOR-BYTE VIEW OF EEI-PRICE-REC
000780* (COPYLIB-EEIPRCC) - THE REAL FIELD NAMES LIVE IN WORKING-
000790* STORAGE, THE SAME WAY EEISCRN KEEPS ITS PORTFOLIO OUTPUT
000800* RECORDS SEPARATE FROM THEIR FD BUFFERS.
000810*---------------------------------------------------------------*
000820 FD  PRICE-FILE
000830       RECORDING MODE IS F.
000840 01  PRICE-REC-1.
000850     05  PRICE-REC-1-DATA         PIC X(34).
000860*---------------------------------------------------------------*
000870 FD  PORTFOLIO-VALUE-FILE-1
000880       RECORDING MODE IS F.
000890 01  PVAL-REC-1.
000900     05  PVAL-REC-1-DATA          PIC X(44).
000910*---------------------------------------------------------------*
000920 FD  PORTFOLIO-VALUE-FILE-2
000930       RECORDING MODE IS F.
000940 01  PVAL-REC-2.
000950     05  PVAL-REC-2-DATA          PIC X(44).
000960*---------------------------------------------------------------*
000970 FD  PORTFOLIO-VALUE-FILE-3
000980       RECORDING MODE IS F.
000990 01  PVAL-REC-3.
001000     05  PVAL-REC-3-DATA          PIC X(44).
001005* PVAL1/PVAL2/PVAL3 ARE IDENTICAL IN SHAPE - ONE MODEL PER FILE
001007* (EQUAL-WEIGHT, MARKET-CAP-WEIGHT, SCREENED-EQUAL-WEIGHT) SO THE
001008* DOWNSTREAM PERFORMANCE-METRICS STEP CAN BE POINTED AT ANY ONE OF
001009* THE THREE WITHOUT CARING WHICH MODEL PRODUCED IT.
001010*---------------------------------------------------------------*
001020 FD  COMPARISON-FILE
001030       RECORDING MODE IS F.
001040 01  CMPOUT-REC.
001050     05  CMPOUT-REC-DATA          PIC X(67).
001055* CMPOUT CARRIES ALL THREE MODELS' DAILY VALUES SIDE BY SIDE ON
001057* ONE RECORD - IT IS THE FILE THE ANALYTICS DESK ACTUALLY CHARTS,
001058* THE INDIVIDUAL PVALn FILES BEING MORE OF AN AUDIT TRAIL.
001060*---------------------------------------------------------------*
001070 FD  PRINT-FILE
001080       RECORDING MODE IS F.
001090 01  PRINT-RECORD.
001100     05  PRINT-LINE               PIC X(128).
001110     05  FILLER                   PIC X(04).
001120*---------------------------------------------------------------*
001130 WORKING-STORAGE SECTION.
001140*---------------------------------------------------------------*
001143* ONE FILE-STATUS FIELD AND 88-LEVEL PER SELECTed FILE, SAME
001144* GROUPING HABIT AS THE REST OF THE EEIR PROGRAMS - KEPT TOGETHER
001145* HERE RATHER THAN NEXT TO EACH FILE'S OWN FD SO A MAINTAINER CAN
001146* SEE ALL SIX FILES' OPEN-STATUS FIELDS AT A GLANCE.
001150 01  WS-SWITCHES-MISC-FIELDS.
001160     05  PRCIN-FILE-STATUS        PIC X(02).
001170         88  PRCIN-FILE-OK                VALUE '00'.
001180     05  EOF-SWITCH               PIC X(01)   VALUE 'N'.
001190         88  PRICE-EOF                    VALUE 'Y'.
001200     05  PVAL1-FILE-STATUS        PIC X(02).
001210         88  PVAL1-FILE-OK                VALUE '00'.
001220     05  PVAL2-FILE-STATUS        PIC X(02).
001230         88  PVAL2-FILE-OK                VALUE '00'.
001240     05  PVAL3-FILE-STATUS        PIC X(02).
001250         88  PVAL3-FILE-OK                VALUE '00'.
001260     05  CMPOUT-FILE-STATUS       PIC X(02).
001270         88  CMPOUT-FILE-OK               VALUE '00'.
001280     05  PRTOUT-FILE-STATUS       PIC X(02).
001290         88  PRTOUT-FILE-OK               VALUE '00'.
001295     05  WS-OPEN-ABORT-SW         PIC X(01)   VALUE 'N'.
001297         88  OPEN-ABORT-THIS-RUN          VALUE 'Y'.
001300     05  FILLER                   PIC X(04).
001310*---------------------------------------------------------------*
001320 77  WS-CURRENT-MODEL             PIC S9(01) USAGE IS COMP.
001330 77  WS-PRICE-READ-COUNT          PIC S9(05) USAGE IS COMP.
001332* WS-CURRENT-MODEL IS SET TO 1, 2 OR 3 JUST BEFORE EACH OF THE
001334* THREE MODEL PARAGRAPHS RUNS SO THE SHARED SUBROUTINES BELOW
001336* KNOW WHICH OF THE THREE PARALLEL PORTFOLIOS THEY ARE UPDATING;
001338* WS-PRICE-READ-COUNT IS AN END-OF-RUN TALLY ONLY.
001340*---------------------------------------------------------------*
001350* RUN-DATE AREA - SAME BROKEN-OUT VIEW EEISCRN USES FOR ITS
001360* REPORT BANNERS.  THIS DRIVER ONLY STAMPS ITS PRINTED REPORTS
001362* WITH THE RUN DATE, NOT A CLOCK TIME - THE BACKTEST AND
001364* PERFORMANCE SUMMARY HEADINGS NEVER CARRIED ONE, SO UNLIKE
001366* EEISCRN THERE IS NO WS-RUN-TIME FIELD HERE TO BREAK OUT.
001370*---------------------------------------------------------------*
001380 01  WS-TIMESTAMP-AREA.
001390     05  WS-RUN-DATE-YMD          PIC 9(06).
001400     05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-YMD.
001410         10  WS-RUN-YEAR              PIC 9(02).
001420         10  WS-RUN-MONTH             PIC 9(02).
001430         10  WS-RUN-DAY               PIC 9(02).
001450     05  FILLER                   PIC X(12).
001460*---------------------------------------------------------------*
001470 01  WS-RULE-LINES.
001480     05  WS-RULE-EQUALS-70        PIC X(70) VALUE ALL '='.
001490     05  WS-RULE-DASHES-70        PIC X(70) VALUE ALL '-'.
001500     05  FILLER                   PIC X(04).
001510*---------------------------------------------------------------*
001520* SCRATCH EDIT FIELDS - LOADED IMMEDIATELY BEFORE EACH STRING
001530* SO THE ALPHANUMERIC VIEW CAN BE DROPPED INTO A REPORT LINE.
001540* WS-ED-RET10 IS THE WIDE ONE FOR THE HEADLINE RETURN FIGURES;
001550* WS-ED-RATIO7 AND WS-ED-PCT1DEC COVER THE RATIO AND ONE-
001560* DECIMAL COMPARISON-TABLE FIGURES.
001570*---------------------------------------------------------------*
001580 01  WS-EDIT-FIELDS.
001590     05  WS-ED-COUNT              PIC ZZZ9.
001600     05  WS-ED-COUNT-ALT REDEFINES WS-ED-COUNT
001610                                  PIC X(04).
001620     05  WS-ED-RET10              PIC -(6)9.99.
001630     05  WS-ED-RET10-ALT REDEFINES WS-ED-RET10
001640                                  PIC X(10).
001650     05  WS-ED-RATIO7             PIC -(3)9.99.
001660     05  WS-ED-RATIO7-ALT REDEFINES WS-ED-RATIO7
001670                                  PIC X(07).
001680     05  WS-ED-PCT1DEC            PIC -(3)9.9.
001690     05  WS-ED-PCT1DEC-ALT REDEFINES WS-ED-PCT1DEC
001700                                  PIC X(06).
001710     05  FILLER                   PIC X(04).
001720*---------------------------------------------------------------*
001730 01  NEXT-REPORT-LINE-AREA.
001740     05  NEXT-REPORT-LINE         PIC X(124).
001750     05  FILLER                   PIC X(04).
001760*---------------------------------------------------------------*
001770* DAYS-IN-MONTH TABLE - USED ONLY TO TEST WHETHER A GIVEN
001780* CALENDAR DATE IS THE LAST DAY OF ITS MONTH (MONTHLY REBALANCE)
001790* OR OF DECEMBER (ANNUAL REBALANCE).  FEBRUARY'S ENTRY IS THE
001800* COMMON-YEAR VALUE; 2430-CHECK-LEAP-YEAR ADDS THE 29TH DAY
001810* BACK IN WHEN NEEDED.
001820*---------------------------------------------------------------*
001830 01  WS-DAYS-IN-MONTH-BLOCK.
001840     05  FILLER                   PIC 9(02) VALUE 31.
001850     05  FILLER                   PIC 9(02) VALUE 28.
001860     05  FILLER                   PIC 9(02) VALUE 31.
001870     05  FILLER                   PIC 9(02) VALUE 30.
001880     05  FILLER                   PIC 9(02) VALUE 31.
001890     05  FILLER                   PIC 9(02) VALUE 30.
001900     05  FILLER                   PIC 9(02) VALUE 31.
001910     05  FILLER                   PIC 9(02) VALUE 31.
001920     05  FILLER                   PIC 9(02) VALUE 30.
001930     05  FILLER                   PIC 9(02) VALUE 31.
001940     05  FILLER                   PIC 9(02) VALUE 30.
001950     05  FILLER                   PIC 9(02) VALUE 31.
001960 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-BLOCK.
001970     05  WS-DAYS-IN-MONTH-VALUE   PIC 9(02) OCCURS 12 TIMES.
001980*---------------------------------------------------------------*
001990* REBALANCE-DATE WORK AREA - BROKEN-OUT VIEW OF THE DATE BEING
002000* TESTED, PLUS THE LEAP-YEAR CHECK WORK FIELDS.  SAME DIVIDE-
002010* BY-4/100/400 METHOD EEICAGR USES FOR ITS OWN CALENDAR MATH.
002020*---------------------------------------------------------------*
002030 01  WS-REBAL-WORK-AREA.
002040     05  WS-RB-YEAR-MONTH-DAY     PIC 9(08).
002050     05  WS-RB-DATE-BROKEN REDEFINES WS-RB-YEAR-MONTH-DAY.
002060         10  WS-RB-YEAR               PIC 9(04).
002070         10  WS-RB-MONTH              PIC 9(02).
002080         10  WS-RB-DAY                PIC 9(02).
002090     05  WS-RB-DAYS-THIS-MONTH    PIC S9(02) USAGE IS COMP.
002100     05  WS-RB-YEAR-DIV4          PIC S9(07) USAGE IS COMP.
002110     05  WS-RB-YEAR-DIV100        PIC S9(07) USAGE IS COMP.
002120     05  WS-RB-YEAR-DIV400        PIC S9(07) USAGE IS COMP.
002130     05  WS-RB-YEAR-REMAINDER     PIC S9(07) USAGE IS COMP.
002140     05  WS-RB-LEAP-SW            PIC X(01)   VALUE 'N'.
002150         88  WS-RB-YEAR-IS-LEAP           VALUE 'Y'.
002160         88  WS-RB-YEAR-NOT-LEAP          VALUE 'N'.
002170     05  WS-REBAL-FREQ-SW         PIC X(01).
002180         88  WS-REBAL-IS-MONTHLY          VALUE 'M'.
002190         88  WS-REBAL-IS-ANNUAL           VALUE 'A'.
002200     05  FILLER                   PIC X(04).
002210*---------------------------------------------------------------*
002220* RUN PARAMETERS - BACKTEST WINDOW, STARTING CAPITAL AND THE
002230* BENCHMARK TICKER ARE FIXED FOR THIS RUN PER TKT0290; IF THE
002240* ANALYSTS EVER NEED TO VARY THESE RUN TO RUN THEY SHOULD MOVE
002250* TO A PARAMETER CARD RATHER THAN RECOMPILING.
002260*---------------------------------------------------------------*
002270 01  WS-RUN-PARAMETERS.
002280     05  WS-BACKTEST-START-DATE   PIC 9(08) VALUE 20190101.
002290     05  WS-BACKTEST-END-DATE     PIC 9(08) VALUE 20231231.
002300     05  WS-BENCHMARK-TICKER      PIC X(08) VALUE 'SPX'.
002310     05  WS-INITIAL-CAPITAL       PIC S9(11)V99
002320                                  VALUE 10000.00.
002330     05  FILLER                   PIC X(04).
002340*---------------------------------------------------------------*
002350* TICKER-SLOT AND GAP-FILL WORK FIELDS.  HOLDING-TABLE AND
002360* DPT-TICKER-PRICE SHARE THE SAME SLOT NUMBERING (A TICKER'S
002370* HT-IDX IS ALSO ITS DPT-TIX), SO ONCE 2250-FILE-TICKER-PRICE
002380* HAS MATCHED A TICKER AT LOAD TIME NO FURTHER TICKER SEARCH
002390* IS NEEDED DOWNSTREAM.
002400*---------------------------------------------------------------*
002410 01  WS-BACKTEST-WORK-AREA.
002420     05  WS-TICKER-FOUND-SW       PIC X(01).
002430         88  WS-TICKER-IS-FOUND           VALUE 'Y'.
002440     05  WS-HAVE-LAST-KNOWN-SW    PIC X(01).
002450         88  WS-HAVE-LAST-KNOWN           VALUE 'Y'.
002460     05  WS-LAST-KNOWN-PRICE      PIC S9(07)V9999.
002470     05  WS-BENCH-HAVE-LAST-SW    PIC X(01).
002480         88  WS-BENCH-HAVE-LAST           VALUE 'Y'.
002490     05  WS-BENCH-LAST-PRICE      PIC S9(07)V9999.
002500     05  WS-CAPITAL-SLICE         PIC S9(09)V99.
002510     05  WS-BENCHMARK-SHARE-FACTOR
002520                                  PIC S9(07)V9(06).
002530     05  WS-PRIOR-DAY-VALUE       PIC S9(11)V99.
002540     05  WS-DAY-PORTFOLIO-VALUE   PIC S9(11)V99 USAGE IS COMP.
002541     05  WS-KEEP-COUNT            PIC S9(02) USAGE IS COMP.
002542     05  WS-TICKER-HAS-PRICE-SW   PIC X(01).
002543         88  WS-TICKER-HAS-PRICE          VALUE 'Y'.
002550     05  FILLER                   PIC X(04).
002560*---------------------------------------------------------------*
002561* METRICS MASTER TABLE, BUILT ONCE PER RUN BY THE EEIBLDM CALL
002562* ABOVE AND RE-USED UNCHANGED ACROSS ALL THREE MODEL PASSES.
002570     COPY EEIMETT.
002580*---------------------------------------------------------------*
002581* SINGLE VENDOR PRICE-FEED RECORD LAYOUT - SHARED WITH EEIEXTR'S
002582* OWN COPY OF THIS SAME COPYBOOK ON THE EXTRACT SIDE.
002590     COPY EEIPRCC.
002600*---------------------------------------------------------------*
002601* DAILY-PRICE-TABLE (DPT-) AND HOLDING-TABLE (HT-) LIVE IN THIS
002602* COPYBOOK - DPT- HOLDS ONE ROW PER TRADING DAY WITH A NESTED
002603* OCCURS PER TICKER SLOT, HT- HOLDS THE CURRENT SHARE COUNTS.
002610     COPY EEIPRTC.
002620*---------------------------------------------------------------*
002621* EEI-PERFORMANCE-REC (PM-) IS WHAT COMES BACK FROM THE EEIPERF
002622* CALL BELOW - ALL THE RATIO AND RISK FIGURES 4500 PRINTS OUT.
002623* MODEL-COMPARE-TABLE (MCT-), THREE ENTRIES DEEP, ONE PER MODEL,
002624* IS ALSO IN THIS COPYBOOK - BUILT UP BY 6000 AND EMPTIED OUT
002625* TO CMPOUT BY 6500.
002630     COPY EEIPFMC.
002640*---------------------------------------------------------------*
002641* EEI-PORT-VALUE-REC (PV-) IS THE PVALn OUTPUT LAYOUT WRITTEN ONE
002642* ROW AT A TIME AS THE DAILY SIMULATION RUNS.
002650     COPY EEIPVLC.
002660*---------------------------------------------------------------*
002661* VALUE-SERIES-TABLE (VS-) IS THE DAY-BY-DAY PORTFOLIO/BENCHMARK
002662* VALUE HISTORY BUILT UP DURING THE SIMULATION AND PASSED WHOLE
002663* TO EEIPERF ON ONE CALL.
002670     COPY EEIVALT.
002680*---------------------------------------------------------------*
002690     COPY EEICRIT REPLACING ==MODEL-CRITERIA== BY
002700         ==WS-CURRENT-CRITERIA==
002710         ==SCREEN-RESULTS== BY ==WS-CURRENT-RESULTS==.
002720*---------------------------------------------------------------*
002730     COPY PRTCTL.
002740*===============================================================*
002750 PROCEDURE DIVISION.
002760*---------------------------------------------------------------*
002770 0000-MAIN-PARAGRAPH.
002780*---------------------------------------------------------------*
002790     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT.
002795     IF OPEN-ABORT-THIS-RUN
002796         GO TO 0000-MAIN-ABORT.
002800     ACCEPT WS-RUN-DATE-YMD FROM DATE.
002810* METRICS MASTER IS BUILT ONCE, IN MEMORY, AND SHARED ACROSS ALL
002812* THREE MODEL PASSES - THAT IS WHAT THE CALL TO EEIBLDM DOES
002813* HERE INSTEAD OF LEAVING IT TO EACH MODEL TO REBUILD.
002820     CALL 'EEIBLDM' USING MET-TABLE-SIZE, MET-TABLE-INDEX,
002830         MET-TABLE.
002840     PERFORM 1500-PROCESS-ONE-MODEL THRU 1500-PROCESS-ONE-MODEL-EXIT
002850         VARYING WS-CURRENT-MODEL FROM 1 BY 1
002860         UNTIL WS-CURRENT-MODEL > 3.
002870     PERFORM 7000-PRINT-COMPARISON-TABLE.
002880     PERFORM 6500-WRITE-COMPARISON-FILE.
002890     PERFORM 9900-CLOSE-FILES.
002900     GOBACK.
002901*---------------------------------------------------------------*
002902* TKT0284 - IF ANY OF THE OUTPUT FILES FAIL TO OPEN THERE IS NO
002903* POINT STARTING THE MODEL PASSES, SO 1000-OPEN-FILES SETS THE
002904* ABORT SWITCH AND WE DROP STRAIGHT DOWN HERE INSTEAD OF FALLING
002905* THROUGH INTO THE SCREEN/BACKTEST LOGIC.
002906*---------------------------------------------------------------*
002907 0000-MAIN-ABORT.
002908     DISPLAY 'EEIBTCH - ABORTING RUN, OUTPUT FILE OPEN FAILED'.
002909     GOBACK.
002910*---------------------------------------------------------------*
002920 1000-OPEN-FILES.
002930*---------------------------------------------------------------*
002935* PRICE-FILE ITSELF IS OPENED LATER, INSIDE 2000-LOAD-PRICE-TABLE,
002936* SINCE IT IS RE-READ FRESH FOR EACH OF THE THREE MODEL PASSES -
002937* EVERYTHING OPENED HERE IS OPENED EXACTLY ONCE FOR THE WHOLE RUN.
002940     OPEN OUTPUT PORTFOLIO-VALUE-FILE-1.
002950     IF NOT PVAL1-FILE-OK
002951         DISPLAY 'EEIBTCH - PVAL1 OPEN STATUS: '
002952             PVAL1-FILE-STATUS
002953         MOVE 'Y' TO WS-OPEN-ABORT-SW
002954         GO TO 1000-OPEN-FILES-EXIT.
002980     OPEN OUTPUT PORTFOLIO-VALUE-FILE-2.
002990     IF NOT PVAL2-FILE-OK
002991         DISPLAY 'EEIBTCH - PVAL2 OPEN STATUS: '
002992             PVAL2-FILE-STATUS
002993         MOVE 'Y' TO WS-OPEN-ABORT-SW
002994         GO TO 1000-OPEN-FILES-EXIT.
003020     OPEN OUTPUT PORTFOLIO-VALUE-FILE-3.
003030     IF NOT PVAL3-FILE-OK
003031         DISPLAY 'EEIBTCH - PVAL3 OPEN STATUS: '
003032             PVAL3-FILE-STATUS
003033         MOVE 'Y' TO WS-OPEN-ABORT-SW
003034         GO TO 1000-OPEN-FILES-EXIT.
003060     OPEN OUTPUT COMPARISON-FILE.
003070     IF NOT CMPOUT-FILE-OK
003071         DISPLAY 'EEIBTCH - CMPOUT OPEN STATUS: '
003072             CMPOUT-FILE-STATUS
003073         MOVE 'Y' TO WS-OPEN-ABORT-SW
003074         GO TO 1000-OPEN-FILES-EXIT.
003100     OPEN OUTPUT PRINT-FILE.
003110     IF NOT PRTOUT-FILE-OK
003111         DISPLAY 'EEIBTCH - PRTOUT OPEN STATUS: '
003112             PRTOUT-FILE-STATUS
003113         MOVE 'Y' TO WS-OPEN-ABORT-SW.
003130*---------------------------------------------------------------*
003135 1000-OPEN-FILES-EXIT.
003136     EXIT.
003140*---------------------------------------------------------------*
003150 1500-PROCESS-ONE-MODEL.
003160*---------------------------------------------------------------*
003170     PERFORM 1600-LOAD-CURRENT-CRITERIA.
003180     CALL 'EEISCR1' USING MET-TABLE-SIZE, MET-TABLE,
003190         WS-CURRENT-CRITERIA, WS-CURRENT-RESULTS,
003200         QUAL-TABLE-SIZE, QUAL-TABLE.
003201* TKT0284 - A MODEL WITH NO QUALIFYING TICKERS HAS NOTHING TO
003202* BACKTEST - SKIP STRAIGHT TO THIS PASS'S EXIT RATHER THAN
003203* CALLING EEIPORT AND THE SIMULATION STEPS ON AN EMPTY TABLE.
003204     IF QUAL-TABLE-SIZE = ZERO
003205         DISPLAY 'EEIBTCH - MODEL ' WS-CURRENT-MODEL
003206             ' HAS NO QUALIFYING TICKERS, SKIPPED'
003207         GO TO 1500-PROCESS-ONE-MODEL-EXIT.
003210     MOVE 10 TO TN-REQUESTED-N.
003220     CALL 'EEIPORT' USING QUAL-TABLE-SIZE, QUAL-TABLE,
003230         PORTFOLIO-SUMMARY, SECTOR-DISTRIBUTION, TOP-N-TABLE.
003240     PERFORM 1700-BUILD-HOLDING-LIST.
003250     PERFORM 2000-LOAD-PRICE-TABLE.
003255     PERFORM 2270-DROP-TICKERS-WITH-NO-PRICE.
003260     PERFORM 2300-GAP-FILL-PRICES.
003270     PERFORM 2400-BUILD-REBALANCE-DATES.
003280     PERFORM 3200-RUN-DAILY-SIMULATION.
003290     PERFORM 3600-BUILD-BENCHMARK-SERIES.
003300     PERFORM 4000-CALL-PERFORMANCE-CALC.
003310     PERFORM 4500-PRINT-PERFORMANCE-SUMMARY.
003320     PERFORM 5000-WRITE-PORTFOLIO-VALUE-FILE.
003330     PERFORM 6000-BUILD-COMPARISON-TABLE.
003335*---------------------------------------------------------------*
003337 1500-PROCESS-ONE-MODEL-EXIT.
003338     EXIT.
003340*---------------------------------------------------------------*
003350* MODEL CRITERIA ARE LITERAL, SAME AS EEISCRN'S OWN COPY OF
003360* THIS TABLE PER TKT0271 - THE TWO BATCH JOBS SCREEN THE SAME
003370* THREE MODELS BUT NEITHER READS THE OTHER'S COPYBOOK AT RUN
003380* TIME, SO THE LITERALS ARE CARRIED HERE AS WELL.
003390*---------------------------------------------------------------*
003400 1600-LOAD-CURRENT-CRITERIA.
003410*---------------------------------------------------------------*
003412* THREE HARD-CODED MODEL DEFINITIONS - STRICT QUALITY (1),
003414* MODERATE (2) AND VALUATION (3) - EACH SETTING THE SAME
003416* MC-MODEL-CRITERIA FIELDS EEISCR1'S SIX FILTERS TEST AGAINST.
003417* A FOURTH MODEL WOULD MEAN A FOURTH WHEN CLAUSE HERE PLUS A
003418* FOURTH PVALn FILE AND MCT-ENTRY SLOT - THERE IS NO GENERIC
003419* N-MODEL LOOP IN THIS PROGRAM.
003420     EVALUATE WS-CURRENT-MODEL
003430         WHEN 1
003440             MOVE 1 TO MC-MODEL-ID
003450             MOVE 'STRICT QUALITY' TO MC-MODEL-NAME
003460             MOVE 20.00 TO MC-ROE-MIN
003470             MOVE 20.00 TO MC-EBITDA-MARGIN-MIN
003480             MOVE 8.00 TO MC-REVENUE-CAGR-5Y-MIN
003490             MOVE 4.00 TO MC-FCF-YIELD-MIN
003500             MOVE 80.00 TO MC-DEBT-EQUITY-MAX
003510             MOVE 'Y' TO MC-DEBT-EQUITY-APPLIES
003520             MOVE ZERO TO MC-FORWARD-PE-MAX
003530             MOVE 'N' TO MC-FORWARD-PE-APPLIES
003540         WHEN 2
003550             MOVE 2 TO MC-MODEL-ID
003560             MOVE 'MODERATE' TO MC-MODEL-NAME
003570             MOVE 15.00 TO MC-ROE-MIN
003580             MOVE 15.00 TO MC-EBITDA-MARGIN-MIN
003590             MOVE 8.00 TO MC-REVENUE-CAGR-5Y-MIN
003600             MOVE 4.00 TO MC-FCF-YIELD-MIN
003610             MOVE 80.00 TO MC-DEBT-EQUITY-MAX
003620             MOVE 'Y' TO MC-DEBT-EQUITY-APPLIES
003630             MOVE ZERO TO MC-FORWARD-PE-MAX
003640             MOVE 'N' TO MC-FORWARD-PE-APPLIES
003650         WHEN 3
003660             MOVE 3 TO MC-MODEL-ID
003670             MOVE 'VALUATION' TO MC-MODEL-NAME
003680             MOVE 20.00 TO MC-ROE-MIN
003690             MOVE 20.00 TO MC-EBITDA-MARGIN-MIN
003700             MOVE 8.00 TO MC-REVENUE-CAGR-5Y-MIN
003710             MOVE 3.00 TO MC-FCF-YIELD-MIN
003720             MOVE ZERO TO MC-DEBT-EQUITY-MAX
003730             MOVE 'N' TO MC-DEBT-EQUITY-APPLIES
003740             MOVE 25.00 TO MC-FORWARD-PE-MAX
003750             MOVE 'Y' TO MC-FORWARD-PE-APPLIES
003760     END-EVALUATE.
003770*---------------------------------------------------------------*
003780* HOLDING-TABLE IS CAPPED AT 40 TICKERS (COPYLIB-EEIPRCC) - A
003790* SCREEN THAT SURVIVES MORE THAN THAT IS TRUNCATED FOR THE
003800* BACKTEST AND FLAGGED, IT IS NOT EXPECTED IN NORMAL RUNS.
003810*---------------------------------------------------------------*
003820 1700-BUILD-HOLDING-LIST.
003830*---------------------------------------------------------------*
003840     IF QUAL-TABLE-SIZE > 40
003850         MOVE 40 TO HT-TICKER-COUNT
003860         DISPLAY 'EEIBTCH - QUALIFYING COUNT OVER 40, MODEL '
003870             WS-CURRENT-MODEL ' BACKTEST TRUNCATED TO 40'
003880     ELSE
003890         MOVE QUAL-TABLE-SIZE TO HT-TICKER-COUNT
003900     END-IF.
003910     IF HT-TICKER-COUNT > ZERO
003920         PERFORM 1710-COPY-ONE-TICKER
003930             VARYING QUAL-TABLE-INDEX FROM 1 BY 1
003940             UNTIL QUAL-TABLE-INDEX > HT-TICKER-COUNT
003950     END-IF.
003960*---------------------------------------------------------------*
003965* HT-SHARES STARTS AT ZERO FOR EVERY TICKER - THE ACTUAL SHARE
003966* COUNT IS NOT SET UNTIL 3050-BUY-ONE-TICKER RUNS ON THE FIRST
003967* SIMULATED TRADING DAY, NOT HERE AT LIST-BUILD TIME.
003970 1710-COPY-ONE-TICKER.
003980*---------------------------------------------------------------*
003990     MOVE TQ-TICKER (QUAL-TABLE-INDEX)
004000         TO HT-TICKER (QUAL-TABLE-INDEX).
004010     MOVE ZERO TO HT-SHARES (QUAL-TABLE-INDEX).
004020*---------------------------------------------------------------*
004030* PRICE-FILE IS RE-READ ONCE PER MODEL SINCE EACH MODEL'S
004040* TICKER LIST IS DIFFERENT - THE FILE IS SMALL ENOUGH THAT
004050* THREE SEQUENTIAL PASSES COST LESS THAN BUFFERING IT.
004060*---------------------------------------------------------------*
004062* DPT-TABLE (DAILY-PRICE-TABLE) IS RESET TO EMPTY AND REBUILT
004064* HERE FOR THIS MODEL'S HOLDING LIST - WS-BACKTEST-START-DATE
004066* AND WS-BACKTEST-END-DATE, SET FROM THE PARAMETER RECORD BACK
004068* IN THE SHOP'S STANDARD JCL, BOUND THE WINDOW OF ROWS KEPT.
004070 2000-LOAD-PRICE-TABLE.
004080*---------------------------------------------------------------*
004090     MOVE ZERO TO DPT-DAY-COUNT, WS-PRICE-READ-COUNT.
004100     MOVE HT-TICKER-COUNT TO DPT-TICKER-COUNT.
004110     MOVE 'N' TO EOF-SWITCH.
004120     OPEN INPUT PRICE-FILE.
004130     IF NOT PRCIN-FILE-OK
004140         DISPLAY 'EEIBTCH - PRCIN OPEN STATUS: '
004150             PRCIN-FILE-STATUS
004160         MOVE '10' TO PRCIN-FILE-STATUS.
004170     IF PRCIN-FILE-OK
004180         PERFORM 8000-READ-NEXT-PRICE-RECORD.
004190     PERFORM 2100-ADD-PRICE-RECORD
004200         UNTIL PRICE-EOF.
004210     CLOSE PRICE-FILE.
004220     DISPLAY 'EEIBTCH - MODEL ' WS-CURRENT-MODEL
004230         ' PRICE RECORDS READ: ' WS-PRICE-READ-COUNT.
004240*---------------------------------------------------------------*
004242* ROWS OUTSIDE THE BACKTEST WINDOW ARE READ AND COUNTED HERE BUT
004244* NEVER FILED INTO DPT-TABLE - THE PRICE FILE MAY CARRY MORE
004246* HISTORY THAN ANY GIVEN RUN'S WINDOW ACTUALLY NEEDS.
004250 2100-ADD-PRICE-RECORD.
004260*---------------------------------------------------------------*
004270     ADD 1 TO WS-PRICE-READ-COUNT.
004280     IF PR-PRICE-DATE NOT < WS-BACKTEST-START-DATE
004290         AND PR-PRICE-DATE NOT > WS-BACKTEST-END-DATE
004300         PERFORM 2200-FILE-PRICE-BY-DAY
004310     END-IF.
004320     PERFORM 8000-READ-NEXT-PRICE-RECORD.
004330*---------------------------------------------------------------*
004340* SORTED-INPUT SHORTCUT - THE PRICE FILE IS SORTED BY DATE
004350* THEN TICKER (PER THE FILE LAYOUT), SO A NEW TRADING DAY IS
004360* DETECTED BY COMPARING AGAINST THE LAST DAY ADDED RATHER THAN
004370* SEARCHING DPT-TABLE.
004380*---------------------------------------------------------------*
004390 2200-FILE-PRICE-BY-DAY.
004400*---------------------------------------------------------------*
004410     IF DPT-DAY-COUNT = ZERO
004420         PERFORM 2210-START-NEW-DAY
004430     ELSE
004440         IF PR-PRICE-DATE NOT = DPT-VALUE-DATE (DPT-DAY-COUNT)
004450             PERFORM 2210-START-NEW-DAY
004460         END-IF
004470     END-IF.
004480     IF PR-TICKER = WS-BENCHMARK-TICKER
004490         MOVE PR-ADJ-CLOSE
004500             TO DPT-BENCHMARK-PRICE (DPT-DAY-COUNT)
004510     ELSE
004520         PERFORM 2250-FILE-TICKER-PRICE
004530     END-IF.
004540*---------------------------------------------------------------*
004542* OPENS A NEW DPT-TABLE ROW FOR A TRADING DAY NOT SEEN BEFORE -
004544* EVERY TICKER SLOT FOR THE NEW DAY STARTS UNKNOWN (2220) UNTIL
004546* AN ACTUAL PRICE ROW OR A LATER GAP-FILL PASS SETS IT.
004550 2210-START-NEW-DAY.
004560*---------------------------------------------------------------*
004570     ADD 1 TO DPT-DAY-COUNT.
004580     MOVE PR-PRICE-DATE TO DPT-VALUE-DATE (DPT-DAY-COUNT).
004590     MOVE 'N' TO DPT-IS-REBAL-DATE (DPT-DAY-COUNT).
004600     MOVE ZERO TO DPT-BENCHMARK-PRICE (DPT-DAY-COUNT).
004610     IF DPT-TICKER-COUNT > ZERO
004620         PERFORM 2220-CLEAR-ONE-TICKER-SLOT
004630             VARYING DPT-TIX FROM 1 BY 1
004640             UNTIL DPT-TIX > DPT-TICKER-COUNT
004650     END-IF.
004660*---------------------------------------------------------------*
004670 2220-CLEAR-ONE-TICKER-SLOT.
004680*---------------------------------------------------------------*
004690     MOVE ZERO TO DPT-PRICE (DPT-DAY-COUNT DPT-TIX).
004700     MOVE 'N' TO DPT-PRICE-IS-KNOWN (DPT-DAY-COUNT DPT-TIX).
004710*---------------------------------------------------------------*
004720* LINEAR SEARCH WITH A FOUND SWITCH - HOLDING-TABLE NEVER HAS
004730* MORE THAN 40 ENTRIES, SO A SEARCH-EACH-TIME IS CHEAP ENOUGH.
004740* A TICKER'S SLOT NUMBER HERE (DPT-TIX) BECOMES ITS HT-IDX FOR
004750* EVERY LATER PARAGRAPH THAT NEEDS THAT TICKER'S PRICE.
004760*---------------------------------------------------------------*
004770 2250-FILE-TICKER-PRICE.
004780*---------------------------------------------------------------*
004790     MOVE 'N' TO WS-TICKER-FOUND-SW.
004800     PERFORM 2260-CHECK-ONE-TICKER-SLOT
004810         VARYING DPT-TIX FROM 1 BY 1
004820         UNTIL DPT-TIX > DPT-TICKER-COUNT
004830             OR WS-TICKER-IS-FOUND.
004840*---------------------------------------------------------------*
004850 2260-CHECK-ONE-TICKER-SLOT.
004860*---------------------------------------------------------------*
004870     IF HT-TICKER (DPT-TIX) = PR-TICKER
004880         MOVE PR-ADJ-CLOSE TO DPT-PRICE (DPT-DAY-COUNT DPT-TIX)
004890         MOVE 'Y' TO DPT-PRICE-IS-KNOWN (DPT-DAY-COUNT DPT-TIX)
004900         MOVE 'Y' TO WS-TICKER-FOUND-SW
004910     END-IF.
004920*---------------------------------------------------------------*
004930*---------------------------------------------------------------*
004940* TKT0378 - A TICKER CAN QUALIFY AT SCREEN TIME BUT HAVE NO
004950* PRICE-FILE ROWS AT ALL IN THE BACKTEST WINDOW (NEW LISTING,
004960* DELISTED, OR A BAD TICKER ON THE PRICE FEED).  SUCH A TICKER
004970* NEVER PICKS UP A KNOWN PRICE EVEN AFTER GAP FILL, SO IT MUST
004980* BE DROPPED HERE - BEFORE GAP FILL RUNS AND BEFORE ANY CAPITAL
004990* SLICE IS COMPUTED - OR ITS SHARE OF CAPITAL SITS IN CASH FOR
005000* THE WHOLE RUN INSTEAD OF BEING SPREAD OVER THE TICKERS THAT
005010* DO HAVE PRICES.                                          RK
005020*---------------------------------------------------------------*
005030 2270-DROP-TICKERS-WITH-NO-PRICE.
005040*---------------------------------------------------------------*
005050     MOVE ZERO TO WS-KEEP-COUNT.
005060     IF HT-TICKER-COUNT > ZERO
005070         PERFORM 2280-CHECK-ONE-TICKER-FOR-PRICE
005080             VARYING HT-IDX FROM 1 BY 1
005090             UNTIL HT-IDX > HT-TICKER-COUNT
005100     END-IF.
005110     MOVE WS-KEEP-COUNT TO HT-TICKER-COUNT.
005120     MOVE WS-KEEP-COUNT TO DPT-TICKER-COUNT.
005130*---------------------------------------------------------------*
005140 2280-CHECK-ONE-TICKER-FOR-PRICE.
005150*---------------------------------------------------------------*
005160     MOVE 'N' TO WS-TICKER-HAS-PRICE-SW.
005170     IF DPT-DAY-COUNT > ZERO
005180         PERFORM 2285-CHECK-ONE-DAY-FOR-PRICE
005190             VARYING DPT-DAY-INDEX FROM 1 BY 1
005200             UNTIL DPT-DAY-INDEX > DPT-DAY-COUNT
005210                 OR WS-TICKER-HAS-PRICE
005220     END-IF.
005230     IF WS-TICKER-HAS-PRICE
005240         ADD 1 TO WS-KEEP-COUNT
005250         PERFORM 2290-KEEP-ONE-TICKER-SLOT
005260     ELSE
005270         DISPLAY 'EEIBTCH - MODEL ' WS-CURRENT-MODEL ' TICKER '
005280             HT-TICKER (HT-IDX)
005290             ' HAS NO PRICES IN WINDOW, DROPPED FROM BACKTEST'
005300     END-IF.
005310*---------------------------------------------------------------*
005320 2285-CHECK-ONE-DAY-FOR-PRICE.
005330*---------------------------------------------------------------*
005335* ONE HIT ANYWHERE IN THE WINDOW IS ENOUGH - EVEN A SINGLE KNOWN
005336* PRICE MEANS GAP FILL CAN CARRY IT ACROSS THE WHOLE SERIES LATER.
005340     IF DPT-PRICE-KNOWN (DPT-DAY-INDEX HT-IDX)
005350         SET WS-TICKER-HAS-PRICE TO TRUE
005360     END-IF.
005370*---------------------------------------------------------------*
005380* SLIDE THE SURVIVING TICKER DOWN TO ITS NEW SLOT IF DROPPED
005390* TICKERS AHEAD OF IT HAVE LEFT A GAP.  WS-KEEP-COUNT NEVER RUNS
005400* AHEAD OF HT-IDX, SO THE SOURCE SLOT IS ALWAYS UNTOUCHED WHEN
005410* IT IS READ.
005420*---------------------------------------------------------------*
005430 2290-KEEP-ONE-TICKER-SLOT.
005440*---------------------------------------------------------------*
005450     IF WS-KEEP-COUNT NOT = HT-IDX
005460         MOVE HT-ENTRY (HT-IDX) TO HT-ENTRY (WS-KEEP-COUNT)
005470         PERFORM 2295-SLIDE-ONE-DAY-PRICE-SLOT
005480             VARYING DPT-DAY-INDEX FROM 1 BY 1
005490             UNTIL DPT-DAY-INDEX > DPT-DAY-COUNT
005500     END-IF.
005510*---------------------------------------------------------------*
005520 2295-SLIDE-ONE-DAY-PRICE-SLOT.
005530*---------------------------------------------------------------*
005540     MOVE DPT-TICKER-PRICE (DPT-DAY-INDEX HT-IDX)
005550         TO DPT-TICKER-PRICE (DPT-DAY-INDEX WS-KEEP-COUNT).
006930* TWO-PASS GAP FILL - FORWARD CARRIES THE LAST KNOWN PRICE
006940* INTO EVERY LATER GAP; BACKWARD THEN CARRIES THE FIRST KNOWN
006950* PRICE INTO ANY GAP AT THE FRONT OF THE SERIES THE FORWARD
006960* PASS COULD NOT REACH.  RUN SEPARATELY FOR EACH TICKER SLOT
006970* AND ONCE MORE FOR THE BENCHMARK.
006980*---------------------------------------------------------------*
006990 2300-GAP-FILL-PRICES.
007000*---------------------------------------------------------------*
007010     IF DPT-TICKER-COUNT > ZERO
007020         PERFORM 2310-GAP-FILL-ONE-TICKER
007030             VARYING DPT-TIX FROM 1 BY 1
007040             UNTIL DPT-TIX > DPT-TICKER-COUNT
007050     END-IF.
007060     PERFORM 2350-GAP-FILL-BENCHMARK.
007070*---------------------------------------------------------------*
007080 2310-GAP-FILL-ONE-TICKER.
007090*---------------------------------------------------------------*
007100     MOVE 'N' TO WS-HAVE-LAST-KNOWN-SW.
007110     MOVE ZERO TO WS-LAST-KNOWN-PRICE.
007120     PERFORM 2320-FORWARD-FILL-ONE-DAY
007130         VARYING DPT-DAY-INDEX FROM 1 BY 1
007140         UNTIL DPT-DAY-INDEX > DPT-DAY-COUNT.
007150     MOVE 'N' TO WS-HAVE-LAST-KNOWN-SW.
007160     MOVE ZERO TO WS-LAST-KNOWN-PRICE.
007170     PERFORM 2330-BACKWARD-FILL-ONE-DAY
007180         VARYING DPT-DAY-INDEX FROM DPT-DAY-COUNT BY -1
007190         UNTIL DPT-DAY-INDEX < 1.
007200*---------------------------------------------------------------*
007202* WS-HAVE-LAST-KNOWN-SW STAYS OFF UNTIL THE FIRST KNOWN PRICE IS
007204* SEEN FOR THIS TICKER, SO A GAP AT THE VERY FRONT OF THE SERIES
007206* IS LEFT UNTOUCHED HERE FOR THE BACKWARD PASS BELOW TO CATCH.
007210 2320-FORWARD-FILL-ONE-DAY.
007220*---------------------------------------------------------------*
007230     IF DPT-PRICE-KNOWN (DPT-DAY-INDEX DPT-TIX)
007240         MOVE DPT-PRICE (DPT-DAY-INDEX DPT-TIX)
007250             TO WS-LAST-KNOWN-PRICE
007260         MOVE 'Y' TO WS-HAVE-LAST-KNOWN-SW
007270     ELSE
007280         IF WS-HAVE-LAST-KNOWN
007290             MOVE WS-LAST-KNOWN-PRICE
007300                 TO DPT-PRICE (DPT-DAY-INDEX DPT-TIX)
007310             MOVE 'Y'
007320                 TO DPT-PRICE-IS-KNOWN (DPT-DAY-INDEX DPT-TIX)
007330         END-IF
007340     END-IF.
007350*---------------------------------------------------------------*
007352* SAME LOGIC AS 2320 ABOVE BUT DRIVEN BACKWARDS FROM THE LAST
007354* TRADING DAY - ONLY A LEADING GAP THE FORWARD PASS COULD NOT
007356* REACH EVER GETS SET HERE, SINCE EVERY OTHER SLOT IS ALREADY
007358* KNOWN BY THE TIME THIS PASS RUNS.
007360 2330-BACKWARD-FILL-ONE-DAY.
007370*---------------------------------------------------------------*
007380     IF DPT-PRICE-KNOWN (DPT-DAY-INDEX DPT-TIX)
007390         MOVE DPT-PRICE (DPT-DAY-INDEX DPT-TIX)
007400             TO WS-LAST-KNOWN-PRICE
007410         MOVE 'Y' TO WS-HAVE-LAST-KNOWN-SW
007420     ELSE
007430         IF WS-HAVE-LAST-KNOWN
007440             MOVE WS-LAST-KNOWN-PRICE
007450                 TO DPT-PRICE (DPT-DAY-INDEX DPT-TIX)
007460             MOVE 'Y'
007470                 TO DPT-PRICE-IS-KNOWN (DPT-DAY-INDEX DPT-TIX)
007480         END-IF
007490     END-IF.
007500*---------------------------------------------------------------*
007510* DPT-BENCHMARK-PRICE HAS NO MISSING-FLAG BYTE OF ITS OWN, SO
007520* A ZERO PRICE IS THE SENTINEL FOR "NOT YET SEEN THIS DAY".
007530*---------------------------------------------------------------*
007540 2350-GAP-FILL-BENCHMARK.
007550*---------------------------------------------------------------*
007560     MOVE 'N' TO WS-BENCH-HAVE-LAST-SW.
007570     MOVE ZERO TO WS-BENCH-LAST-PRICE.
007580     PERFORM 2360-FORWARD-FILL-BENCH-DAY
007590         VARYING DPT-DAY-INDEX FROM 1 BY 1
007600         UNTIL DPT-DAY-INDEX > DPT-DAY-COUNT.
007610     MOVE 'N' TO WS-BENCH-HAVE-LAST-SW.
007620     MOVE ZERO TO WS-BENCH-LAST-PRICE.
007630     PERFORM 2370-BACKWARD-FILL-BENCH-DAY
007640         VARYING DPT-DAY-INDEX FROM DPT-DAY-COUNT BY -1
007650         UNTIL DPT-DAY-INDEX < 1.
007660*---------------------------------------------------------------*
007670 2360-FORWARD-FILL-BENCH-DAY.
007680*---------------------------------------------------------------*
007690     IF DPT-BENCHMARK-PRICE (DPT-DAY-INDEX) > ZERO
007700         MOVE DPT-BENCHMARK-PRICE (DPT-DAY-INDEX)
007710             TO WS-BENCH-LAST-PRICE
007720         MOVE 'Y' TO WS-BENCH-HAVE-LAST-SW
007730     ELSE
007740         IF WS-BENCH-HAVE-LAST
007750             MOVE WS-BENCH-LAST-PRICE
007760                 TO DPT-BENCHMARK-PRICE (DPT-DAY-INDEX)
007770         END-IF
007780     END-IF.
007790*---------------------------------------------------------------*
007800 2370-BACKWARD-FILL-BENCH-DAY.
007810*---------------------------------------------------------------*
007820     IF DPT-BENCHMARK-PRICE (DPT-DAY-INDEX) > ZERO
007830         MOVE DPT-BENCHMARK-PRICE (DPT-DAY-INDEX)
007840             TO WS-BENCH-LAST-PRICE
007850         MOVE 'Y' TO WS-BENCH-HAVE-LAST-SW
007860     ELSE
007870         IF WS-BENCH-HAVE-LAST
007880             MOVE WS-BENCH-LAST-PRICE
007890                 TO DPT-BENCHMARK-PRICE (DPT-DAY-INDEX)
007900         END-IF
007910     END-IF.
007920*---------------------------------------------------------------*
007922* FLAGS THE DPT-TABLE ROWS ON WHICH 3200-RUN-DAILY-SIMULATION
007924* SHOULD REBALANCE - THE FREQUENCY (ANNUAL OR MONTHLY) IS SET
007926* ONCE PER MODEL BY 2405 BEFORE THE DAY-BY-DAY CHECK BEGINS.
007930 2400-BUILD-REBALANCE-DATES.
007940*---------------------------------------------------------------*
007950     PERFORM 2405-SET-REBALANCE-FREQUENCY.
007960     IF DPT-DAY-COUNT > ZERO
007970         PERFORM 2410-CHECK-ONE-REBAL-DATE
007980             VARYING DPT-DAY-INDEX FROM 1 BY 1
007990             UNTIL DPT-DAY-INDEX > DPT-DAY-COUNT
008000     END-IF.
008010*---------------------------------------------------------------*
008020* MODEL 1 IS HELD FOR THE FULL YEAR AND ONLY TRUED UP ANNUALLY;
008030* MODELS 2 AND 3 TURN OVER MONTHLY PER THE ANALYSTS' REQUEST.
008035* WS-CURRENT-MODEL IS SET BY 0000-MAIN-PARAGRAPH'S PERFORM
008036* VARYING BEFORE 1500-PROCESS-ONE-MODEL EVER CALLS DOWN TO HERE.
008040*---------------------------------------------------------------*
008050 2405-SET-REBALANCE-FREQUENCY.
008060*---------------------------------------------------------------*
008070     EVALUATE WS-CURRENT-MODEL
008080         WHEN 1
008090             SET WS-REBAL-IS-ANNUAL TO TRUE
008100         WHEN OTHER
008110             SET WS-REBAL-IS-MONTHLY TO TRUE
008120     END-EVALUATE.
008130*---------------------------------------------------------------*
008140 2410-CHECK-ONE-REBAL-DATE.
008150*---------------------------------------------------------------*
008160     MOVE DPT-VALUE-DATE (DPT-DAY-INDEX)
008170         TO WS-RB-YEAR-MONTH-DAY.
008180     PERFORM 2420-COMPUTE-DAYS-THIS-MONTH.
008190     IF WS-REBAL-IS-ANNUAL
008200         IF WS-RB-MONTH = 12 AND WS-RB-DAY = 31
008210             MOVE 'Y' TO DPT-IS-REBAL-DATE (DPT-DAY-INDEX)
008220         END-IF
008230     ELSE
008240         IF WS-RB-DAY = WS-RB-DAYS-THIS-MONTH
008250             MOVE 'Y' TO DPT-IS-REBAL-DATE (DPT-DAY-INDEX)
008260         END-IF
008270     END-IF.
008280*---------------------------------------------------------------*
008282* WS-DAYS-IN-MONTH-VALUE IS THE STANDARD 30/31-DAY TABLE WITH
008284* FEBRUARY CARRIED AS 28 - THE LEAP-YEAR CHECK BELOW ADDS THE
008286* TWENTY-NINTH DAY BACK IN ONLY WHEN THIS RUN'S YEAR NEEDS IT.
008290 2420-COMPUTE-DAYS-THIS-MONTH.
008300*---------------------------------------------------------------*
008310     MOVE WS-DAYS-IN-MONTH-VALUE (WS-RB-MONTH)
008320         TO WS-RB-DAYS-THIS-MONTH.
008330     IF WS-RB-MONTH = 2
008340         PERFORM 2430-CHECK-LEAP-YEAR
008350         IF WS-RB-YEAR-IS-LEAP
008360             ADD 1 TO WS-RB-DAYS-THIS-MONTH
008370         END-IF
008380     END-IF.
008390*---------------------------------------------------------------*
008392* STANDARD DIVISIBLE-BY-4-EXCEPT-100-UNLESS-400 GREGORIAN RULE,
008394* WORKED OUT WITH THREE DIVIDE STATEMENTS SINCE THIS PROGRAM
008396* HAS NO INTRINSIC FUNCTION AVAILABLE TO TEST IT DIRECTLY.
008400 2430-CHECK-LEAP-YEAR.
008410*---------------------------------------------------------------*
008420     DIVIDE WS-RB-YEAR BY 4 GIVING WS-RB-YEAR-DIV4
008430         REMAINDER WS-RB-YEAR-REMAINDER.
008440     IF WS-RB-YEAR-REMAINDER NOT = ZERO
008450         SET WS-RB-YEAR-NOT-LEAP TO TRUE
008460     ELSE
008470         DIVIDE WS-RB-YEAR BY 100 GIVING WS-RB-YEAR-DIV100
008480             REMAINDER WS-RB-YEAR-REMAINDER
008490         IF WS-RB-YEAR-REMAINDER NOT = ZERO
008500             SET WS-RB-YEAR-IS-LEAP TO TRUE
008510         ELSE
008520             DIVIDE WS-RB-YEAR BY 400 GIVING WS-RB-YEAR-DIV400
008530                 REMAINDER WS-RB-YEAR-REMAINDER
008540             IF WS-RB-YEAR-REMAINDER = ZERO
008550                 SET WS-RB-YEAR-IS-LEAP TO TRUE
008560             ELSE
008570                 SET WS-RB-YEAR-NOT-LEAP TO TRUE
008580             END-IF
008590         END-IF
008600     END-IF.
008610*---------------------------------------------------------------*
008620* FIRST TRADING DAY BUYS EQUAL-WEIGHTED AT DAY-ONE PRICES;
008630* EVERY LATER REBALANCE DAY LIQUIDATES AND RE-BUYS THE SAME
008640* WAY OFF THE PRIOR DAY'S TOTAL VALUE (TKT0301).  A TICKER
008650* WHOSE PRICE IS MISSING OR ZERO ON THE BUY DAY IS LEFT
008660* UNINVESTED FOR THAT SLICE.
008670*---------------------------------------------------------------*
008680 3200-RUN-DAILY-SIMULATION.
008690*---------------------------------------------------------------*
008692* VS-DAY-COUNT INDEXES VALUE-SERIES-TABLE, THE RECORD OF EVERY
008694* TRADING DAY'S PORTFOLIO VALUE THAT EEIPERF LATER CONSUMES -
008696* IT IS NOT THE SAME COUNTER AS DPT-DAY-COUNT, WHICH INDEXES THE
008698* PRICE TABLE THIS PARAGRAPH IS WALKING.
008700     MOVE ZERO TO VS-DAY-COUNT.
008710     IF DPT-DAY-COUNT > ZERO
008720         PERFORM 3210-PROCESS-ONE-DAY
008730             VARYING DPT-DAY-INDEX FROM 1 BY 1
008740             UNTIL DPT-DAY-INDEX > DPT-DAY-COUNT
008750     END-IF.
008760*---------------------------------------------------------------*
008770 3210-PROCESS-ONE-DAY.
008780*---------------------------------------------------------------*
008790     IF DPT-DAY-INDEX = 1
008800         PERFORM 3000-INITIAL-BUY
008810     ELSE
008820         IF DPT-REBAL-DATE (DPT-DAY-INDEX)
008830             PERFORM 3300-REBALANCE-HOLDINGS
008840         END-IF
008850     END-IF.
008860     PERFORM 3060-COMPUTE-DAY-VALUE.
008870     MOVE WS-DAY-PORTFOLIO-VALUE TO WS-PRIOR-DAY-VALUE.
008880     ADD 1 TO VS-DAY-COUNT.
008890     MOVE DPT-VALUE-DATE (DPT-DAY-INDEX)
008900         TO VS-VALUE-DATE (VS-DAY-COUNT).
008910     MOVE WS-DAY-PORTFOLIO-VALUE
008920         TO VS-PORTFOLIO-VALUE (VS-DAY-COUNT).
008930*---------------------------------------------------------------*
008940 3000-INITIAL-BUY.
008950*---------------------------------------------------------------*
008960     COMPUTE WS-CAPITAL-SLICE ROUNDED =
008970         WS-INITIAL-CAPITAL / HT-TICKER-COUNT.
008980     IF HT-TICKER-COUNT > ZERO
008990         PERFORM 3050-BUY-ONE-TICKER
009000             VARYING HT-IDX FROM 1 BY 1
009010             UNTIL HT-IDX > HT-TICKER-COUNT
009020     END-IF.
009030*---------------------------------------------------------------*
009040 3050-BUY-ONE-TICKER.
009050*---------------------------------------------------------------*
009052* SHARED BY BOTH 3000-INITIAL-BUY AND 3300-REBALANCE-HOLDINGS -
009054* NEITHER CARES WHETHER THIS IS DAY ONE OR A LATER REBALANCE, ONLY
009056* THAT WS-CAPITAL-SLICE HAS ALREADY BEEN SET BEFORE IT IS CALLED.
009060     IF DPT-PRICE-KNOWN (DPT-DAY-INDEX HT-IDX)
009070         AND DPT-PRICE (DPT-DAY-INDEX HT-IDX) > ZERO
009080         COMPUTE HT-SHARES (HT-IDX) ROUNDED =
009090             WS-CAPITAL-SLICE / DPT-PRICE (DPT-DAY-INDEX HT-IDX)
009100     ELSE
009110         MOVE ZERO TO HT-SHARES (HT-IDX)
009120     END-IF.
009130*---------------------------------------------------------------*
009140 3300-REBALANCE-HOLDINGS.
009150*---------------------------------------------------------------*
009152* SLICES THE PRIOR DAY'S CLOSING VALUE, NOT TODAY'S OPENING ONE -
009154* SEE TKT0301.  THIS IS WHAT KEEPS A REBALANCE FROM ACCIDENTALLY
009156* USING A PRICE THE MODEL COULD NOT HAVE KNOWN AT THE OPEN.
009160     COMPUTE WS-CAPITAL-SLICE ROUNDED =
009170         WS-PRIOR-DAY-VALUE / HT-TICKER-COUNT.
009180     IF HT-TICKER-COUNT > ZERO
009190         PERFORM 3050-BUY-ONE-TICKER
009200             VARYING HT-IDX FROM 1 BY 1
009210             UNTIL HT-IDX > HT-TICKER-COUNT
009220     END-IF.
009230*---------------------------------------------------------------*
009232* CALLED FOR EVERY TRADING DAY, NOT JUST REBALANCE DAYS - PRICES
009234* MOVE DAILY EVEN WHEN SHARE COUNTS DO NOT, SO THE PORTFOLIO'S
009236* MARKED-TO-MARKET VALUE MUST BE RECOMPUTED EVERY DAY.
009240 3060-COMPUTE-DAY-VALUE.
009250*---------------------------------------------------------------*
009260     MOVE ZERO TO WS-DAY-PORTFOLIO-VALUE.
009270     IF HT-TICKER-COUNT > ZERO
009280         PERFORM 3070-ADD-ONE-HOLDING-VALUE
009290             VARYING HT-IDX FROM 1 BY 1
009300             UNTIL HT-IDX > HT-TICKER-COUNT
009310     END-IF.
009320*---------------------------------------------------------------*
009322* A TICKER WITH NO KNOWN PRICE ON THIS DAY (SHOULD NOT HAPPEN
009324* AFTER GAP FILL, BUT GUARDED ANYWAY) SIMPLY CONTRIBUTES NOTHING
009326* TO THE DAY'S TOTAL RATHER THAN BLOWING UP THE COMPUTE.
009330 3070-ADD-ONE-HOLDING-VALUE.
009340*---------------------------------------------------------------*
009350     IF DPT-PRICE-KNOWN (DPT-DAY-INDEX HT-IDX)
009360         COMPUTE WS-DAY-PORTFOLIO-VALUE =
009370             WS-DAY-PORTFOLIO-VALUE +
009380             (HT-SHARES (HT-IDX) *
009390                 DPT-PRICE (DPT-DAY-INDEX HT-IDX))
009400     END-IF.
009410*---------------------------------------------------------------*
009420* BUY-AND-HOLD BENCHMARK - BOUGHT ONCE ON DAY ONE, NEVER
009430* REBALANCED, PER SPEC.
009440*---------------------------------------------------------------*
009442* WS-BENCHMARK-SHARE-FACTOR IS COMPUTED ONCE OFF DAY ONE'S PRICE
009444* AND REUSED FOR EVERY DAY IN THE SERIES - THIS IS WHAT MAKES THE
009446* BENCHMARK BUY-AND-HOLD RATHER THAN REBALANCED.
009450 3600-BUILD-BENCHMARK-SERIES.
009460*---------------------------------------------------------------*
009470     COMPUTE WS-BENCHMARK-SHARE-FACTOR =
009480         WS-INITIAL-CAPITAL / DPT-BENCHMARK-PRICE (1).
009490     IF DPT-DAY-COUNT > ZERO
009500         PERFORM 3610-SET-ONE-BENCH-VALUE
009510             VARYING DPT-DAY-INDEX FROM 1 BY 1
009520             UNTIL DPT-DAY-INDEX > DPT-DAY-COUNT
009530     END-IF.
009540*---------------------------------------------------------------*
009550 3610-SET-ONE-BENCH-VALUE.
009560*---------------------------------------------------------------*
009570     COMPUTE VS-BENCHMARK-VALUE (DPT-DAY-INDEX) ROUNDED =
009580         DPT-BENCHMARK-PRICE (DPT-DAY-INDEX) *
009590         WS-BENCHMARK-SHARE-FACTOR.
009600*---------------------------------------------------------------*
009602* HANDS THE WHOLE DAILY VALUE SERIES BUILT ABOVE OFF TO EEIPERF
009604* IN ONE CALL - ALL THE RETURN, RISK AND RATIO MATH LIVES THERE,
009606* NOT IN THIS PROGRAM. EEI-PERFORMANCE-REC COMES BACK FILLED IN.
009610 4000-CALL-PERFORMANCE-CALC.
009620*---------------------------------------------------------------*
009630     CALL 'EEIPERF' USING VS-DAY-COUNT, VALUE-SERIES-TABLE,
009640         EEI-PERFORMANCE-REC.
009650     MOVE WS-CURRENT-MODEL TO PM-MODEL-ID.
009660     MOVE HT-TICKER-COUNT TO PM-NUM-STOCKS.
009670*---------------------------------------------------------------*
009680 4500-PRINT-PERFORMANCE-SUMMARY.
009690*---------------------------------------------------------------*
009692* ONE FIGURE PER MOVE-EDIT-STRING TRIO, REPEATED FOR EVERY FIELD
009694* PM-PERFORMANCE-REC CARRIES - MOVE THE VALUE INTO ITS EDIT
009696* PICTURE, STRING THE ALPHANUMERIC VIEW INTO THE REPORT LINE WITH
009698* ITS LABEL, THEN PRINT.  TEDIOUS BUT EASY TO SPOT-CHECK AGAINST
009699* THE PERFORMANCE REPORT LAYOUT IN THE SPEC SHEET, FIELD BY FIELD.
009700     PERFORM 9600-PRINT-HEADING-LINES.
009710     MOVE SPACE TO NEXT-REPORT-LINE.
009720     MOVE WS-RULE-EQUALS-70 TO NEXT-REPORT-LINE (1:70).
009730     PERFORM 9500-PRINT-REPORT-LINE.
009740     STRING 'PERFORMANCE SUMMARY - MODEL ' MC-MODEL-NAME
009750         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
009760     PERFORM 9500-PRINT-REPORT-LINE.
009770     MOVE PM-CUM-RETURN TO WS-ED-RET10.
009780     STRING 'CUMULATIVE RETURN:    ' WS-ED-RET10-ALT '%'
009790         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
009800     PERFORM 9500-PRINT-REPORT-LINE.
009810     MOVE PM-BENCHMARK-CUM-RETURN TO WS-ED-RET10.
009820     STRING 'BENCHMARK RETURN:     ' WS-ED-RET10-ALT '%'
009830         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
009840     PERFORM 9500-PRINT-REPORT-LINE.
009850     MOVE PM-EXCESS-RETURN TO WS-ED-RET10.
009860     STRING 'EXCESS RETURN:        ' WS-ED-RET10-ALT '%'
009870         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
009880     PERFORM 9500-PRINT-REPORT-LINE.
009890     MOVE SPACE TO NEXT-REPORT-LINE.
009900     MOVE WS-RULE-DASHES-70 TO NEXT-REPORT-LINE (1:70).
009910     PERFORM 9500-PRINT-REPORT-LINE.
009920     MOVE 'RISK-ADJUSTED RETURN' TO NEXT-REPORT-LINE.
009930     PERFORM 9500-PRINT-REPORT-LINE.
009940     MOVE PM-SHARPE-RATIO TO WS-ED-RATIO7.
009950     STRING 'SHARPE RATIO:         ' WS-ED-RATIO7-ALT
009960         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
009970     PERFORM 9500-PRINT-REPORT-LINE.
009980     MOVE PM-SORTINO-RATIO TO WS-ED-RATIO7.
009990     STRING 'SORTINO RATIO:        ' WS-ED-RATIO7-ALT
010000         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
010010     PERFORM 9500-PRINT-REPORT-LINE.
010020     MOVE PM-INFORMATION-RATIO TO WS-ED-RATIO7.
010030     STRING 'INFORMATION RATIO:    ' WS-ED-RATIO7-ALT
010040         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
010050     PERFORM 9500-PRINT-REPORT-LINE.
010060     MOVE SPACE TO NEXT-REPORT-LINE.
010070     MOVE 'RISK' TO NEXT-REPORT-LINE.
010080     PERFORM 9500-PRINT-REPORT-LINE.
010090     MOVE PM-VOLATILITY TO WS-ED-RATIO7.
010100     STRING 'VOLATILITY:           ' WS-ED-RATIO7-ALT '%'
010110         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
010120     PERFORM 9500-PRINT-REPORT-LINE.
010130     MOVE PM-MAX-DRAWDOWN TO WS-ED-RATIO7.
010140     STRING 'MAX DRAWDOWN:         ' WS-ED-RATIO7-ALT '%'
010150         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
010160     PERFORM 9500-PRINT-REPORT-LINE.
010170     MOVE PM-BETA TO WS-ED-RATIO7.
010180     STRING 'BETA:                 ' WS-ED-RATIO7-ALT
010190         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
010200     PERFORM 9500-PRINT-REPORT-LINE.
010210     MOVE PM-JENSENS-ALPHA TO WS-ED-RATIO7.
010220     STRING 'JENSEN''S ALPHA:       ' WS-ED-RATIO7-ALT
010230         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
010240     PERFORM 9500-PRINT-REPORT-LINE.
010250*---------------------------------------------------------------*
010260 5000-WRITE-PORTFOLIO-VALUE-FILE.
010270*---------------------------------------------------------------*
010272* ONE ROW PER TRADING DAY THIS MODEL SIMULATED, TO WHICHEVER OF
010274* THE THREE PVALn FILES MATCHES WS-CURRENT-MODEL.
010280     IF VS-DAY-COUNT > ZERO
010290         PERFORM 5100-WRITE-ONE-VALUE-ROW
010300             VARYING VS-IDX FROM 1 BY 1
010310             UNTIL VS-IDX > VS-DAY-COUNT
010320     END-IF.
010330*---------------------------------------------------------------*
010340 5100-WRITE-ONE-VALUE-ROW.
010350*---------------------------------------------------------------*
010360     MOVE WS-CURRENT-MODEL TO PV-MODEL-ID.
010370     MOVE VS-VALUE-DATE (VS-IDX) TO PV-VALUE-DATE.
010380     MOVE VS-PORTFOLIO-VALUE (VS-IDX) TO PV-PORTFOLIO-VALUE.
010390     MOVE VS-BENCHMARK-VALUE (VS-IDX) TO PV-BENCHMARK-VALUE.
010400     EVALUATE WS-CURRENT-MODEL
010410         WHEN 1
010420             WRITE PVAL-REC-1 FROM EEI-PORT-VALUE-REC
010430         WHEN 2
010440             WRITE PVAL-REC-2 FROM EEI-PORT-VALUE-REC
010450         WHEN 3
010460             WRITE PVAL-REC-3 FROM EEI-PORT-VALUE-REC
010470     END-EVALUATE.
010480*---------------------------------------------------------------*
010490 6000-BUILD-COMPARISON-TABLE.
010500*---------------------------------------------------------------*
010502* MCT-ENTRY IS SUBSCRIPTED BY WS-CURRENT-MODEL (1, 2 OR 3) SO ALL
010504* THREE MODELS' RESULTS SIT SIDE BY SIDE IN ONE TABLE BY THE TIME
010506* THE THIRD PASS OF 1500-PROCESS-ONE-MODEL FINISHES.
010510     MOVE PM-MODEL-ID TO MCT-MODEL-ID (WS-CURRENT-MODEL).
010520     MOVE MC-MODEL-NAME TO MCT-MODEL-NAME (WS-CURRENT-MODEL).
010530     MOVE PM-NUM-STOCKS TO MCT-NUM-STOCKS (WS-CURRENT-MODEL).
010540     MOVE PM-CUM-RETURN TO MCT-CUM-RETURN (WS-CURRENT-MODEL).
010550     MOVE PM-EXCESS-RETURN
010560         TO MCT-EXCESS-RETURN (WS-CURRENT-MODEL).
010570     MOVE PM-SHARPE-RATIO
010580         TO MCT-SHARPE-RATIO (WS-CURRENT-MODEL).
010590     MOVE PM-SORTINO-RATIO
010600         TO MCT-SORTINO-RATIO (WS-CURRENT-MODEL).
010610     MOVE PM-MAX-DRAWDOWN
010620         TO MCT-MAX-DRAWDOWN (WS-CURRENT-MODEL).
010630     MOVE PM-VOLATILITY TO MCT-VOLATILITY (WS-CURRENT-MODEL).
010640*---------------------------------------------------------------*
010642* THIS RUNS ONCE, FROM 0000-MAIN-PARAGRAPH, AFTER ALL THREE
010644* MODEL PASSES HAVE FINISHED AND MCT-ENTRY HAS ALL THREE ROWS -
010646* NOT INSIDE 1500-PROCESS-ONE-MODEL'S PER-MODEL LOOP.
010650 6500-WRITE-COMPARISON-FILE.
010660*---------------------------------------------------------------*
010670     PERFORM 6600-WRITE-ONE-COMPARE-ROW
010680         VARYING MCT-IDX FROM 1 BY 1 UNTIL MCT-IDX > 3.
010690*---------------------------------------------------------------*
010700 6600-WRITE-ONE-COMPARE-ROW.
010710*---------------------------------------------------------------*
010720     WRITE CMPOUT-REC FROM MCT-ENTRY (MCT-IDX).
010730*---------------------------------------------------------------*
010732* SAME MCT-ENTRY TABLE AS 6500 ABOVE, PRINTED TO PRTOUT INSTEAD
010734* OF WRITTEN TO CMPOUT - THE TWO OUTPUTS CARRY THE SAME NUMBERS
010736* IN TWO DIFFERENT FORMATS FOR TWO DIFFERENT AUDIENCES.
010740 7000-PRINT-COMPARISON-TABLE.
010750*---------------------------------------------------------------*
010760     PERFORM 9600-PRINT-HEADING-LINES.
010770     MOVE SPACE TO NEXT-REPORT-LINE.
010780     MOVE WS-RULE-EQUALS-70 TO NEXT-REPORT-LINE (1:70).
010790     PERFORM 9500-PRINT-REPORT-LINE.
010800     STRING 'BACKTEST MODEL COMPARISON - RUN DATE '
010810         WS-RUN-YEAR '-' WS-RUN-MONTH '-' WS-RUN-DAY
010820         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
010830     PERFORM 9500-PRINT-REPORT-LINE.
010840     PERFORM 7100-PRINT-ONE-COMPARE-ROW
010850         VARYING MCT-IDX FROM 1 BY 1 UNTIL MCT-IDX > 3.
010860*---------------------------------------------------------------*
010870 7100-PRINT-ONE-COMPARE-ROW.
010880*---------------------------------------------------------------*
010882* SAME MOVE-EDIT-STRING-PRINT PATTERN AS 4500 ABOVE, JUST ONE
010884* MODEL'S COMPARISON-TABLE ROW INSTEAD OF THE FULL PERFORMANCE
010885* REC - CALLED THREE TIMES OFF THE VARYING IN 7000 ABOVE.
010890     MOVE MCT-NUM-STOCKS (MCT-IDX) TO WS-ED-COUNT.
010900     STRING MCT-MODEL-NAME (MCT-IDX) ' STOCKS:' WS-ED-COUNT-ALT
010910         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
010920     PERFORM 9500-PRINT-REPORT-LINE.
010930     MOVE MCT-CUM-RETURN (MCT-IDX) TO WS-ED-PCT1DEC.
010940     STRING '   CUM RETURN:' WS-ED-PCT1DEC-ALT '%'
010950         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
010960     PERFORM 9500-PRINT-REPORT-LINE.
010970     MOVE MCT-EXCESS-RETURN (MCT-IDX) TO WS-ED-PCT1DEC.
010980     STRING '   EXCESS RETURN:' WS-ED-PCT1DEC-ALT '%'
010990         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
011000     PERFORM 9500-PRINT-REPORT-LINE.
011010     MOVE MCT-SHARPE-RATIO (MCT-IDX) TO WS-ED-RATIO7.
011020     STRING '   SHARPE:' WS-ED-RATIO7-ALT
011030         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
011040     PERFORM 9500-PRINT-REPORT-LINE.
011050     MOVE MCT-SORTINO-RATIO (MCT-IDX) TO WS-ED-RATIO7.
011060     STRING '   SORTINO:' WS-ED-RATIO7-ALT
011070         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
011080     PERFORM 9500-PRINT-REPORT-LINE.
011090     MOVE MCT-MAX-DRAWDOWN (MCT-IDX) TO WS-ED-PCT1DEC.
011100     STRING '   MAX DRAWDOWN:' WS-ED-PCT1DEC-ALT '%'
011110         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
011120     PERFORM 9500-PRINT-REPORT-LINE.
011130     MOVE MCT-VOLATILITY (MCT-IDX) TO WS-ED-PCT1DEC.
011140     STRING '   VOLATILITY:' WS-ED-PCT1DEC-ALT '%'
011150         DELIMITED BY SIZE INTO NEXT-REPORT-LINE.
011160     PERFORM 9500-PRINT-REPORT-LINE.
011170*---------------------------------------------------------------*
011180* GENERIC REPORT-LINE PRINTER - SAME SHAPE AS EEISCRN'S OWN
011190* 9500-9620 FAMILY.
011200*---------------------------------------------------------------*
011210 9500-PRINT-REPORT-LINE.
011220*---------------------------------------------------------------*
011230     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
011240         PERFORM 9600-PRINT-HEADING-LINES.
011250     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
011260     PERFORM 9620-WRITE-PRINT-LINE.
011270*---------------------------------------------------------------*
011280 9600-PRINT-HEADING-LINES.
011290*---------------------------------------------------------------*
011300     PERFORM 9610-WRITE-TOP-OF-PAGE.
011310     ADD 1 TO PAGE-COUNT.
011320     MOVE 1 TO LINE-COUNT.
011330*---------------------------------------------------------------*
011340 9610-WRITE-TOP-OF-PAGE.
011350*---------------------------------------------------------------*
011360     MOVE SPACE TO PRINT-LINE.
011370     WRITE PRINT-RECORD AFTER ADVANCING PAGE.
011380*---------------------------------------------------------------*
011390 9620-WRITE-PRINT-LINE.
011400*---------------------------------------------------------------*
011410     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
011420     ADD LINE-SPACEING TO LINE-COUNT.
011430     MOVE 1 TO LINE-SPACEING.
011440     MOVE SPACE TO PRINT-LINE.
011450*---------------------------------------------------------------*
011460 8000-READ-NEXT-PRICE-RECORD.
011470*---------------------------------------------------------------*
011472* THE SUBTRACT UNDOES 2100-ADD-PRICE-RECORD'S TALLY BUMP ON THE
011474* EOF READ ITSELF, SO WS-PRICE-READ-COUNT LANDS ON THE TRUE
011476* NUMBER OF RECORDS ACTUALLY READ FROM THE FEED - SAME PATTERN
011478* EEIBLDM AND EEICAGR USE FOR THEIR OWN READ-AHEAD LOOPS.
011480     READ PRICE-FILE INTO EEI-PRICE-REC
011490         AT END
011500             SET PRICE-EOF TO TRUE
011510             SUBTRACT 1 FROM WS-PRICE-READ-COUNT
011520     END-READ.
011530*---------------------------------------------------------------*
011540 9900-CLOSE-FILES.
011550*---------------------------------------------------------------*
011552* PRICE-FILE IS NOT CLOSED HERE - IT WAS ALREADY CLOSED AT THE
011554* END OF EACH MODEL'S OWN 2000-LOAD-PRICE-TABLE PASS.
011560     CLOSE PORTFOLIO-VALUE-FILE-1.
011570     CLOSE PORTFOLIO-VALUE-FILE-2.
011580     CLOSE PORTFOLIO-VALUE-FILE-3.
011590     CLOSE COMPARISON-FILE.
011600     CLOSE PRINT-FILE.
