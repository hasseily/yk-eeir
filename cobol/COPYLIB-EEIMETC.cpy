000100*----------------------------------------------------------------*
000110* EEIMETC - STOCK-METRICS FILE RECORD.
000120* ONE RECORD PER S&P 500 STOCK.  SM-TICKER IS THE UNIQUE KEY.
000130* THE FIVE CORE METRICS ALSO SIT IN AN OCCURS TABLE (SEE
000140* SM-METRIC-VALUE) SO EEIBLDM CAN WALK THEM IN A LOOP INSTEAD
000150* OF FIVE SEPARATE IF-TESTS.  SAME STORAGE, TWO VIEWS.
000160*----------------------------------------------------------------*
000170 01  EEI-STOCK-METRICS-REC.
000180     05  SM-TICKER               PIC X(08).
000190     05  SM-COMPANY-NAME         PIC X(30).
000200     05  SM-SECTOR               PIC X(24).
000210     05  SM-MARKET-CAP           PIC S9(13).
000220     05  SM-METRICS-BLOCK.
000230         10  SM-ROE                  PIC S9(04)V99.
000240         10  SM-EBITDA-MARGIN        PIC S9(04)V99.
000250         10  SM-REVENUE-CAGR-5Y      PIC S9(04)V99.
000260         10  SM-FCF-YIELD            PIC S9(04)V99.
000270         10  SM-DEBT-EQUITY          PIC S9(04)V99.
000280     05  SM-METRICS-TABLE REDEFINES SM-METRICS-BLOCK.
000290         10  SM-METRIC-VALUE         PIC S9(04)V99
000300                                      OCCURS 5 TIMES.
000310     05  SM-FORWARD-PE           PIC S9(04)V99.
000320     05  SM-CURRENT-PRICE        PIC S9(07)V9999.
000330     05  SM-MISSING-FLAGS.
000340         10  SM-MISSING-ROE          PIC X(01).
000350             88  SM-ROE-IS-MISSING       VALUE 'Y'.
000360             88  SM-ROE-IS-PRESENT       VALUE 'N'.
000370         10  SM-MISSING-EBITDA-MARGIN PIC X(01).
000380             88  SM-EBITDA-IS-MISSING    VALUE 'Y'.
000390             88  SM-EBITDA-IS-PRESENT    VALUE 'N'.
000400         10  SM-MISSING-REV-CAGR-5Y  PIC X(01).
000410             88  SM-REVCAGR-IS-MISSING   VALUE 'Y'.
000420             88  SM-REVCAGR-IS-PRESENT   VALUE 'N'.
000430         10  SM-MISSING-FCF-YIELD    PIC X(01).
000440             88  SM-FCFYLD-IS-MISSING    VALUE 'Y'.
000450             88  SM-FCFYLD-IS-PRESENT    VALUE 'N'.
000460         10  SM-MISSING-DEBT-EQUITY  PIC X(01).
000470             88  SM-DEBTEQ-IS-MISSING    VALUE 'Y'.
000480             88  SM-DEBTEQ-IS-PRESENT    VALUE 'N'.
000490         10  SM-MISSING-FORWARD-PE   PIC X(01).
000500             88  SM-FWDPE-IS-MISSING     VALUE 'Y'.
000510             88  SM-FWDPE-IS-PRESENT     VALUE 'N'.
000520     05  SM-MISSING-FLAGS-TABLE REDEFINES SM-MISSING-FLAGS.
000530         10  SM-MISSING-FLAG         PIC X(01)
000540                                      OCCURS 6 TIMES.
000550     05  FILLER                  PIC X(04).
